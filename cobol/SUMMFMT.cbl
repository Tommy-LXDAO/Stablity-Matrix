000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SUMMFMT.
000400 AUTHOR. D. KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/12/89.
000700 DATE-COMPILED. 06/12/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          SMALL CALLED UTILITY - PROJECTS A FULL CRASH-RECORD
001400*          DOWN TO A LIGHTWEIGHT SUMMARY-RECORD FOR THE
001500*          ABBREVIATED REPORT VIEW.  PURE TRANSFORM, NO FILE
001600*          I/O OF ITS OWN, NO BUSINESS RULES EVALUATED - IT
001700*          JUST COPIES IDENTITY, THE FULL SIGNAL-INFO GROUP,
001800*          AND THE FIRST 5 BACKTRACE ROWS (FEWER IF THE RECORD
001900*          HAS FEWER THAN 5).  FD-INFO AND REGISTER-DUMP
002000*          CONTENT ARE DROPPED - NOBODY DOWNSTREAM READS THEM
002100*          OFF THE SUMMARY VIEW.
002200*
002300******************************************************************
002400*CHANGE LOG.
002500*
002600*   DATE      BY     REQUEST#    DESCRIPTION
002700* --------   -----   --------    ---------------------------------
002800* 06/12/89    DK     CR-0124     ORIGINAL PROGRAM.
002900* 01/06/97    KLW    CR-0294     CENTURY-WINDOW REVIEW FOR Y2K -
003000*                                NO DATE FIELDS IN THIS PROGRAM,
003100*                                NO CHANGES REQUIRED.  SIGNED OFF.
003200* 07/02/03    TLH    CR-0365     0200-BUILD-SUMMARY WAS SUBSTI-
003300*                                TUTING "UNKNOWN" FOR A BLANK
003400*                                SR-PROCESS-NAME - THAT IS A
003500*                                BUSINESS DECISION THIS UTILITY
003600*                                HAS NO BUSINESS MAKING, PER THE
003700*                                REMARKS ABOVE.  BACKED OUT -
003800*                                SR-PROCESS-NAME IS NOW A STRAIGHT
003900*                                COPY OF CR-PROCESS-NAME, BLANK
004000*                                OR NOT.
004100*                                WS-PROCESS-NAME-BYTE-TBL IS KEPT
004200*                                FOR THE CONSOLE TRACE LINE ONLY.
004300*
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000 
005100 DATA DIVISION.
005200 FILE SECTION.
005300 
005400 WORKING-STORAGE SECTION.
005500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
005600     05  WS-COPY-LIMIT           PIC 9(3)   COMP VALUE ZERO.
005700     05  FILLER                  PIC X(05)  VALUE SPACES.
005800 
005900 01  WS-COPY-LIMIT-DISPLAY-AREA.
006000     05  WS-COPY-LIMIT-DISPLAY   PIC 9(3)   VALUE ZERO.
006100 01  WS-COPY-LIMIT-ALPHA REDEFINES WS-COPY-LIMIT-DISPLAY-AREA.
006200     05  WS-COPY-LIMIT-CHARS     PIC X(3).
006300 
006400 01  WS-PROCESS-NAME-WORK.
006500     05  WS-PROCESS-NAME-TEXT    PIC X(64)  VALUE SPACES.
006600 01  WS-PROCESS-NAME-BYTE-TBL REDEFINES WS-PROCESS-NAME-WORK.
006700     05  WS-PROCESS-NAME-BYTE    PIC X(1)   OCCURS 64 TIMES
006800                                  INDEXED BY WS-PNAME-IDX.
006900 
007000 COPY CRSHREC.
007100 COPY SUMREC.
007200 
007300 LINKAGE SECTION.
007400 01  LK-CRASH-RECORD             PIC X(80689).
007500 01  LK-CRASH-RECORD-PID-VIEW REDEFINES LK-CRASH-RECORD.
007600     05  LK-PEEK-PID             PIC 9(10).
007700     05  FILLER                  PIC X(80679).
007800 01  LK-SUMMARY-RECORD           PIC X(1874).
007900 
008000 PROCEDURE DIVISION USING LK-CRASH-RECORD, LK-SUMMARY-RECORD.
008100 0000-MAINLINE.
008200     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
008300     PERFORM 0200-BUILD-SUMMARY THRU 0200-EXIT.
008400     MOVE SUMMARY-RECORD TO LK-SUMMARY-RECORD.
008500     GOBACK.
008600 
008700 0100-HOUSEKEEPING.
008800     MOVE LK-CRASH-RECORD TO CRASH-RECORD.
008900     INITIALIZE SUMMARY-RECORD.
009000     IF CR-FRAME-COUNT > 5
009100         MOVE 5 TO WS-COPY-LIMIT
009200     ELSE
009300         MOVE CR-FRAME-COUNT TO WS-COPY-LIMIT.
009400 0100-EXIT.
009500     EXIT.
009600 
009700 0200-BUILD-SUMMARY.
009800     MOVE CR-PID                 TO SR-PID.
009900     MOVE CR-FIRST-TID           TO SR-FIRST-TID.
010000     MOVE SPACES TO WS-PROCESS-NAME-WORK.
010100     MOVE CR-PROCESS-NAME TO WS-PROCESS-NAME-TEXT.
010200     MOVE CR-PROCESS-NAME        TO SR-PROCESS-NAME.
010300     MOVE CR-VERSION             TO SR-VERSION.
010400     MOVE CR-CPU-ARCHITECTURE    TO SR-CPU-ARCHITECTURE.
010500     MOVE CR-SIG-NUMBER          TO SR-SIG-NUMBER.
010600     MOVE CR-SIG-INFORMATION     TO SR-SIG-INFORMATION.
010700     MOVE CR-TROUBLE-INFORMATION TO SR-TROUBLE-INFORMATION.
010800     MOVE CR-FAULT-ADDRESS       TO SR-FAULT-ADDRESS.
010900     MOVE CR-FAULT-ADDR-HEX      TO SR-FAULT-ADDR-HEX.
011000     MOVE WS-COPY-LIMIT          TO SR-FRAME-COUNT.
011100     MOVE WS-COPY-LIMIT TO WS-COPY-LIMIT-DISPLAY.
011200     DISPLAY "SUMMFMT - PID " LK-PEEK-PID " FRAMES COPIED "
011300             WS-COPY-LIMIT-CHARS " PNAME 1ST BYTE "
011400             WS-PROCESS-NAME-BYTE (1) UPON CONSOLE.
011500     IF WS-COPY-LIMIT > 0
011600         PERFORM 0210-COPY-ONE-FRAME THRU 0210-EXIT
011700                 VARYING CR-FRAME-IDX FROM 1 BY 1
011800                 UNTIL CR-FRAME-IDX > WS-COPY-LIMIT.
011900 0200-EXIT.
012000     EXIT.
012100 
012200 0210-COPY-ONE-FRAME.
012300     SET SR-FRAME-IDX TO CR-FRAME-IDX.
012400     MOVE CR-FRAME-INDEX (CR-FRAME-IDX)
012500             TO SR-FRAME-INDEX (SR-FRAME-IDX).
012600     MOVE CR-FRAME-ADDRESS (CR-FRAME-IDX)
012700             TO SR-FRAME-ADDRESS (SR-FRAME-IDX).
012800     MOVE CR-FRAME-ADDRESS-HEX (CR-FRAME-IDX)
012900             TO SR-FRAME-ADDRESS-HEX (SR-FRAME-IDX).
013000     MOVE CR-FRAME-ADDRESS-TYPE (CR-FRAME-IDX)
013100             TO SR-FRAME-ADDRESS-TYPE (SR-FRAME-IDX).
013200     MOVE CR-FRAME-MAPS-INFO (CR-FRAME-IDX)
013300             TO SR-FRAME-MAPS-INFO (SR-FRAME-IDX).
013400     MOVE CR-FRAME-SYMBOL (CR-FRAME-IDX)
013500             TO SR-FRAME-SYMBOL (SR-FRAME-IDX).
013600 0210-EXIT.
013700     EXIT.
