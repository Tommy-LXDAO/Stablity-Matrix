000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ELFHDR.
000300 AUTHOR. D. KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED. 04/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE FIRST 64 BYTES OF A FILE THAT
001300*          TSFTDET HAS ALREADY CLASSIFIED AS ELF, VALIDATES THE
001400*          MAGIC NUMBER, AND DECODES THE CLASS (32/64-BIT),
001500*          ENDIANNESS, FILE TYPE, AND TARGET MACHINE OUT OF THE
001600*          IDENTIFICATION BLOCK AND THE E_TYPE/E_MACHINE
001700*          HALFWORDS.  A SHORT OR BADLY-MAGICKED HEADER IS
001800*          REJECTED - NO ELF-HEADER-INFO RECORD IS BUILT FOR IT,
001900*          AND THE SKIP IS LOGGED BY THE CALLING DRIVER.
002000*
002100******************************************************************
002200*CHANGE LOG.
002300*
002400*   DATE      BY     REQUEST#    DESCRIPTION
002500* --------   -----   --------    ---------------------------------
002600* 04/02/89    DK     CR-0105     ORIGINAL PROGRAM - 64-BYTE ELF
002700*                                HEADER CLASS/ENDIAN DECODE.
002800* 06/14/89    DK     CR-0109     ADDED E_TYPE DECODE TABLE.
002900* 09/01/89    DK     CR-0117     ADDED E_MACHINE DECODE TABLE FOR
003000*                                X86/ARM/MIPS/POWERPC.
003100* 03/20/92    TGD    CR-0168     ADDED AARCH64 (183) AND X86_64
003200*                                (62) TO THE MACHINE TABLE - THE
003300*                                OLD TABLE ONLY KNEW 32-BIT CODES.
003400* 08/11/94    MM     CR-0224     ADDED RISC-V (243) TO THE MACHINE
003500*                                TABLE PER LAB REQUEST.
003600* 01/06/97    KLW    CR-0289     CENTURY-WINDOW REVIEW FOR Y2K -
003700*                                NO DATE FIELDS IN THIS PROGRAM,
003800*                                NO CHANGES REQUIRED.  SIGNED OFF.
003900* 04/11/02    RHM    CR-0348     SWITCHED THE SELECT CLAUSE TO
004000*                                ASSIGN TO DYNAMIC, MATCHING THE
004100*                                REST OF THE TOMBSTONE SUITE.
004200* 11/10/05    TLH    CR-0374     DROPPED THE SPECIAL-NAMES CLASS
004300*                                HEX-DIGIT-VALID CLAUSE - THIS
004400*                                PROGRAM DECODES THE HEADER AS
004500*                                PACKED BINARY FIELDS, IT NEVER
004600*                                TESTS A CHARACTER FOR BEING A
004700*                                HEX DIGIT.  LEFTOVER COPY-PASTE
004800*                                FROM THE TOMBSTONE SUITE'S
004900*                                COMMON BOILERPLATE.
005000*
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ELF-FILE
006000            ASSIGN       TO DYNAMIC LK-FILE-NAME
006100            ORGANIZATION IS SEQUENTIAL
006200            ACCESS MODE  IS SEQUENTIAL
006300            FILE STATUS  IS ELF-FILE-STATUS.
006400 
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  ELF-FILE
006800     RECORDING MODE IS V
006900     LABEL RECORDS ARE STANDARD
007000     RECORD IS VARYING IN SIZE FROM 1 TO 64 CHARACTERS
007100             DEPENDING ON WS-HDR-BYTES-READ
007200     DATA RECORD IS ELF-FILE-REC.
007300 01  ELF-FILE-REC                PIC X(64).
007400 
007500 WORKING-STORAGE SECTION.
007600 
007700 01  FILE-STATUS-CODES.
007800     05  ELF-FILE-STATUS         PIC X(2).
007900         88  ELF-FILE-OK             VALUE "00".
008000         88  ELF-FILE-SHORT-REC      VALUE "04".
008100         88  ELF-FILE-EOF            VALUE "10".
008200         88  ELF-FILE-NOT-FOUND      VALUE "35".
008300     05  FILLER                  PIC X(2)   VALUE SPACES.
008400 
008500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
008600     05  WS-HDR-BYTES-READ       PIC 9(4)   COMP VALUE ZERO.
008700     05  FILLER                  PIC X(4)   VALUE SPACES.
008800 
008900*--------------------------------------------------------------*
009000*    E_TYPE/E_MACHINE HALFWORD WORK AREA.  THE TWO RAW BYTES    *
009100*    ARE COPIED IN, SWAPPED INTO BIG-ENDIAN (HIGH-BYTE-FIRST)   *
009200*    ORDER WHEN THE HEADER SAYS LITTLE-ENDIAN, AND THE BINARY   *
009300*    VALUE IS THEN PICKED UP THROUGH THE COMP REDEFINITION -    *
009400*    NO BYTE-AT-A-TIME ARITHMETIC REQUIRED.                    *
009500*--------------------------------------------------------------*
009600 01  WS-HALFWORD-AREA.
009700     05  WS-HALFWORD-SRC         PIC X(2)   VALUE LOW-VALUES.
009800 01  WS-HALFWORD-VAL REDEFINES WS-HALFWORD-AREA
009900                                 PIC S9(4)  COMP.
010000 01  WS-SWAP-AREA                PIC X(2)   VALUE LOW-VALUES.
010100 
010200*--------------------------------------------------------------*
010300*    WORKING COPY OF THE 64-BYTE HEADER, OVERLAID THREE WAYS -  *
010400*    AS A STRAIGHT BUFFER, AS A BYTE TABLE FOR ORD() LOOKUPS,   *
010500*    AND AS THE NAMED IDENTIFICATION/E_TYPE/E_MACHINE FIELDS.   *
010600*--------------------------------------------------------------*
010700 COPY ELFREC.
010800 COPY ABENDREC.
010900 
011000 01  FLAGS-AND-SWITCHES.
011100     05  MORE-DATA-SW            PIC X(01)  VALUE "Y".
011200         88  NO-MORE-DATA            VALUE "N".
011300     05  FILLER                  PIC X(03)  VALUE SPACES.
011400 
011500 LINKAGE SECTION.
011600 01  LK-FILE-NAME                PIC X(40).
011700 01  LK-ELF-HEADER-INFO          PIC X(114).
011800 
011900 PROCEDURE DIVISION USING LK-FILE-NAME, LK-ELF-HEADER-INFO.
012000 0000-MAINLINE.
012100     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
012200     PERFORM 0200-READ-ELF-HEADER THRU 0200-EXIT.
012300     IF EHI-HEADER-VALID
012400         PERFORM 0220-DECODE-EI-CLASS THRU 0220-EXIT
012500         PERFORM 0230-DECODE-EI-DATA THRU 0230-EXIT
012600         PERFORM 0240-DECODE-E-TYPE THRU 0240-EXIT
012700         PERFORM 0250-DECODE-E-MACHINE THRU 0250-EXIT.
012800     PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
012900     MOVE ELF-HEADER-INFO TO LK-ELF-HEADER-INFO.
013000     GOBACK.
013100 
013200 0100-HOUSEKEEPING.
013300     MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
013400     INITIALIZE ELF-HEADER-INFO.
013500     MOVE "N" TO EHI-IS-64-BIT EHI-IS-LITTLE-ENDIAN EHI-VALID-SW.
013600     MOVE "Y" TO MORE-DATA-SW.
013700     OPEN INPUT ELF-FILE.
013800     IF NOT ELF-FILE-OK AND NOT ELF-FILE-NOT-FOUND
013900         MOVE "** PROBLEM OPENING ELF CANDIDATE" TO ABEND-REASON
014000         MOVE ELF-FILE-STATUS TO EXPECTED-VAL
014100         GO TO 1000-ABEND-RTN.
014200 0100-EXIT.
014300     EXIT.
014400 
014500 0200-READ-ELF-HEADER.
014600*--------------------------------------------------------------*
014700*    A HEADER SHORTER THAN 64 BYTES, OR ONE WHOSE FIRST 4 BYTES *
014800*    ARE NOT THE ELF MAGIC, IS REJECTED - NO RECORD EMITTED.    *
014900*--------------------------------------------------------------*
015000     MOVE "0200-READ-ELF-HEADER" TO PARA-NAME.
015100     IF ELF-FILE-NOT-FOUND
015200         GO TO 0200-EXIT.
015300     INITIALIZE ELF-HEADER-BUFFER.
015400     READ ELF-FILE INTO ELF-HEADER-BUFFER
015500         AT END
015600             MOVE "N" TO MORE-DATA-SW
015700     END-READ.
015800     IF NOT ELF-FILE-OK AND NOT ELF-FILE-EOF
015900                          AND NOT ELF-FILE-SHORT-REC
016000         MOVE "** PROBLEM READING ELF CANDIDATE" TO ABEND-REASON
016100         MOVE ELF-FILE-STATUS TO EXPECTED-VAL
016200         GO TO 1000-ABEND-RTN.
016300     IF WS-HDR-BYTES-READ < 64
016400         GO TO 0200-EXIT.
016500     IF EH-MAGIC NOT = X"7F454C46"
016600         GO TO 0200-EXIT.
016700     SET EHI-HEADER-VALID TO TRUE.
016800 0200-EXIT.
016900     EXIT.
017000 
017100 0220-DECODE-EI-CLASS.
017200*--------------------------------------------------------------*
017300*    EI_CLASS IS A SINGLE BYTE - 1 MEANS ELFCLASS32, 2 MEANS    *
017400*    ELFCLASS64.  COMPARED DIRECTLY AGAINST THE HEX LITERAL,    *
017500*    NO NEED TO CONVERT THE BYTE TO A WORKING NUMBER FIRST.     *
017600*--------------------------------------------------------------*
017700     MOVE "0220-DECODE-EI-CLASS" TO PARA-NAME.
017800     IF EH-CLASS = X"02"
017900         SET EHI-64-BIT TO TRUE
018000     ELSE
018100         MOVE "N" TO EHI-IS-64-BIT.
018200 0220-EXIT.
018300     EXIT.
018400 
018500 0230-DECODE-EI-DATA.
018600*--------------------------------------------------------------*
018700*    EI_DATA IS A SINGLE BYTE - 1 MEANS LITTLE-ENDIAN (LSB),    *
018800*    2 MEANS BIG-ENDIAN (MSB).  SAME DIRECT HEX COMPARE.        *
018900*--------------------------------------------------------------*
019000     MOVE "0230-DECODE-EI-DATA" TO PARA-NAME.
019100     IF EH-DATA = X"01"
019200         SET EHI-LITTLE-ENDIAN TO TRUE
019300     ELSE
019400         MOVE "N" TO EHI-IS-LITTLE-ENDIAN.
019500 0230-EXIT.
019600     EXIT.
019700 
019800 0240-DECODE-E-TYPE.
019900     MOVE "0240-DECODE-E-TYPE" TO PARA-NAME.
020000     MOVE EH-TYPE-HALF TO WS-HALFWORD-SRC.
020100     PERFORM 0260-HALFWORD-TO-BINARY THRU 0260-EXIT.
020200     EVALUATE WS-HALFWORD-VAL
020300         WHEN 0
020400             MOVE "No file type"         TO EHI-FILE-TYPE-NAME
020500         WHEN 1
020600             MOVE "Relocatable file (.o)" TO EHI-FILE-TYPE-NAME
020700         WHEN 2
020800             MOVE "Executable file"       TO EHI-FILE-TYPE-NAME
020900         WHEN 3
021000             MOVE "Shared object (.so)"   TO EHI-FILE-TYPE-NAME
021100         WHEN 4
021200             MOVE "Core dump file"        TO EHI-FILE-TYPE-NAME
021300         WHEN OTHER
021400             MOVE "Unknown"               TO EHI-FILE-TYPE-NAME
021500     END-EVALUATE.
021600 0240-EXIT.
021700     EXIT.
021800 
021900 0250-DECODE-E-MACHINE.
022000     MOVE "0250-DECODE-E-MACHINE" TO PARA-NAME.
022100     MOVE EH-MACHINE-HALF TO WS-HALFWORD-SRC.
022200     PERFORM 0260-HALFWORD-TO-BINARY THRU 0260-EXIT.
022300     EVALUATE WS-HALFWORD-VAL
022400         WHEN 3
022500             MOVE "x86 (32-bit)"     TO EHI-ARCHITECTURE-NAME
022600         WHEN 62
022700             MOVE "x86_64 (64-bit)"  TO EHI-ARCHITECTURE-NAME
022800         WHEN 40
022900             MOVE "ARM (32-bit)"     TO EHI-ARCHITECTURE-NAME
023000         WHEN 183
023100             MOVE "AArch64 (64-bit)" TO EHI-ARCHITECTURE-NAME
023200         WHEN 8
023300             MOVE "MIPS"             TO EHI-ARCHITECTURE-NAME
023400         WHEN 20
023500             MOVE "PowerPC (32-bit)" TO EHI-ARCHITECTURE-NAME
023600         WHEN 21
023700             MOVE "PowerPC (64-bit)" TO EHI-ARCHITECTURE-NAME
023800         WHEN 243
023900             MOVE "RISC-V"           TO EHI-ARCHITECTURE-NAME
024000         WHEN OTHER
024100             MOVE "Unknown"          TO EHI-ARCHITECTURE-NAME
024200     END-EVALUATE.
024300 0250-EXIT.
024400     EXIT.
024500 
024600 0260-HALFWORD-TO-BINARY.
024700*--------------------------------------------------------------*
024800*    WS-HALFWORD-SRC HOLDS THE TWO RAW HEADER BYTES IN FILE     *
024900*    ORDER.  COMP STORAGE ON THIS MACHINE IS HIGH-ORDER-BYTE-   *
025000*    FIRST, SO A LITTLE-ENDIAN HEADER NEEDS ITS BYTES REVERSED  *
025100*    BEFORE WS-HALFWORD-VAL IS READ BACK THROUGH THE REDEFINES. *
025200*    A BIG-ENDIAN HEADER IS ALREADY IN THE RIGHT ORDER.         *
025300*--------------------------------------------------------------*
025400     MOVE "0260-HALFWORD-TO-BINARY" TO PARA-NAME.
025500     IF EHI-LITTLE-ENDIAN
025600         MOVE WS-HALFWORD-SRC (2:1) TO WS-SWAP-AREA (1:1)
025700         MOVE WS-HALFWORD-SRC (1:1) TO WS-SWAP-AREA (2:1)
025800         MOVE WS-SWAP-AREA TO WS-HALFWORD-SRC.
025900 0260-EXIT.
026000     EXIT.
026100 
026200 0800-CLOSE-FILES.
026300     MOVE "0800-CLOSE-FILES" TO PARA-NAME.
026400     IF NOT ELF-FILE-NOT-FOUND
026500         CLOSE ELF-FILE.
026600 0800-EXIT.
026700     EXIT.
026800 
026900 1000-ABEND-RTN.
027000     DISPLAY ABEND-REC UPON CONSOLE.
027100     MOVE 16 TO RETURN-CODE.
027200     GOBACK.
