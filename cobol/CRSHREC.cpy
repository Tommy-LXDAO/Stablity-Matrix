000100******************************************************************
000200*  CRSHREC                                                       *
000300*  TOMBSTONE CRASH RECORD  -  PARSED NATIVE-CRASH TEXT DUMP      *
000400*                                                                *
000500*  ONE OF THESE IS BUILT PER INPUT TOMBSTONE FILE BY TOMBPARS.   *
000600*  THE LAYOUT CARRIES THE PROCESS IDENTITY, THE DECODED SIGNAL   *
000700*  INFORMATION LINE, THE FULL BACKTRACE TABLE AND THE OPEN-FILE  *
000800*  DESCRIPTOR TABLE.  REGISTER-DUMP CONTENT (X0-X28/LR/SP/PC) IS *
000900*  RECOGNIZED BY THE PARSER BUT NOT CAPTURED HERE - NO DOWNSTREAM*
001000*  RULE EVER LOOKS AT A REGISTER VALUE.                         *
001100******************************************************************
001200 01  CRASH-RECORD.
001300*--------------------------------------------------------------*
001400*    PROCESS IDENTITY, FROM THE "PID:" LINE AND "CMDLINE:"      *
001500*--------------------------------------------------------------*
001600     05  CR-PID                  PIC 9(10)  VALUE ZERO.
001700     05  CR-FIRST-TID            PIC 9(10)  VALUE ZERO.
001800     05  CR-PROCESS-NAME         PIC X(64)  VALUE SPACES.
001900     05  CR-PROCESS-NAME-R REDEFINES CR-PROCESS-NAME.
002000         10  CR-PROCNAME-LEAD32  PIC X(32).
002100         10  CR-PROCNAME-TAIL32  PIC X(32).
002200     05  CR-VERSION              PIC X(32)  VALUE SPACES.
002300     05  CR-CPU-ARCHITECTURE     PIC X(8)   VALUE SPACES.
002400         88  CR-ARCH-X86             VALUE "X86".
002500         88  CR-ARCH-X64             VALUE "X64".
002600         88  CR-ARCH-ARM             VALUE "ARM".
002700         88  CR-ARCH-ARM64           VALUE "ARM64".
002800         88  CR-ARCH-MIPS            VALUE "MIPS".
002900         88  CR-ARCH-POWER           VALUE "POWER".
003000         88  CR-ARCH-RISCV           VALUE "RISC-V".
003100         88  CR-ARCH-SPARC           VALUE "SPARC".
003200     05  FILLER                  PIC X(20)  VALUE SPACES.
003300*--------------------------------------------------------------*
003400*    SIGNAL INFORMATION - "SIGNAL N (SIGXXX), CODE M (XXX), ... *
003500*--------------------------------------------------------------*
003600     05  CR-SIGNAL-INFO.
003700         10  CR-SIG-NUMBER           PIC 9(3)       VALUE ZERO.
003800         10  CR-SIG-INFORMATION      PIC X(16)      VALUE SPACES.
003900         10  CR-TROUBLE-INFORMATION  PIC X(24)      VALUE SPACES.
004000         10  CR-FAULT-ADDRESS        PIC 9(16)  COMP-3 VALUE ZERO.
004100         10  CR-FAULT-ADDR-HEX       PIC X(16)      VALUE SPACES.
004200         10  CR-SIG-PARSE-SW         PIC X(01)      VALUE "N".
004300             88  CR-SIG-PARSE-ERROR      VALUE "Y".
004400         10  CR-SIG-PARSE-TEXT       PIC X(40)      VALUE SPACES.
004500         10  FILLER                  PIC X(05)      VALUE SPACES.
004600*--------------------------------------------------------------*
004700*    TRUE-ABORT VALIDATION FLAGS - SET BY SIGMATCH RULE 220     *
004800*    AND BY ABRTCERT, CARRIED ON THE RECORD SO THE REPORT CAN   *
004900*    SHOW THEM WITHOUT A SECOND PASS OVER THE BACKTRACE.        *
005000*--------------------------------------------------------------*
005100     05  CR-ANALYSIS-FLAGS.
005200         10  CR-HAS-ABORT-SYMBOL     PIC X(1)       VALUE "N".
005300             88  ABORT-SYMBOL-PRESENT    VALUE "Y".
005400         10  CR-HAS-C-LIBRARY        PIC X(1)       VALUE "N".
005500             88  C-LIBRARY-PRESENT       VALUE "Y".
005600         10  CR-CERTIFIED-ABORT      PIC X(1)       VALUE "N".
005700             88  CERTIFIED-TRUE-ABORT    VALUE "Y".
005800         10  FILLER                  PIC X(05)      VALUE SPACES.
005900*--------------------------------------------------------------*
006000*    BACKTRACE TABLE - ONE ROW PER "#NN PC ..." LINE            *
006100*--------------------------------------------------------------*
006200     05  CR-FRAME-COUNT          PIC 9(3)   COMP-3 VALUE ZERO.
006300     05  CR-STACK-FRAME  OCCURS 200 TIMES
006400                         INDEXED BY CR-FRAME-IDX.
006500         10  CR-FRAME-INDEX          PIC 9(3)       VALUE ZERO.
006600         10  CR-FRAME-ADDRESS        PIC 9(16)  COMP-3 VALUE ZERO.
006700         10  CR-FRAME-ADDRESS-HEX    PIC X(16)      VALUE SPACES.
006800         10  CR-FRAME-ADDRESS-TYPE   PIC X(8)       VALUE SPACES.
006900             88  FRAME-ADDR-ABSOLUTE     VALUE "ABSOLUTE".
007000             88  FRAME-ADDR-OFFSET       VALUE "OFFSET".
007100         10  CR-FRAME-MAPS-INFO      PIC X(128)     VALUE SPACES.
007200         10  CR-FRAME-SYMBOL         PIC X(160)     VALUE SPACES.
007300         10  FILLER                  PIC X(08)      VALUE SPACES.
007400*--------------------------------------------------------------*
007500*    OPEN FILE DESCRIPTOR TABLE - FROM "OPEN FILES:" SECTION    *
007600*--------------------------------------------------------------*
007700     05  CR-FD-COUNT             PIC 9(3)   COMP-3 VALUE ZERO.
007800     05  CR-FD-INFO      OCCURS 100 TIMES
007900                         INDEXED BY CR-FD-IDX.
008000         10  CR-FD-NUMBER            PIC 9(5)       VALUE ZERO.
008100         10  CR-FD-PATH              PIC X(128)     VALUE SPACES.
008200         10  FILLER                  PIC X(07)      VALUE SPACES.
008300*--------------------------------------------------------------*
008400*    MISC                                                      *
008500*--------------------------------------------------------------*
008600     05  CR-INPUT-FILE-NAME      PIC X(40)  VALUE SPACES.
008700     05  FILLER                  PIC X(16)  VALUE SPACES.
