000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TOMBPARS.
000300 AUTHOR. D. KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/10/89.
000600 DATE-COMPILED. 05/10/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS A TOMBSTONE TEXT DUMP - ONE LINE
001300*          PER RECORD - AND BUILDS A SINGLE CRASH-RECORD OUT OF
001400*          IT: PROCESS IDENTITY, THE SIGNAL INFORMATION LINE,
001500*          THE FULL BACKTRACE TABLE, AND THE OPEN-FILE TABLE.
001600*          IT IS A LINE-DRIVEN STATE MACHINE - EACH LINE IS
001700*          TESTED AGAINST A FIXED SET OF RECOGNIZERS, FIRST
001800*          MATCH WINS, AND THE BACKTRACE/OPEN-FILES RECOGNIZERS
001900*          EACH CONSUME A RUN OF FOLLOWING LINES BEFORE CONTROL
002000*          RETURNS TO THE MAIN DISPATCH.
002100*
002200*          REGISTER-DUMP LINES (X0.../LR,SP,PC) ARE RECOGNIZED
002300*          SOLELY SO THEY DO NOT FALL THROUGH TO SOME OTHER
002400*          RECOGNIZER BY ACCIDENT - NO REGISTER VALUE IS EVER
002500*          CAPTURED ON THE CRASH-RECORD.
002600*
002700*          A MISSING OR UNREADABLE INPUT FILE IS NOT TREATED AS
002800*          AN ABEND HERE - AN EMPTY CRASH-RECORD GOES BACK TO
002900*          THE DRIVER AND THE DRIVER DECIDES WHAT TO DO WITH IT.
003000*
003100******************************************************************
003200*CHANGE LOG.
003300*
003400*   DATE      BY     REQUEST#    DESCRIPTION
003500* --------   -----   --------    ---------------------------------
003600* 05/10/89    DK     CR-0110     ORIGINAL PROGRAM - CMDLINE/PID/
003700*                                SIGNAL/BACKTRACE LINE PARSING.
003800* 08/02/89    DK     CR-0115     ADDED NAME: FALLBACK FOR PROCESS
003900*                                NAME WHEN NO CMDLINE: LINE SEEN.
004000* 02/14/90    TGD    CR-0140     ADDED OPEN FILES: FD TABLE
004100*                                COLLECTION PER LAB REQUEST.
004200* 07/09/91    DK     CR-0159     RECOGNIZE AND SKIP X0/LR
004300*                                REGISTER-DUMP LINES SO THEY
004400*                                CANNOT MASQUERADE AS A FRAME.
004500* 08/11/94    MM     CR-0225     FRAME SYMBOL NOW BLANKED WHEN
004600*                                THE TRAILING TOKEN IS A BUILDID,
004700*                                NOT A REAL SYMBOL - MATCHES THE
004800*                                NEWER NDK BACKTRACE FORMAT.
004900* 01/06/97    KLW    CR-0291     CENTURY-WINDOW REVIEW FOR Y2K -
005000*                                NO DATE FIELDS IN THIS PROGRAM,
005100*                                NO CHANGES REQUIRED.  SIGNED OFF.
005200* 09/30/99    KLW    CR-0300     Y2K FINAL CERTIFICATION SWEEP -
005300*                                RECONFIRMED NO DATE LOGIC PRESENT
005400* 04/11/02    RHM    CR-0349     SWITCHED THE SELECT CLAUSE TO
005500*                                ASSIGN TO DYNAMIC, MATCHING THE
005600*                                REST OF THE TOMBSTONE SUITE.
005700* 06/19/03    JPF    CR-0361     OPEN/READ ON TOMB-FILE WERE ONLY
005800*                                LENIENT ON STATUS 35 - ANY OTHER
005900*                                BAD STATUS STILL FELL INTO
006000*                                1000-ABEND-RTN, CONTRADICTING THE
006100*                                REMARKS ABOVE.  0000-MAINLINE NOW
006200*                                TESTS TOMB-FILE-OK DIRECTLY SO
006300*                                ANY OPEN FAILURE SKIPS PARSING,
006400*                                AND 0210-READ-NEXT-LINE TREATS
006500*                                ANY NON-OK, NON-EOF READ STATUS
006600*                                AS END OF FILE.  1000-ABEND-RTN
006700*                                HAD NO OTHER CALLER, SO IT AND
006800*                                THE "35"-ONLY CONDITION-NAME WERE
006900*                                REMOVED.
007000* 09/15/03    TLH    CR-0369     0320-PARSE-PID-LINE WAS MISSING
007100*                                THE MOVE OF WS-SEG1 TO WS-LINE-
007200*                                AREA BEFORE THE FIRST CALL TO
007300*                                0325-APPLY-PID-SEGMENT - THE
007400*                                WHOLE "pid: N, tid: N, name: X"
007500*                                LINE WAS STILL SITTING IN
007600*                                WS-LINE-TEXT, SO THE PID CAME
007700*                                OUT WITH "tid" AND THE COMMA
007800*                                STUCK TO THE END OF IT.  ADDED
007900*                                THE MISSING MOVE TO MATCH THE
008000*                                TID/NAME SEGMENTS.  ALSO ADDED
008100*                                WS-SIGTOK-DISPLAY-AREA/-ALPHA
008200*                                AND A CONSOLE TRACE OF THE
008300*                                SIGNAL-LINE TOKEN COUNT IN
008400*                                0340-PARSE-SIGNAL-LINE.
008500* 09/22/03    TLH    CR-0372     THE HEX-DIGIT-VALID CLASS TEST
008600*                                IN SPECIAL-NAMES HAD NEVER BEEN
008700*                                WIRED TO ANYTHING.  ADDED
008800*                                WS-HEX-FIELD-AREA/WS-HEX-BYTE-
008900*                                TBL AND 0367-CHECK-HEX-DIGITS/
009000*                                0368-SCAN-ONE-HEX-BYTE, CALLED
009100*                                AHEAD OF BOTH CALLS TO HEXVAL,
009200*                                TO TRACE A GARBLED FAULT-ADDR
009300*                                OR PC COLUMN TO THE CONSOLE.
009400*                                HEXVAL ITSELF IS UNCHANGED - IT
009500*                                STILL TREATS A BAD DIGIT AS
009600*                                ZERO PER ITS OWN REMARKS.
009700*
009800******************************************************************
009900 ENVIRONMENT DIVISION.
010000 CONFIGURATION SECTION.
010100 SOURCE-COMPUTER. IBM-390.
010200 OBJECT-COMPUTER. IBM-390.
010300 SPECIAL-NAMES.
010400     CLASS HEX-DIGIT-VALID IS '0' THRU '9', 'A' THRU 'F'.
010500 
010600 INPUT-OUTPUT SECTION.
010700 FILE-CONTROL.
010800     SELECT TOMB-FILE
010900            ASSIGN       TO DYNAMIC LK-FILE-NAME
011000            ORGANIZATION IS SEQUENTIAL
011100            ACCESS MODE  IS SEQUENTIAL
011200            FILE STATUS  IS TOMB-FILE-STATUS.
011300 
011400 DATA DIVISION.
011500 FILE SECTION.
011600*--------------------------------------------------------------*
011700*    THE DRIVER HANDS US A DATASET THAT HAS ALREADY BEEN SPLIT  *
011800*    ONE TOMBSTONE TEXT LINE PER LOGICAL RECORD - WE DO NOT     *
011900*    SCAN FOR NEWLINE CHARACTERS OURSELVES.                     *
012000*--------------------------------------------------------------*
012100 FD  TOMB-FILE
012200     RECORDING MODE IS V
012300     LABEL RECORDS ARE STANDARD
012400     RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
012500             DEPENDING ON WS-LINE-LEN
012600     DATA RECORD IS TOMB-FILE-REC.
012700 01  TOMB-FILE-REC               PIC X(256).
012800 
012900 WORKING-STORAGE SECTION.
013000 
013100 01  FILE-STATUS-CODES.
013200     05  TOMB-FILE-STATUS        PIC X(2).
013300         88  TOMB-FILE-OK            VALUE "00".
013400         88  TOMB-FILE-EOF           VALUE "10".
013500     05  FILLER                  PIC X(2)   VALUE SPACES.
013600 
013700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013800     05  WS-LINE-LEN             PIC 9(4)   COMP VALUE ZERO.
013900     05  WS-CT-CMDLINE           PIC 9(4)   COMP VALUE ZERO.
014000     05  WS-CT-X0                PIC 9(4)   COMP VALUE ZERO.
014100     05  WS-CT-LR                PIC 9(4)   COMP VALUE ZERO.
014200     05  WS-CT-OPENFILES         PIC 9(4)   COMP VALUE ZERO.
014300     05  WS-CT-MAPS              PIC 9(4)   COMP VALUE ZERO.
014400     05  WS-PTR                  PIC 9(3)   COMP VALUE 1.
014500     05  WS-SUB                  PIC 9(3)   COMP VALUE ZERO.
014600     05  WS-LAST-PAREN-POS       PIC 9(3)   COMP VALUE ZERO.
014700     05  WS-SIG-TOKEN-COUNT      PIC 9(3)   COMP VALUE ZERO.
014800     05  FILLER                  PIC X(4)   VALUE SPACES.
014900 
015000 01  WS-LINE-AREA.
015100     05  WS-LINE-TEXT            PIC X(256)  VALUE SPACES.
015200 
015300*--------------------------------------------------------------*
015400*    ONE VIEW OF THE CURRENT LINE AS A FLAT TEXT FIELD, A      *
015500*    SECOND AS A CHARACTER TABLE FOR THE TRAILING-PAREN SCAN    *
015600*    IN 0387-STRIP-TRAILING-PAREN BELOW.                       *
015700*--------------------------------------------------------------*
015800 01  WS-LINE-BYTE-TBL REDEFINES WS-LINE-AREA.
015900     05  WS-LINE-BYTE    OCCURS 256 TIMES      PIC X(1).
016000 
016100*--------------------------------------------------------------*
016200*    DISPLAY-ALPHA VIEW OF THE SIGNAL-LINE TOKEN COUNT, FOR THE *
016300*    CONSOLE TRACE LINE IN 0340-PARSE-SIGNAL-LINE ONLY.         *
016400*--------------------------------------------------------------*
016500 01  WS-SIGTOK-DISPLAY-AREA.
016600     05  WS-SIGTOK-DISPLAY       PIC 9(3)   VALUE ZERO.
016700 01  WS-SIGTOK-ALPHA REDEFINES WS-SIGTOK-DISPLAY-AREA.
016800     05  WS-SIGTOK-CHARS         PIC X(3).
016900 
017000 01  FLAGS-AND-SWITCHES.
017100     05  MORE-DATA-SW            PIC X(01)  VALUE "Y".
017200         88  NO-MORE-DATA            VALUE "N".
017300     05  WS-REDISPATCH-SW        PIC X(01)  VALUE "N".
017400         88  REDISPATCH-CURRENT-LINE VALUE "Y".
017500     05  WS-PROCNAME-SET-SW      PIC X(01)  VALUE "N".
017600         88  PROCNAME-ALREADY-SET    VALUE "Y".
017700     05  WS-HEX-BAD-SW           PIC X(01)  VALUE "N".
017800         88  HEX-FIELD-HAS-BAD-DIGIT VALUE "Y".
017900     05  FILLER                  PIC X(01)  VALUE SPACES.
018000 
018100*--------------------------------------------------------------*
018200*    SCRATCH FIELDS FOR THE PID:/TID:/NAME: COMMA-SPLIT LINE    *
018300*--------------------------------------------------------------*
018400 01  WS-PIDLINE-WORK.
018500     05  WS-SEG1                 PIC X(40)   VALUE SPACES.
018600     05  WS-SEG2                 PIC X(40)   VALUE SPACES.
018700     05  WS-SEG3                 PIC X(80)   VALUE SPACES.
018800     05  WS-LBL                  PIC X(8)    VALUE SPACES.
018900     05  WS-VAL                  PIC X(80)   VALUE SPACES.
019000     05  FILLER                  PIC X(04)   VALUE SPACES.
019100 
019200*--------------------------------------------------------------*
019300*    SCRATCH FIELDS FOR LEFT-TRIM (A GENERIC LITTLE ROUTINE     *
019400*    USED BY SEVERAL OF THE LINE PARSERS BELOW)                *
019500*--------------------------------------------------------------*
019600 01  WS-TRIM-WORK.
019700     05  WS-TRIM-SRC             PIC X(80)   VALUE SPACES.
019800     05  WS-TRIM-RESULT          PIC X(80)   VALUE SPACES.
019900     05  WS-TRIM-POS             PIC 9(3)   COMP VALUE ZERO.
020000     05  FILLER                  PIC X(04)   VALUE SPACES.
020100 
020200*--------------------------------------------------------------*
020300*    SCRATCH FIELDS FOR BACKTRACE/FD LINE SPLITTING             *
020400*--------------------------------------------------------------*
020500 01  WS-FRAME-WORK.
020600     05  WS-FLD1                 PIC X(8)    VALUE SPACES.
020700     05  WS-FLD2                 PIC X(8)    VALUE SPACES.
020800     05  WS-FLD3                 PIC X(20)   VALUE SPACES.
020900     05  WS-FLD4                 PIC X(128)  VALUE SPACES.
021000     05  WS-FLD5                 PIC X(160)  VALUE SPACES.
021100     05  WS-FLD6                 PIC X(24)   VALUE SPACES.
021200     05  WS-FLD7                 PIC X(08)   VALUE SPACES.
021300     05  WS-FLD8                 PIC X(08)   VALUE SPACES.
021400     05  WS-FLD9                 PIC X(20)   VALUE SPACES.
021500     05  FILLER                  PIC X(08)   VALUE SPACES.
021600 
021700*--------------------------------------------------------------*
021800*    THE FAULT-ADDR/PC HEX TEXT HANDED TO HEXVAL, WITH A BYTE   *
021900*    TABLE OVERLAY SO 0367-CHECK-HEX-DIGITS CAN SCREEN IT FOR   *
022000*    A STRAY NON-HEX CHARACTER AHEAD OF THE CALL - SEE CR-0369. *
022100*--------------------------------------------------------------*
022200 01  WS-HEX-FIELD-AREA.
022300     05  WS-HEX-FIELD            PIC X(16)   VALUE SPACES.
022400 01  WS-HEX-BYTE-TBL REDEFINES WS-HEX-FIELD-AREA.
022500     05  WS-HEX-BYTE             OCCURS 16 TIMES
022600                                  INDEXED BY WS-HEX-IDX  PIC X(1).
022700 
022800 01  WS-FDLINE-WORK.
022900     05  WS-FD-NUM-TXT           PIC X(8)    VALUE SPACES.
023000     05  WS-FD-PATH-RAW          PIC X(128)  VALUE SPACES.
023100     05  FILLER                  PIC X(08)   VALUE SPACES.
023200 
023300 COPY CRSHREC.
023400 COPY ABENDREC.
023500 
023600 LINKAGE SECTION.
023700 01  LK-FILE-NAME                PIC X(40).
023800 01  LK-CRASH-RECORD             PIC X(80689).
023900 
024000 PROCEDURE DIVISION USING LK-FILE-NAME, LK-CRASH-RECORD.
024100 0000-MAINLINE.
024200*--------------------------------------------------------------*
024300*    A MISSING OR OTHERWISE UNREADABLE TOMBSTONE FILE IS NOT A  *
024400*    JOB ABEND FOR THIS PROGRAM - WHEN THE OPEN IN              *
024500*    0100-HOUSEKEEPING DID NOT COME BACK "00" WE SIMPLY SKIP    *
024600*    0200-PARSE-LINES AND HAND THE DRIVER BACK THE CRASH-       *
024700*    RECORD JUST AS INITIALIZE LEFT IT - ALL FIELDS BLANK/      *
024800*    ZERO.                                                      *
024900*--------------------------------------------------------------*
025000     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
025100     IF TOMB-FILE-OK
025200         PERFORM 0200-PARSE-LINES THRU 0200-EXIT.
025300     PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
025400     MOVE CRASH-RECORD TO LK-CRASH-RECORD.
025500     GOBACK.
025600 
025700 0100-HOUSEKEEPING.
025800     MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
025900     INITIALIZE CRASH-RECORD.
026000     MOVE LK-FILE-NAME TO CR-INPUT-FILE-NAME.
026100     MOVE "Y" TO MORE-DATA-SW.
026200     MOVE "N" TO WS-REDISPATCH-SW WS-PROCNAME-SET-SW.
026300     OPEN INPUT TOMB-FILE.
026400 0100-EXIT.
026500     EXIT.
026600 
026700 0200-PARSE-LINES.
026800*--------------------------------------------------------------*
026900*    MAIN DISPATCH LOOP.  WS-REDISPATCH-SW IS SET BY THE        *
027000*    BACKTRACE AND OPEN-FILES COLLECTORS WHEN THE LINE THAT     *
027100*    STOPPED THEIR COLLECTION STILL NEEDS TO GO THROUGH THE     *
027200*    NORMAL RECOGNIZERS - IN THAT CASE WE MUST NOT READ A NEW   *
027300*    LINE BEFORE DISPATCHING AGAIN.                             *
027400*--------------------------------------------------------------*
027500     MOVE "0200-PARSE-LINES" TO PARA-NAME.
027600     PERFORM 0210-READ-NEXT-LINE THRU 0210-EXIT.
027700 0200-LOOP.
027800     IF NO-MORE-DATA
027900         GO TO 0200-EXIT.
028000     PERFORM 0215-SCAN-LINE-KEYWORDS THRU 0215-EXIT.
028100     PERFORM 0220-DISPATCH-LINE THRU 0220-EXIT.
028200     IF REDISPATCH-CURRENT-LINE
028300         MOVE "N" TO WS-REDISPATCH-SW
028400         GO TO 0200-LOOP.
028500     PERFORM 0210-READ-NEXT-LINE THRU 0210-EXIT.
028600     GO TO 0200-LOOP.
028700 0200-EXIT.
028800     EXIT.
028900 
029000 0210-READ-NEXT-LINE.
029100     MOVE "0210-READ-NEXT-LINE" TO PARA-NAME.
029200     MOVE SPACES TO WS-LINE-AREA.
029300     READ TOMB-FILE INTO WS-LINE-TEXT
029400         AT END
029500             MOVE "N" TO MORE-DATA-SW
029600     END-READ.
029700     IF NOT TOMB-FILE-OK AND NOT TOMB-FILE-EOF
029800         MOVE "N" TO MORE-DATA-SW.
029900 0210-EXIT.
030000     EXIT.
030100 
030200 0215-SCAN-LINE-KEYWORDS.
030300     MOVE "0215-SCAN-LINE-KEYWORDS" TO PARA-NAME.
030400     MOVE ZERO TO WS-CT-CMDLINE WS-CT-X0 WS-CT-LR
030500                  WS-CT-OPENFILES WS-CT-MAPS.
030600     INSPECT WS-LINE-TEXT TALLYING WS-CT-CMDLINE FOR ALL
030700             "Cmdline:".
030800     INSPECT WS-LINE-TEXT TALLYING WS-CT-X0 FOR ALL "x0  ".
030900     INSPECT WS-LINE-TEXT TALLYING WS-CT-LR FOR ALL "lr ".
031000     INSPECT WS-LINE-TEXT TALLYING WS-CT-OPENFILES FOR ALL
031100             "open files:".
031200     INSPECT WS-LINE-TEXT TALLYING WS-CT-MAPS FOR ALL "Maps:".
031300 0215-EXIT.
031400     EXIT.
031500 
031600 0220-DISPATCH-LINE.
031700*--------------------------------------------------------------*
031800*    FIRST MATCH WINS - THE ORDER OF THE WHEN CLAUSES BELOW IS  *
031900*    THE SAME ORDER THE PARSER HAS ALWAYS CHECKED THEM IN.      *
032000*--------------------------------------------------------------*
032100     MOVE "0220-DISPATCH-LINE" TO PARA-NAME.
032200     EVALUATE TRUE
032300         WHEN WS-CT-CMDLINE > 0
032400             PERFORM 0300-PARSE-CMDLINE-LINE THRU 0300-EXIT
032500         WHEN WS-LINE-TEXT (1:4) = "pid:"
032600             PERFORM 0320-PARSE-PID-LINE THRU 0320-EXIT
032700         WHEN WS-LINE-TEXT (1:7) = "signal "
032800             PERFORM 0340-PARSE-SIGNAL-LINE THRU 0340-EXIT
032900         WHEN WS-LINE-TEXT (1:10) = "backtrace:"
033000             PERFORM 0360-COLLECT-BACKTRACE THRU 0360-EXIT
033100         WHEN WS-CT-X0 > 0
033200             CONTINUE
033300         WHEN WS-CT-LR > 0
033400             CONTINUE
033500         WHEN WS-CT-OPENFILES > 0
033600             PERFORM 0380-COLLECT-OPEN-FILES THRU 0380-EXIT
033700         WHEN WS-CT-MAPS > 0
033800             CONTINUE
033900         WHEN OTHER
034000             CONTINUE
034100     END-EVALUATE.
034200 0220-EXIT.
034300     EXIT.
034400 
034500 0300-PARSE-CMDLINE-LINE.
034600*--------------------------------------------------------------*
034700*    SPLIT ON THE FIRST '": "' - THE TEXT AFTER IT, TRIMMED,    *
034800*    IS THE PROCESS NAME.  Cmdline: ALWAYS WINS OVER A LATER    *
034900*    name: FIELD ON THE pid: LINE.                              *
035000*--------------------------------------------------------------*
035100     MOVE "0300-PARSE-CMDLINE-LINE" TO PARA-NAME.
035200     UNSTRING WS-LINE-TEXT DELIMITED BY "Cmdline:"
035300             INTO WS-TRIM-SRC WS-TRIM-SRC
035400     END-UNSTRING.
035500     MOVE WS-LINE-TEXT TO WS-TRIM-SRC.
035600     PERFORM 0305-LTRIM-AFTER-CMDLINE THRU 0305-EXIT.
035700     MOVE WS-TRIM-RESULT TO CR-PROCESS-NAME.
035800     MOVE "Y" TO WS-PROCNAME-SET-SW.
035900 0300-EXIT.
036000     EXIT.
036100 
036200 0305-LTRIM-AFTER-CMDLINE.
036300*--------------------------------------------------------------*
036400*    POSITIONS PAST THE "Cmdline:" LABEL AND ANY SPACES THAT    *
036500*    FOLLOW IT, THEN COPIES THE REST OF THE LINE.               *
036600*--------------------------------------------------------------*
036700     COMPUTE WS-TRIM-POS = 9.
036800     PERFORM 0306-SKIP-ONE-SPACE THRU 0306-EXIT
036900             UNTIL WS-LINE-BYTE (WS-TRIM-POS) NOT = SPACE
037000                OR WS-TRIM-POS >= 256.
037100     MOVE SPACES TO WS-TRIM-RESULT.
037200     MOVE WS-LINE-TEXT (WS-TRIM-POS:) TO WS-TRIM-RESULT.
037300 0305-EXIT.
037400     EXIT.
037500 
037600 0306-SKIP-ONE-SPACE.
037700     ADD 1 TO WS-TRIM-POS.
037800 0306-EXIT.
037900     EXIT.
038000 
038100 0320-PARSE-PID-LINE.
038200*--------------------------------------------------------------*
038300*    "pid: NNNN, tid: NNNN, name: xxxx  >>> yyyy <<<"           *
038400*--------------------------------------------------------------*
038500     MOVE "0320-PARSE-PID-LINE" TO PARA-NAME.
038600     MOVE SPACES TO WS-SEG1 WS-SEG2 WS-SEG3.
038700     UNSTRING WS-LINE-TEXT DELIMITED BY ","
038800             INTO WS-SEG1 WS-SEG2 WS-SEG3
038900     END-UNSTRING.
039000     MOVE WS-SEG1 TO WS-LINE-AREA.
039100     PERFORM 0325-APPLY-PID-SEGMENT THRU 0325-EXIT.
039200     MOVE WS-SEG2 TO WS-LINE-AREA.
039300     PERFORM 0325-APPLY-PID-SEGMENT THRU 0325-EXIT.
039400     MOVE WS-SEG3 TO WS-LINE-AREA.
039500     PERFORM 0325-APPLY-PID-SEGMENT THRU 0325-EXIT.
039600 0320-EXIT.
039700     EXIT.
039800 
039900 0325-APPLY-PID-SEGMENT.
040000*--------------------------------------------------------------*
040100*    WS-LINE-AREA HOLDS ONE COMMA-SEPARATED SEGMENT.  LEFT-TRIM *
040200*    IT, THEN SPLIT THE LABEL FROM THE VALUE ON THE FIRST ":".  *
040300*--------------------------------------------------------------*
040400     MOVE WS-LINE-TEXT TO WS-TRIM-SRC.
040500     COMPUTE WS-TRIM-POS = 1.
040600     PERFORM 0306-SKIP-ONE-SPACE THRU 0306-EXIT
040700             UNTIL WS-LINE-BYTE (WS-TRIM-POS) NOT = SPACE
040800                OR WS-TRIM-POS >= 256.
040900     MOVE SPACES TO WS-TRIM-RESULT.
041000     MOVE WS-LINE-TEXT (WS-TRIM-POS:) TO WS-TRIM-RESULT.
041100     MOVE SPACES TO WS-LBL WS-VAL.
041200     UNSTRING WS-TRIM-RESULT DELIMITED BY ":"
041300             INTO WS-LBL WS-VAL
041400     END-UNSTRING.
041500     EVALUATE TRUE
041600         WHEN WS-LBL = "pid"
041700             PERFORM 0330-NUMERIC-FROM-VAL THRU 0330-EXIT
041800             MOVE WS-TRIM-RESULT TO CR-PID
041900         WHEN WS-LBL = "tid"
042000             PERFORM 0330-NUMERIC-FROM-VAL THRU 0330-EXIT
042100             MOVE WS-TRIM-RESULT TO CR-FIRST-TID
042200         WHEN WS-LBL = "name"
042300             IF NOT PROCNAME-ALREADY-SET
042400                 PERFORM 0335-NAME-FROM-VAL THRU 0335-EXIT
042500         WHEN OTHER
042600             CONTINUE
042700     END-EVALUATE.
042800 0325-EXIT.
042900     EXIT.
043000 
043100 0330-NUMERIC-FROM-VAL.
043200*--------------------------------------------------------------*
043300*    WS-VAL IS THE TEXT AFTER THE ":" - LEFT-TRIM IT AND LEAVE  *
043400*    A RIGHT-JUSTIFIED NUMERIC TEXT IN WS-TRIM-RESULT FOR THE   *
043500*    CALLER TO MOVE INTO A NUMERIC FIELD.                       *
043600*--------------------------------------------------------------*
043700     MOVE WS-VAL TO WS-LINE-TEXT (1:80).
043800     COMPUTE WS-TRIM-POS = 1.
043900     PERFORM 0306-SKIP-ONE-SPACE THRU 0306-EXIT
044000             UNTIL WS-LINE-BYTE (WS-TRIM-POS) NOT = SPACE
044100                OR WS-TRIM-POS >= 80.
044200     MOVE SPACES TO WS-TRIM-RESULT.
044300     MOVE WS-VAL (WS-TRIM-POS:) TO WS-TRIM-RESULT.
044400 0330-EXIT.
044500     EXIT.
044600 
044700 0335-NAME-FROM-VAL.
044800*--------------------------------------------------------------*
044900*    IF THE VALUE CONTAINS BOTH ">>>" AND "<<<" THE PROCESS     *
045000*    NAME IS THE TEXT STRICTLY BETWEEN THEM, ELSE IT IS THE     *
045100*    WHOLE TRIMMED VALUE.                                       *
045200*--------------------------------------------------------------*
045300     MOVE ZERO TO WS-SUB.
045400     INSPECT WS-VAL TALLYING WS-SUB FOR ALL ">>>".
045500     IF WS-SUB > 0
045600         UNSTRING WS-VAL DELIMITED BY ">>>"
045700                 INTO WS-TRIM-RESULT WS-TRIM-RESULT
045800         END-UNSTRING
045900         UNSTRING WS-VAL DELIMITED BY ">>>"
046000                 INTO WS-LINE-AREA WS-TRIM-SRC
046100         END-UNSTRING
046200         UNSTRING WS-TRIM-SRC DELIMITED BY "<<<"
046300                 INTO WS-TRIM-RESULT WS-LINE-AREA
046400         END-UNSTRING
046500     ELSE
046600         MOVE WS-VAL TO WS-TRIM-RESULT.
046700     MOVE SPACES TO WS-SEG1.
046800     MOVE WS-TRIM-RESULT TO WS-SEG1.
046900     MOVE WS-SEG1 TO CR-PROCESS-NAME.
047000 0335-EXIT.
047100     EXIT.
047200 
047300 0340-PARSE-SIGNAL-LINE.
047400*--------------------------------------------------------------*
047500*    "signal N (SIGXXX), code M (XXX), fault addr 0xHHHH"       *
047600*    SPLIT ON SINGLE SPACES, COUNTING THE LEADING "SIGNAL"      *
047700*    WORD ITSELF AS FIELD 1 - FIELD 2 IS THE NUMBER, FIELD 3    *
047800*    THE SIGNAL MNEMONIC, FIELD 6 THE TROUBLE MNEMONIC, FIELD   *
047900*    7 MUST BE THE LITERAL "fault" AND FIELD 9 IS THE ADDRESS   *
048000*    (FIELD 8, "addr", IS NOT USED FOR ANYTHING).  A LINE WITH  *
048100*    FEWER THAN 9 FIELDS - I.E. FEWER THAN 8 FIELDS NOT         *
048200*    COUNTING THE "SIGNAL" WORD - DOES NOT CARRY A COMPLETE     *
048300*    FAULT ADDRESS AND IS A FATAL PARSE ERROR FOR THIS RECORD.  *
048400*    THAT IS NOT THE SAME THING AS A JOB ABEND - ONE BAD        *
048500*    SIGNAL LINE IN ONE TOMBSTONE MUST NOT STOP THE RUN, SO     *
048600*    THE ERROR IS RAISED ON THE CRASH-RECORD ITSELF, PMR-STYLE, *
048700*    FOR THE DRIVER TO PICK UP LATER.                           *
048800*--------------------------------------------------------------*
048900     MOVE "0340-PARSE-SIGNAL-LINE" TO PARA-NAME.
049000     MOVE SPACES TO WS-FLD1 WS-FLD2 WS-FLD3 WS-FLD4 WS-FLD5
049100                    WS-FLD6 WS-FLD7 WS-FLD8 WS-FLD9.
049200     MOVE ZERO TO WS-SIG-TOKEN-COUNT.
049300     UNSTRING WS-LINE-TEXT DELIMITED BY ALL SPACE
049400             INTO WS-FLD1 WS-FLD2 WS-FLD3 WS-FLD4 WS-FLD5
049500                  WS-FLD6 WS-FLD7 WS-FLD8 WS-FLD9
049600             TALLYING IN WS-SIG-TOKEN-COUNT
049700     END-UNSTRING.
049800     MOVE WS-SIG-TOKEN-COUNT TO WS-SIGTOK-DISPLAY.
049900     DISPLAY "TOMBPARS - SIGNAL LINE TOKEN COUNT "
050000             WS-SIGTOK-CHARS UPON CONSOLE.
050100     IF WS-SIG-TOKEN-COUNT < 9
050200         SET CR-SIG-PARSE-ERROR TO TRUE
050300         MOVE "SIGNAL LINE TOO SHORT TO CARRY A FAULT ADDRESS"
050400                 TO CR-SIG-PARSE-TEXT
050500         GO TO 0340-EXIT.
050600     MOVE WS-FLD2 TO WS-VAL.
050700     MOVE WS-VAL TO CR-SIG-NUMBER.
050800     PERFORM 0345-STRIP-PUNCT THRU 0345-EXIT.
050900     MOVE WS-TRIM-RESULT TO CR-SIG-INFORMATION.
051000     MOVE WS-FLD6 TO WS-FLD3.
051100     PERFORM 0345-STRIP-PUNCT THRU 0345-EXIT.
051200     MOVE WS-TRIM-RESULT TO CR-TROUBLE-INFORMATION.
051300     IF WS-FLD7 = "fault"
051400         MOVE SPACES TO WS-HEX-FIELD
051500         MOVE WS-FLD9 TO WS-FLD3
051600         PERFORM 0366-STRIP-0X-PREFIX THRU 0366-EXIT
051700         MOVE WS-HEX-FIELD TO CR-FAULT-ADDR-HEX
051800         PERFORM 0367-CHECK-HEX-DIGITS THRU 0367-EXIT
051900         CALL "HEXVAL" USING WS-HEX-FIELD, CR-FAULT-ADDRESS.
052000 0340-EXIT.
052100     EXIT.
052200 
052300 0345-STRIP-PUNCT.
052400*--------------------------------------------------------------*
052500*    WS-FLD3 HOLDS A PAREN/COMMA-WRAPPED MNEMONIC LIKE          *
052600*    "(SIGABRT)," - STRIP THE LEADING "(" AND ANY TRAILING      *
052700*    ")" OR "," CHARACTERS.                                    *
052800*--------------------------------------------------------------*
052900     MOVE WS-FLD3 TO WS-TRIM-RESULT.
053000     IF WS-TRIM-RESULT (1:1) = "("
053100         MOVE WS-TRIM-RESULT (2:) TO WS-TRIM-SRC
053200         MOVE WS-TRIM-SRC TO WS-TRIM-RESULT.
053300     INSPECT WS-TRIM-RESULT
053400             REPLACING ALL ")" BY SPACE
053500                       ALL "," BY SPACE.
053600 0345-EXIT.
053700     EXIT.
053800 
053900 0360-COLLECT-BACKTRACE.
054000*--------------------------------------------------------------*
054100*    THE backtrace: LINE ITSELF CARRIES NO FRAME - START        *
054200*    READING WITH THE VERY NEXT LINE.                           *
054300*--------------------------------------------------------------*
054400     MOVE "0360-COLLECT-BACKTRACE" TO PARA-NAME.
054500     PERFORM 0210-READ-NEXT-LINE THRU 0210-EXIT.
054600 0360-LOOP.
054700     IF NO-MORE-DATA
054800         GO TO 0360-EXIT.
054900     IF WS-LINE-TEXT (1:1) NOT = "#"
055000         MOVE "Y" TO WS-REDISPATCH-SW
055100         GO TO 0360-EXIT.
055200     IF CR-FRAME-COUNT < 200
055300         ADD 1 TO CR-FRAME-COUNT
055400         SET CR-FRAME-IDX TO CR-FRAME-COUNT
055500         PERFORM 0365-PARSE-ONE-FRAME THRU 0365-EXIT.
055600     PERFORM 0210-READ-NEXT-LINE THRU 0210-EXIT.
055700     GO TO 0360-LOOP.
055800 0360-EXIT.
055900     EXIT.
056000 
056100 0365-PARSE-ONE-FRAME.
056200*--------------------------------------------------------------*
056300*    "#NN pc HHHHHHHHHHHHHHHH  /path/lib.so (symbol+24)"        *
056400*    AT MOST 5 WHITESPACE FIELDS - THE 5TH IS EVERYTHING FROM   *
056500*    THAT POINT ON, NOT SPLIT ANY FURTHER.                      *
056600*--------------------------------------------------------------*
056700     MOVE SPACES TO WS-FLD1 WS-FLD2 WS-FLD3 WS-FLD4 WS-FLD5.
056800     MOVE 1 TO WS-PTR.
056900     UNSTRING WS-LINE-TEXT DELIMITED BY ALL SPACE
057000             INTO WS-FLD1 WS-FLD2 WS-FLD3 WS-FLD4
057100             WITH POINTER WS-PTR
057200     END-UNSTRING.
057300     IF WS-PTR <= 256
057400         MOVE WS-LINE-TEXT (WS-PTR:) TO WS-FLD5.
057500 
057600     MOVE WS-FLD1 (2:) TO WS-VAL.
057700     MOVE WS-VAL TO CR-FRAME-INDEX (CR-FRAME-IDX).
057800 
057900     MOVE SPACES TO WS-HEX-FIELD.
058000     PERFORM 0366-STRIP-0X-PREFIX THRU 0366-EXIT.
058100     MOVE WS-HEX-FIELD TO CR-FRAME-ADDRESS-HEX (CR-FRAME-IDX).
058200     PERFORM 0367-CHECK-HEX-DIGITS THRU 0367-EXIT.
058300     CALL "HEXVAL" USING WS-HEX-FIELD,
058400             CR-FRAME-ADDRESS (CR-FRAME-IDX).
058500 
058600     MOVE WS-FLD4 TO CR-FRAME-MAPS-INFO (CR-FRAME-IDX).
058700 
058800     IF WS-FLD5 (1:8) = "BuildId:"
058900         MOVE SPACES TO CR-FRAME-SYMBOL (CR-FRAME-IDX)
059000         SET FRAME-ADDR-ABSOLUTE (CR-FRAME-IDX) TO TRUE
059100     ELSE
059200         PERFORM 0387-STRIP-TRAILING-PAREN THRU 0387-EXIT
059300         MOVE WS-TRIM-RESULT TO CR-FRAME-SYMBOL (CR-FRAME-IDX)
059400         IF CR-FRAME-SYMBOL (CR-FRAME-IDX) = SPACES
059500             SET FRAME-ADDR-ABSOLUTE (CR-FRAME-IDX) TO TRUE
059600         ELSE
059700             SET FRAME-ADDR-OFFSET (CR-FRAME-IDX) TO TRUE.
059800 0365-EXIT.
059900     EXIT.
060000 
060100 0366-STRIP-0X-PREFIX.
060200     IF WS-FLD3 (1:2) = "0x" OR WS-FLD3 (1:2) = "0X"
060300         MOVE WS-FLD3 (3:) TO WS-HEX-FIELD
060400     ELSE
060500         MOVE WS-FLD3 TO WS-HEX-FIELD.
060600 0366-EXIT.
060700     EXIT.
060800 
060900 0367-CHECK-HEX-DIGITS.
061000*--------------------------------------------------------------*
061100*    SCANS WS-HEX-FIELD UP TO THE FIRST TRAILING SPACE - ANY    *
061200*    BYTE THAT IS NOT '0' THRU '9' OR 'A' THRU 'F' MEANS THE    *
061300*    FAULT ADDR/PC COLUMN CAME OFF THE TOMBSTONE GARBLED.       *
061400*    HEXVAL STILL GETS CALLED EITHER WAY - IT TREATS A BAD      *
061500*    DIGIT AS ZERO AND KEEPS GOING, PER ITS OWN REMARKS - THIS  *
061600*    IS JUST AN EARLY WARNING ON THE CONSOLE FOR WHOEVER IS     *
061700*    WATCHING THE RUN.                                          *
061800*--------------------------------------------------------------*
061900     MOVE "N" TO WS-HEX-BAD-SW.
062000     PERFORM 0368-SCAN-ONE-HEX-BYTE THRU 0368-EXIT
062100             VARYING WS-HEX-IDX FROM 1 BY 1
062200             UNTIL WS-HEX-IDX > 16
062300                OR WS-HEX-BYTE (WS-HEX-IDX) = SPACE
062400                OR HEX-FIELD-HAS-BAD-DIGIT.
062500     IF HEX-FIELD-HAS-BAD-DIGIT
062600         DISPLAY "TOMBPARS - NON-HEX DIGIT IN ADDRESS FIELD "
062700                 WS-HEX-FIELD UPON CONSOLE.
062800 0367-EXIT.
062900     EXIT.
063000 
063100 0368-SCAN-ONE-HEX-BYTE.
063200     IF WS-HEX-BYTE (WS-HEX-IDX) NOT = SPACE
063300        AND WS-HEX-BYTE (WS-HEX-IDX) IS NOT HEX-DIGIT-VALID
063400         MOVE "Y" TO WS-HEX-BAD-SW.
063500 0368-EXIT.
063600     EXIT.
063700 
063800 0387-STRIP-TRAILING-PAREN.
063900*--------------------------------------------------------------*
064000*    WHEN THE 5TH FIELD IS WRAPPED IN A SINGLE PAIR OF          *
064100*    PARENTHESES, "(symbolname+24)", STRIP THE OPEN AND THE     *
064200*    LAST CLOSE PAREN ON THE LINE.  ANYTHING ELSE PASSES        *
064300*    THROUGH UNCHANGED.                                         *
064400*--------------------------------------------------------------*
064500     MOVE WS-FLD5 TO WS-TRIM-RESULT.
064600     IF WS-FLD5 (1:1) = "("
064700         MOVE WS-FLD5 (2:) TO WS-TRIM-SRC
064800         MOVE WS-TRIM-SRC TO WS-TRIM-RESULT
064900         MOVE WS-TRIM-RESULT TO WS-LINE-AREA
065000         MOVE ZERO TO WS-LAST-PAREN-POS
065100         PERFORM 0388-FIND-LAST-PAREN THRU 0388-EXIT
065200                 VARYING WS-SUB FROM 1 BY 1
065300                 UNTIL WS-SUB > 160
065400         IF WS-LAST-PAREN-POS > 1
065500             MOVE SPACES TO WS-TRIM-RESULT
065600             MOVE WS-TRIM-SRC (1:WS-LAST-PAREN-POS - 1)
065700                     TO WS-TRIM-RESULT.
065800 0387-EXIT.
065900     EXIT.
066000 
066100 0388-FIND-LAST-PAREN.
066200     IF WS-SUB <= 160
066300         IF WS-TRIM-SRC (WS-SUB:1) = ")"
066400             MOVE WS-SUB TO WS-LAST-PAREN-POS.
066500 0388-EXIT.
066600     EXIT.
066700 
066800 0380-COLLECT-OPEN-FILES.
066900*--------------------------------------------------------------*
067000*    "open files:" LINE CARRIES NO FD OF ITS OWN - WALK THE     *
067100*    FOLLOWING LINES UNTIL BLANK, Maps:, memory map, OR ***.    *
067200*--------------------------------------------------------------*
067300     MOVE "0380-COLLECT-OPEN-FILES" TO PARA-NAME.
067400     PERFORM 0210-READ-NEXT-LINE THRU 0210-EXIT.
067500 0380-LOOP.
067600     IF NO-MORE-DATA
067700         GO TO 0380-EXIT.
067800     IF WS-LINE-TEXT = SPACES
067900        OR WS-LINE-TEXT (1:5) = "Maps:"
068000        OR WS-LINE-TEXT (1:10) = "memory map"
068100        OR WS-LINE-TEXT (1:3) = "***"
068200         MOVE "Y" TO WS-REDISPATCH-SW
068300         GO TO 0380-EXIT.
068400     IF WS-LINE-TEXT (1:3) = "fd "
068500         IF CR-FD-COUNT < 100
068600             ADD 1 TO CR-FD-COUNT
068700             SET CR-FD-IDX TO CR-FD-COUNT
068800             PERFORM 0385-PARSE-ONE-FD THRU 0385-EXIT.
068900     PERFORM 0210-READ-NEXT-LINE THRU 0210-EXIT.
069000     GO TO 0380-LOOP.
069100 0380-EXIT.
069200     EXIT.
069300 
069400 0385-PARSE-ONE-FD.
069500*--------------------------------------------------------------*
069600*    "fd N: /path/to/file (deleted)" - NUMBER IS BETWEEN        *
069700*    "fd " AND THE FIRST ":", PATH IS THE REMAINDER WITH ANY    *
069800*    TRAILING " (...)" ANNOTATION REMOVED.                      *
069900*--------------------------------------------------------------*
070000     MOVE SPACES TO WS-FD-NUM-TXT WS-FD-PATH-RAW.
070100     UNSTRING WS-LINE-TEXT (4:) DELIMITED BY ":"
070200             INTO WS-FD-NUM-TXT WS-FD-PATH-RAW
070300     END-UNSTRING.
070400     MOVE WS-FD-NUM-TXT TO CR-FD-NUMBER (CR-FD-IDX).
070500     MOVE WS-FD-PATH-RAW TO WS-TRIM-SRC.
070600     COMPUTE WS-TRIM-POS = 1.
070700     PERFORM 0306-SKIP-ONE-SPACE THRU 0306-EXIT
070800             UNTIL WS-LINE-BYTE (WS-TRIM-POS) NOT = SPACE
070900                OR WS-TRIM-POS >= 128.
071000     MOVE SPACES TO WS-TRIM-RESULT.
071100     MOVE WS-FD-PATH-RAW (WS-TRIM-POS:) TO WS-TRIM-RESULT.
071200     MOVE WS-TRIM-RESULT TO WS-LINE-AREA.
071300     MOVE ZERO TO WS-LAST-PAREN-POS.
071400     PERFORM 0389-FIND-LAST-OPEN-PAREN THRU 0389-EXIT
071500             VARYING WS-SUB FROM 2 BY 1
071600             UNTIL WS-SUB > 128.
071700     IF WS-LAST-PAREN-POS > 1
071800         MOVE WS-TRIM-RESULT (1:WS-LAST-PAREN-POS - 2)
071900                 TO CR-FD-PATH (CR-FD-IDX)
072000     ELSE
072100         MOVE WS-TRIM-RESULT TO CR-FD-PATH (CR-FD-IDX).
072200 0385-EXIT.
072300     EXIT.
072400 
072500 0389-FIND-LAST-OPEN-PAREN.
072600     IF WS-SUB <= 128
072700         IF WS-LINE-BYTE (WS-SUB) = "(" AND
072800            WS-LINE-BYTE (WS-SUB - 1) = SPACE
072900             MOVE WS-SUB TO WS-LAST-PAREN-POS.
073000 0389-EXIT.
073100     EXIT.
073200 
073300 0800-CLOSE-FILES.
073400     MOVE "0800-CLOSE-FILES" TO PARA-NAME.
073500     IF TOMB-FILE-OK
073600         CLOSE TOMB-FILE.
073700 0800-EXIT.
073800     EXIT.
