000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ABRTCERT.
000300 AUTHOR. D. KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/08/89.
000600 DATE-COMPILED. 06/08/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          SMALL CALLED UTILITY - THE SHOP'S ONE-QUESTION
001300*          "CERTIFICATION" CHECK FOR A TOMBSTONE: IS FRAME #0 OF
001400*          THE BACKTRACE ITSELF AN abort() FRAME?  THIS IS A
001500*          MUCH NARROWER TEST THAN SIGMATCH'S RULE 2 (WHICH
001600*          SCANS EVERY FRAME FOR AN ABORT SYMBOL PLUS A C
001700*          LIBRARY REFERENCE) - ABRTCERT ONLY LOOKS AT THE TOP
001800*          FRAME'S SYMBOL TEXT, CASE-SENSITIVE, NOTHING ELSE.
001900*          CALLERS USE IT TO DECIDE WHETHER A CRASH-RECORD IS
002000*          WORTH HANDING TO SIGMATCH AT ALL.
002100*
002200******************************************************************
002300*CHANGE LOG.
002400*
002500*   DATE      BY     REQUEST#    DESCRIPTION
002600* --------   -----   --------    ---------------------------------
002700* 06/08/89    DK     CR-0121     ORIGINAL PROGRAM.
002800* 01/06/97    KLW    CR-0293     CENTURY-WINDOW REVIEW FOR Y2K -
002900*                                NO DATE FIELDS IN THIS PROGRAM,
003000*                                NO CHANGES REQUIRED.  SIGNED OFF.
003100* 08/19/00    TGD    CR-0318     CLARIFIED REMARKS AFTER THE LAB
003200*                                CONFUSED THIS ROUTINE WITH
003300*                                SIGMATCH RULE 2 - THEY ARE NOT
003400*                                THE SAME CHECK.
003500*
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200 
004300 DATA DIVISION.
004400 FILE SECTION.
004500 
004600 WORKING-STORAGE SECTION.
004700 
004800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
004900     05  WS-CT-ABORT-WORD        PIC 9(2)   COMP VALUE ZERO.
004910     05  FILLER                  PIC X(06)  VALUE SPACES.
004920
004930 01  WS-SYMBOL-WORK-AREA.
004940     05  WS-SYMBOL-TEXT          PIC X(160) VALUE SPACES.
004950 01  WS-SYMBOL-BYTE-TBL REDEFINES WS-SYMBOL-WORK-AREA.
004960     05  WS-SYMBOL-BYTE          PIC X(1)   OCCURS 160 TIMES
004970                                  INDEXED BY WS-SYMBOL-IDX.
004980
004985 01  WS-ABORT-CT-DISPLAY-AREA.
004986     05  WS-ABORT-CT-DISPLAY     PIC 9(2)   VALUE ZERO.
004987 01  WS-ABORT-CT-ALPHA REDEFINES WS-ABORT-CT-DISPLAY-AREA.
004988     05  WS-ABORT-CT-CHARS       PIC X(2).
005000
005100 COPY CRSHREC.
005200
005300 LINKAGE SECTION.
005310 01  LK-CRASH-RECORD             PIC X(80689).
005320 01  LK-CRASH-RECORD-PID-VIEW REDEFINES LK-CRASH-RECORD.
005330     05  LK-PEEK-PID             PIC 9(10).
005340     05  FILLER                  PIC X(80679).
005350 01  LK-CERTIFIED-SW             PIC X(1).
005360     88  LK-CERTIFIED-TRUE-ABORT     VALUE "Y".
005800 
005900 PROCEDURE DIVISION USING LK-CRASH-RECORD, LK-CERTIFIED-SW.
006000 0000-MAINLINE.
006100     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
006200     PERFORM 0200-CERTIFY-ABORT THRU 0200-EXIT.
006300     MOVE CRASH-RECORD TO LK-CRASH-RECORD.
006400     GOBACK.
006500 
006600 0100-HOUSEKEEPING.
006700     MOVE LK-CRASH-RECORD TO CRASH-RECORD.
006800     MOVE "N" TO LK-CERTIFIED-SW.
006900 0100-EXIT.
007000     EXIT.
007100 
007200 0200-CERTIFY-ABORT.
007300*--------------------------------------------------------------*
007400*    AN EMPTY BACKTRACE OR A BLANK TOP-FRAME SYMBOL CANNOT BE   *
007500*    CERTIFIED - FALSE IN BOTH CASES, NO ERROR RAISED.          *
007600*--------------------------------------------------------------*
007700     IF CR-FRAME-COUNT = ZERO
007800         GO TO 0200-EXIT.
007900     IF CR-FRAME-SYMBOL (1) = SPACES
008000         GO TO 0200-EXIT.
008010     MOVE SPACES TO WS-SYMBOL-WORK-AREA.
008020     MOVE CR-FRAME-SYMBOL (1) TO WS-SYMBOL-TEXT.
008030     IF WS-SYMBOL-BYTE (1) = LOW-VALUES
008040         GO TO 0200-EXIT.
008100     MOVE ZERO TO WS-CT-ABORT-WORD.
008200     INSPECT CR-FRAME-SYMBOL (1) TALLYING WS-CT-ABORT-WORD
008300             FOR ALL "abort".
008400     IF WS-CT-ABORT-WORD > 0
008500         SET LK-CERTIFIED-TRUE-ABORT TO TRUE
008600         SET CERTIFIED-TRUE-ABORT TO TRUE
008610         MOVE WS-CT-ABORT-WORD TO WS-ABORT-CT-DISPLAY
008620         DISPLAY "ABRTCERT - PID " LK-PEEK-PID
008630                 " CERTIFIED, ABORT-WORD COUNT "
008640                 WS-ABORT-CT-CHARS UPON CONSOLE.
008700 0200-EXIT.
008800     EXIT.
