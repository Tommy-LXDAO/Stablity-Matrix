000100******************************************************************
000200*  PATRNREC                                                      *
000300*  RULE-ENGINE OUTPUT RECORD AND SIGNAL/RULE-SET DISPATCH TABLE  *
000400*  USED BY SIGMATCH.  ONE PATTERN-MATCH-RESULT IS PRODUCED (OR   *
000500*  WITHHELD) PER CRASH-RECORD THAT CARRIES A POPULATED SIGNAL.   *
000600******************************************************************
000700 01  PATTERN-MATCH-RESULT.
000800     05  PMR-CONFIDENCE          PIC 9V99       VALUE ZERO.
000900     05  PMR-RESULT-TEXT         PIC X(256)     VALUE SPACES.
001000     05  PMR-AI-PROMPT-TEXT      PIC X(512)     VALUE SPACES.
001100     05  PMR-DIRECT-CONCLUSION   PIC X(1)       VALUE "N".
001200         88  DIRECT-CONCLUSION-YES   VALUE "Y".
001300     05  PMR-MATCHED             PIC X(1)       VALUE "N".
001400         88  PATTERN-MATCHED         VALUE "Y".
001500     05  PMR-ERROR-SW            PIC X(1)       VALUE "N".
001600         88  PMR-FATAL-ERROR         VALUE "Y".
001700     05  PMR-ERROR-TEXT          PIC X(80)      VALUE SPACES.
001800     05  PMR-SIGNAL-SUPPORTED    PIC X(1)       VALUE "N".
001850         88  SIGNAL-RULES-SUPPORTED  VALUE "Y".
001900     05  FILLER                  PIC X(20)      VALUE SPACES.
002000*--------------------------------------------------------------*
002100*    SIGNAL-NUMBER TO RULE-SET DISPATCH TABLE                   *
002200*    006 (SIGABRT) IS THE ONLY SIGNAL WITH RULES ON THE BOOKS.  *
002300*    004/007/008/011/013 ARE REGISTERED STUBS - ALWAYS          *
002400*    "NO MATCH" UNTIL SOMEBODY WRITES RULES FOR THEM.           *
002500*    ANY SIGNAL NOT IN THIS TABLE IS UNSUPPORTED OUTRIGHT.      *
002600*--------------------------------------------------------------*
002700 01  SIG-RULE-TABLE-RAW.
002800     05  FILLER                  PIC X(4)       VALUE "004N".
002900     05  FILLER                  PIC X(4)       VALUE "006Y".
003000     05  FILLER                  PIC X(4)       VALUE "007N".
003100     05  FILLER                  PIC X(4)       VALUE "008N".
003200     05  FILLER                  PIC X(4)       VALUE "011N".
003300     05  FILLER                  PIC X(4)       VALUE "013N".
003400 
003500 01  SIG-RULE-TABLE REDEFINES SIG-RULE-TABLE-RAW.
003600     05  SIG-RULE-ENTRY  OCCURS 6 TIMES
003700                         INDEXED BY SIG-RULE-IDX.
003800         10  SIG-RULE-NUMBER         PIC 9(3).
003900         10  SIG-RULE-HAS-RULES      PIC X(1).
004000             88  SIG-RULE-IMPLEMENTED    VALUE "Y".
