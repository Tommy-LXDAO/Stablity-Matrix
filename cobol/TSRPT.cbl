000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TSRPT.
000300 AUTHOR. D. KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/15/89.
000600 DATE-COMPILED. 06/15/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          TOP-LEVEL BATCH DRIVER FOR THE TOMBSTONE CRASH-PATTERN
001300*          SUITE.  READS A CONTROL FILE OF CANDIDATE INPUT FILE
001400*          NAMES - ONE PER LINE, ONE INDEPENDENT UNIT OF WORK
001500*          NO SHARED KEY ACROSS THEM - AND FOR EVERY NAME:
001600*
001700*            1)  CALLS TSFTDET TO CLASSIFY THE FILE BY MAGIC
001800*                NUMBER AND, FOR TEXT FILES, SNIFF FOR KEYWORDS.
001900*            2)  IF THE FILE IS AN ELF BINARY, CALLS ELFHDR TO
002000*                DECODE THE 64-BYTE HEADER AND LOGS THE RESULT TO
002100*                THE AUDIT FILE - ELF FILES DO NOT GET A PATTERN-
002200*                MATCH DETAIL LINE, THEY ARE NOT CRASH DUMPS.
002300*            3)  IF THE FILE IS A TOMBSTONE TEXT DUMP, CALLS
002400*                TOMBPARS TO BUILD A CRASH-RECORD, THEN ABRTCERT
002500*                AND SIGMATCH TO CERTIFY/CLASSIFY THE ABORT, THEN
002600*                SUMMFMT TO BUILD THE ABBREVIATED VIEW, AND WRITES
002700*                ONE DETAIL LINE ON THE MAIN REPORT.
002800*            4)  ANYTHING ELSE (ZIP, UNKNOWN, EMPTY) IS LOGGED TO
002900*                THE AUDIT FILE AND DROPPED FROM THE MAIN REPORT.
003000*
003100*          THE MAIN REPORT IS GROUPED BY SIGNAL NUMBER, WITH A
003200*          SUBTOTAL LINE ON EACH BREAK.  THE CONTROL FILE ITSELF
003300*          CANNOT BE PRE-SORTED ON SIGNAL NUMBER - THE SIGNAL IS
003400*          ONLY KNOWN AFTER TOMBPARS HAS PARSED THE TOMBSTONE
003500*          TEXT, NOT FROM THE CANDIDATE FILE NAME - SO THIS
003600*          PROGRAM RUNS A SORT OF ITS OWN.  THE INPUT PROCEDURE
003700*          (0100-BUILD-SORT-INPUT) WALKS THE CONTROL FILE AND
003800*          RELEASES ONE TSWORK-SORT-REC PER TOMBSTONE DETAIL
003900*          LINE, ALREADY RENDERED; THE SORT ORDERS THOSE RECORDS
004000*          BY SIGNAL NUMBER; THE OUTPUT PROCEDURE
004100*          (0800-FINISH-REPORT) THEN WALKS THE SORTED RECORDS,
004200*          WRITING EACH DETAIL LINE AS IT COMES AND FIRING A
004300*          BREAK LINE EVERY TIME THE SIGNAL NUMBER CHANGES,
004400*          FOLLOWED BY THE GRAND TOTAL LINE AT THE VERY END.
004500*
004600******************************************************************
004700*CHANGE LOG.
004800*
004900*   DATE      BY     REQUEST#    DESCRIPTION
005000* --------   -----   --------    ---------------------------------
005100* 06/15/89    DK     CR-0127     ORIGINAL PROGRAM.
005200* 03/02/90    TGD    CR-0138     ELF FILES NOW LOGGED TO TSRAUD
005300*                                INSTEAD OF BEING DROPPED.
005400* 10/14/91    DK     CR-0163     ADDED SIGNAL-NUMBER SUBTOTAL
005500*                                AND GRAND TOTAL LINE PER LAB
005600*                                REQUEST - PREVIOUSLY DETAIL LINES
005700*                                ONLY.
005800* 04/09/93    MM     CR-0199     UNSUPPORTED-SIGNAL COUNT ADDED TO
005900*                                THE GRAND TOTAL LINE.
006000* 01/06/97    KLW    CR-0295     CENTURY-WINDOW REVIEW FOR Y2K -
006100*                                REPLACED THE TWO-DIGIT YEAR ON
006200*                                THE PAGE HEADER WITH THE
006300*                                WS-RUN-CENTURY WINDOW CALC IN
006400*                                0050-EDIT-RUN-DATE.  SEE THAT
006500*                                PARAGRAPH.
006600* 09/30/99    KLW    CR-0302     Y2K FINAL CERTIFICATION SWEEP -
006700*                                CONFIRMED CR-0295 WINDOW LOGIC
006800*                                COVERS 1950-2049, SIGNED OFF.
006900* 11/02/01    RHM    CR-0341     ADDED PMR-SIGNAL-SUPPORTED CHECK
007000*                                SO THE GRAND TOTAL LINE'S
007100*                                UNSUPPORTED-SIGNAL COUNT MATCHES
007200*                                THE NEW SIG-RULE-TABLE IN
007300*                                SIGMATCH.
007400* 08/04/03    TLH    CR-0368     THE WS-SIGTOT-TABLE INSERTION-
007500*                                SORT SCHEME PRINTED DETAIL LINES
007600*                                IN RAW CONTROL-FILE ORDER AND
007700*                                DEFERRED EVERY BREAK LINE TO
007800*                                AFTER THE LAST DETAIL LINE - THE
007900*                                REPORT NEVER ACTUALLY GROUPED BY
008000*                                SIGNAL NUMBER.  REPLACED WITH A
008100*                                SORT OF TSWORK-SORT-FILE ON
008200*                                TWS-SIG-NUMBER: 0100-MAINLINE IS
008300*                                NOW 0100-BUILD-SORT-INPUT (INPUT
008400*                                PROCEDURE, RELEASES ONE RECORD
008500*                                PER DETAIL LINE) AND
008600*                                0800-FINISH-REPORT IS NOW THE
008700*                                OUTPUT PROCEDURE, DOING A LIVE
008800*                                CONTROL BREAK AS SORTED RECORDS
008900*                                COME BACK.  WS-SIGTOT-TABLE AND
009000*                                ITS INSERT/SCAN/SHIFT PARAGRAPHS
009100*                                (0660-0680) ARE GONE.
009200*
009300******************************************************************
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SOURCE-COMPUTER. IBM-390.
009700 OBJECT-COMPUTER. IBM-390.
009800 SPECIAL-NAMES.
009900     C01 IS NEXT-PAGE.
010000 
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT CTLFILE
010400            ASSIGN       TO UT-S-CTLFILE
010500            ORGANIZATION IS SEQUENTIAL
010600            ACCESS MODE  IS SEQUENTIAL
010700            FILE STATUS  IS CTLFILE-STATUS.
010800 
010900     SELECT TSRPT-RPT
011000            ASSIGN       TO UT-S-TSRPT
011100            ORGANIZATION IS SEQUENTIAL
011200            ACCESS MODE  IS SEQUENTIAL
011300            FILE STATUS  IS TSRPT-STATUS.
011400 
011500     SELECT TSRAUD
011600            ASSIGN       TO UT-S-TSRAUD
011700            ORGANIZATION IS SEQUENTIAL
011800            ACCESS MODE  IS SEQUENTIAL
011900            FILE STATUS  IS TSRAUD-STATUS.
012000 
012100     SELECT SYSOUT
012200            ASSIGN       TO UT-S-SYSOUT
012300            ORGANIZATION IS SEQUENTIAL.
012400 
012500     SELECT TSWORK-SORT-FILE
012600            ASSIGN       TO UT-S-TSWORK.
012700 
012800 DATA DIVISION.
012900 FILE SECTION.
013000*--------------------------------------------------------------*
013100*    CONTROL FILE - ONE CANDIDATE FILE NAME PER RECORD, BUILT  *
013200*    BY THE LAB'S SUBMISSION SCRIPT BEFORE THIS STEP RUNS.     *
013300*--------------------------------------------------------------*
013400 FD  CTLFILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 40 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS CTL-REC.
014000 01  CTL-REC                     PIC X(40).
014100 
014200 FD  TSRPT-RPT
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 185 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS RPT-REC.
014800 01  RPT-REC                     PIC X(185).
014900 
015000 FD  TSRAUD
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 132 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS AUD-REC.
015600 01  AUD-REC                     PIC X(132).
015700 
015800 FD  SYSOUT
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 130 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS SYSOUT-REC.
016400 01  SYSOUT-REC                  PIC X(130).
016500 
016600*--------------------------------------------------------------*
016700*    WORK FILE FOR THE SIGNAL-NUMBER SORT PASS - ONE SORT       *
016800*    RECORD PER TOMBSTONE DETAIL LINE, CARRYING THE RENDERED    *
016900*    LINE ITSELF PLUS THE THREE COUNTING FLAGS 0830-PROCESS-    *
017000*    SORTED-REC NEEDS FOR THE SUBTOTAL AND GRAND TOTAL LINES.   *
017100*--------------------------------------------------------------*
017200 SD  TSWORK-SORT-FILE
017300     DATA RECORD IS TSWORK-SORT-REC.
017400 01  TSWORK-SORT-REC.
017500     05  TWS-SIG-NUMBER          PIC 9(3).
017600     05  TWS-DETAIL-LINE         PIC X(185).
017700     05  TWS-MATCHED-SW          PIC X(1).
017800         88  TWS-WAS-MATCHED         VALUE "Y".
017900     05  TWS-DIRECT-SW           PIC X(1).
018000         88  TWS-WAS-DIRECT          VALUE "Y".
018100     05  TWS-SUPPORTED-SW        PIC X(1).
018200         88  TWS-WAS-SUPPORTED       VALUE "Y".
018300 
018400 WORKING-STORAGE SECTION.
018500 
018600 77  ZERO-VAL                    PIC 9(1)   COMP VALUE ZERO.
018700 77  ONE-VAL                     PIC 9(1)   COMP VALUE 1.
018800 
018900 01  FILE-STATUS-CODES.
019000     05  CTLFILE-STATUS          PIC X(2).
019100         88  CTLFILE-OK              VALUE "00".
019200         88  CTLFILE-EOF             VALUE "10".
019300     05  TSRPT-STATUS            PIC X(2).
019400         88  TSRPT-OK                VALUE "00".
019500     05  TSRAUD-STATUS           PIC X(2).
019600         88  TSRAUD-OK               VALUE "00".
019700     05  FILLER                  PIC X(2)   VALUE SPACES.
019800 
019900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020000     05  WS-LINES                PIC 9(3)   COMP VALUE ZERO.
020100     05  WS-PAGES                PIC 9(5)   COMP VALUE ZERO.
020200     05  WS-TOTAL-RECORD-COUNT   PIC 9(7)   COMP VALUE ZERO.
020300     05  WS-TOTAL-MATCHED-COUNT  PIC 9(7)   COMP VALUE ZERO.
020400     05  WS-TOTAL-UNSUPP-COUNT   PIC 9(7)   COMP VALUE ZERO.
020500     05  WS-CURR-SIG-NUMBER      PIC 9(3)   VALUE ZERO.
020600     05  WS-CURR-RECORDS         PIC 9(7)   COMP VALUE ZERO.
020700     05  WS-CURR-MATCHED         PIC 9(7)   COMP VALUE ZERO.
020800     05  WS-CURR-DIRECT          PIC 9(7)   COMP VALUE ZERO.
020900     05  WS-RUN-CENTURY          PIC 9(2)   COMP VALUE ZERO.
021000     05  FILLER                  PIC X(10)  VALUE SPACES.
021100 
021200 01  FLAGS-AND-SWITCHES.
021300     05  MORE-CTLFILE-SW         PIC X(1)   VALUE "Y".
021400         88  NO-MORE-CTLFILE         VALUE "N".
021500     05  MORE-SORTED-SW          PIC X(1)   VALUE "Y".
021600         88  NO-MORE-SORTED-RECS     VALUE "N".
021700     05  WS-GROUP-OPEN-SW        PIC X(1)   VALUE "N".
021800         88  GROUP-IS-OPEN            VALUE "Y".
021900     05  FILLER                  PIC X(8)   VALUE SPACES.
022000 
022100 01  WS-FILE-NAME                PIC X(40)  VALUE SPACES.
022200 01  WS-CERTIFIED-SW             PIC X(1)   VALUE "N".
022300     88  WS-CERTIFIED-TRUE-ABORT     VALUE "Y".
022400 
022500*--------------------------------------------------------------*
022600*    RUN-DATE WORK AREA - ACCEPT FROM DATE RETURNS A 2-DIGIT    *
022700*    YEAR, SO WE CARRY A CENTURY WINDOW OURSELVES (SEE CR-0295  *
022800*    ABOVE) RATHER THAN RELYING ON ANY 4-DIGIT DATE FACILITY.   *
022900*--------------------------------------------------------------*
023000 01  WS-RUN-DATE-FIELDS.
023100     05  WS-RUN-YY               PIC 9(2).
023200     05  WS-RUN-MM               PIC 9(2).
023300     05  WS-RUN-DD               PIC 9(2).
023400 
023500 01  WS-HDR-REC.
023600     05  FILLER                  PIC X(1)   VALUE SPACE.
023700     05  HDR-DATE.
023800         10  HDR-YY              PIC 9(4).
023900         10  DASH-1              PIC X(1)   VALUE "-".
024000         10  HDR-MM              PIC 9(2).
024100         10  DASH-2              PIC X(1)   VALUE "-".
024200         10  HDR-DD              PIC 9(2).
024300     05  FILLER                  PIC X(18)  VALUE SPACES.
024400     05  FILLER                  PIC X(52)  VALUE
024500         "Android Tombstone Crash-Pattern Analysis - Batch Rpt".
024600     05  FILLER                  PIC X(26)
024700             VALUE "Page Number:" JUSTIFIED RIGHT.
024800     05  PAGE-NBR-O              PIC ZZ9.
024900 
025000 01  WS-COLM-HDR-REC.
025100     05  FILLER                  PIC X(40)  VALUE "FILE NAME".
025200     05  FILLER                  PIC X(11)  VALUE "PID".
025300     05  FILLER                  PIC X(25)  VALUE "PROCESS NAME".
025400     05  FILLER                  PIC X(5)   VALUE "SIG".
025500     05  FILLER                  PIC X(13)  VALUE "SIGNAL".
025600     05  FILLER                  PIC X(2)   VALUE "M".
025700     05  FILLER                  PIC X(6)   VALUE "CONF".
025800     05  FILLER                  PIC X(2)   VALUE "D".
025900     05  FILLER                  PIC X(80)  VALUE "RESULT".
026000 
026100 01  WS-BLANK-LINE.
026200     05  FILLER                  PIC X(185) VALUE SPACES.
026300 
026400 01  WS-DETAIL-LINE.
026500     05  DTL-FILE-NAME-O         PIC X(40)  VALUE SPACES.
026600     05  FILLER                  PIC X(1)   VALUE SPACE.
026700     05  DTL-PID-O               PIC Z(9)9.
026800     05  FILLER                  PIC X(1)   VALUE SPACE.
026900     05  DTL-PROCESS-NAME-O      PIC X(24)  VALUE SPACES.
027000     05  FILLER                  PIC X(1)   VALUE SPACE.
027100     05  DTL-SIG-NUMBER-O        PIC ZZZ9.
027200     05  FILLER                  PIC X(1)   VALUE SPACE.
027300     05  DTL-SIG-INFO-O          PIC X(12)  VALUE SPACES.
027400     05  FILLER                  PIC X(1)   VALUE SPACE.
027500     05  DTL-MATCHED-O           PIC X(1)   VALUE SPACES.
027600     05  FILLER                  PIC X(1)   VALUE SPACE.
027700     05  DTL-CONFIDENCE-O        PIC X(5)   VALUE SPACES.
027800     05  FILLER                  PIC X(1)   VALUE SPACE.
027900     05  DTL-DIRECT-CONCL-O      PIC X(1)   VALUE SPACES.
028000     05  FILLER                  PIC X(1)   VALUE SPACE.
028100     05  DTL-RESULT-TEXT-O       PIC X(80)  VALUE SPACES.
028200 
028300 01  WS-CONF-EDIT                PIC 9.99   VALUE ZERO.
028400 
028500 01  WS-BREAK-LINE.
028600     05  FILLER                  PIC X(7)   VALUE "SIGNAL ".
028700     05  BRK-SIG-NUMBER-O        PIC ZZ9.
028800     05  FILLER                  PIC X(9)   VALUE " RECORDS:".
028900     05  BRK-RECORDS-O           PIC ZZZ,ZZ9.
029000     05  FILLER                  PIC X(11)  VALUE ", MATCHED: ".
029100     05  BRK-MATCHED-O           PIC ZZZ,ZZ9.
029200     05  FILLER                  PIC X(10)  VALUE ", DIRECT: ".
029300     05  BRK-DIRECT-O            PIC ZZZ,ZZ9.
029400     05  FILLER                  PIC X(124) VALUE SPACES.
029500 
029600 01  WS-GRAND-TOTAL-LINE.
029700     05  FILLER                  PIC X(14)
029800             VALUE "TOTAL RECORDS:".
029900     05  GTL-RECORDS-O           PIC ZZZ,ZZ9.
030000     05  FILLER                  PIC X(11)  VALUE ", MATCHED: ".
030100     05  GTL-MATCHED-O           PIC ZZZ,ZZ9.
030200     05  FILLER                  PIC X(21)
030300             VALUE ", UNSUPPORTED-SIGNAL:".
030400     05  GTL-UNSUPP-O            PIC ZZZ,ZZ9.
030500     05  FILLER                  PIC X(118) VALUE SPACES.
030600 
030700 01  WS-AUDIT-LINE.
030800     05  AUD-FILE-NAME-O         PIC X(40)  VALUE SPACES.
030900     05  FILLER                  PIC X(2)   VALUE SPACES.
031000     05  AUD-MESSAGE-O           PIC X(90)  VALUE SPACES.
031100 
031200 COPY ELFREC.
031300 COPY CRSHREC.
031400 COPY PATRNREC.
031500 COPY SUMREC.
031600 COPY ABENDREC.
031700 
031800 PROCEDURE DIVISION.
031900     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
032000     SORT TSWORK-SORT-FILE
032100         ASCENDING KEY TWS-SIG-NUMBER
032200         INPUT PROCEDURE IS 0100-BUILD-SORT-INPUT THRU 0100-EXIT
032300         OUTPUT PROCEDURE IS 0800-FINISH-REPORT THRU 0800-EXIT.
032400     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
032500     MOVE +0 TO RETURN-CODE.
032600     GOBACK.
032700 
032800 0000-HOUSEKEEPING.
032900     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
033000     DISPLAY "******** BEGIN JOB TSRPT ********".
033100     ACCEPT WS-RUN-DATE-FIELDS FROM DATE.
033200     PERFORM 0050-EDIT-RUN-DATE THRU 0050-EXIT.
033300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
033400     MOVE "Y" TO MORE-CTLFILE-SW.
033500     MOVE "Y" TO MORE-SORTED-SW.
033600     MOVE "N" TO WS-GROUP-OPEN-SW.
033700     MOVE +1 TO WS-LINES.
033800     MOVE +1 TO WS-PAGES.
033900     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
034000     PERFORM 0710-WRITE-PAGE-HDR THRU 0710-EXIT.
034100 0000-EXIT.
034200     EXIT.
034300 
034400 0050-EDIT-RUN-DATE.
034500*--------------------------------------------------------------*
034600*    WINDOW IS 1950-2049 - GOOD FOR THE LIFE OF THIS SYSTEM.    *
034700*--------------------------------------------------------------*
034800     MOVE "0050-EDIT-RUN-DATE" TO PARA-NAME.
034900     IF WS-RUN-YY < 50
035000         MOVE 20 TO WS-RUN-CENTURY
035100     ELSE
035200         MOVE 19 TO WS-RUN-CENTURY.
035300     COMPUTE HDR-YY = WS-RUN-CENTURY * 100 + WS-RUN-YY.
035400     MOVE WS-RUN-MM TO HDR-MM.
035500     MOVE WS-RUN-DD TO HDR-DD.
035600 0050-EXIT.
035700     EXIT.
035800 
035900 0100-BUILD-SORT-INPUT.
036000*--------------------------------------------------------------*
036100*    INPUT PROCEDURE FOR THE SIGNAL-NUMBER SORT - WALKS THE     *
036200*    CONTROL FILE TO EOF, RELEASING ONE TSWORK-SORT-REC FOR     *
036300*    EVERY TOMBSTONE DETAIL LINE ALONG THE WAY (SEE 0550-       *
036400*    RELEASE-DETAIL-REC).  ELF AND REJECTED FILES NEVER         *
036500*    RELEASE A SORT RECORD - THEY GO STRAIGHT TO THE AUDIT      *
036600*    FILE AND ARE NOT PART OF THE MAIN REPORT.                  *
036700*--------------------------------------------------------------*
036800     MOVE "0100-BUILD-SORT-INPUT" TO PARA-NAME.
036900     PERFORM 0910-READ-CTLFILE THRU 0910-EXIT.
037000     PERFORM 0150-PROCESS-ONE-CTL-REC THRU 0150-EXIT
037100             UNTIL NO-MORE-CTLFILE.
037200 0100-EXIT.
037300     EXIT.
037400 
037500 0150-PROCESS-ONE-CTL-REC.
037600     MOVE "0150-PROCESS-ONE-CTL-REC" TO PARA-NAME.
037700     MOVE CTL-REC TO WS-FILE-NAME.
037800     PERFORM 0200-CLASSIFY-FILE THRU 0200-EXIT.
037900     EVALUATE TRUE
038000         WHEN FTR-TYPE-ELF
038100             PERFORM 0300-PROCESS-ELF-FILE THRU 0300-EXIT
038200         WHEN FTR-TOMBSTONE-FILE
038300             PERFORM 0400-PROCESS-TOMBSTONE THRU 0400-EXIT
038400         WHEN OTHER
038500             PERFORM 0350-REJECT-FILE THRU 0350-EXIT
038600     END-EVALUATE.
038700     PERFORM 0910-READ-CTLFILE THRU 0910-EXIT.
038800 0150-EXIT.
038900     EXIT.
039000 
039100 0200-CLASSIFY-FILE.
039200     MOVE "0200-CLASSIFY-FILE" TO PARA-NAME.
039300     CALL "TSFTDET" USING WS-FILE-NAME, FILE-TYPE-RESULT.
039400 0200-EXIT.
039500     EXIT.
039600 
039700 0300-PROCESS-ELF-FILE.
039800*--------------------------------------------------------------*
039900*    ELF BINARIES ARE NOT CRASH DUMPS - DECODE THE HEADER FOR   *
040000*    THE AUDIT TRAIL ONLY, NO DETAIL LINE ON THE MAIN REPORT.   *
040100*--------------------------------------------------------------*
040200     MOVE "0300-PROCESS-ELF-FILE" TO PARA-NAME.
040300     CALL "ELFHDR" USING WS-FILE-NAME, ELF-HEADER-INFO.
040400     MOVE SPACES TO WS-AUDIT-LINE.
040500     MOVE WS-FILE-NAME TO AUD-FILE-NAME-O.
040600     IF EHI-HEADER-VALID
040700         STRING "ELF BINARY ARCH=" DELIMITED BY SIZE
040800                EHI-ARCHITECTURE-NAME (1:16) DELIMITED BY SIZE
040900                " TYPE=" DELIMITED BY SIZE
041000                EHI-FILE-TYPE-NAME (1:16) DELIMITED BY SIZE
041100                INTO AUD-MESSAGE-O
041200     ELSE
041300         MOVE "ELF BINARY, HEADER FAILED TO DECODE"
041400                 TO AUD-MESSAGE-O.
041500     WRITE AUD-REC FROM WS-AUDIT-LINE.
041600 0300-EXIT.
041700     EXIT.
041800 
041900 0350-REJECT-FILE.
042000*--------------------------------------------------------------*
042100*    ZIP ARCHIVES, PLAIN UNKNOWN FILES AND TEXT FILES THAT      *
042200*    DID NOT SNIFF AS A TOMBSTONE ALL LAND HERE - LOGGED, NOT   *
042300*    REPORTED, NOT COUNTED IN THE MAIN REPORT'S TOTALS.         *
042400*--------------------------------------------------------------*
042500     MOVE "0350-REJECT-FILE" TO PARA-NAME.
042600     MOVE SPACES TO WS-AUDIT-LINE.
042700     MOVE WS-FILE-NAME TO AUD-FILE-NAME-O.
042800     STRING "CLASSIFIED AS " DELIMITED BY SIZE
042900            FTR-DETECTED-TYPE DELIMITED BY SIZE
043000            " - NOT A TOMBSTONE, NO DETAIL LINE"
043100                  DELIMITED BY SIZE
043200            INTO AUD-MESSAGE-O.
043300     WRITE AUD-REC FROM WS-AUDIT-LINE.
043400 0350-EXIT.
043500     EXIT.
043600 
043700 0400-PROCESS-TOMBSTONE.
043800     MOVE "0400-PROCESS-TOMBSTONE" TO PARA-NAME.
043900     CALL "TOMBPARS" USING WS-FILE-NAME, CRASH-RECORD.
044000     CALL "ABRTCERT" USING CRASH-RECORD, WS-CERTIFIED-SW.
044100     CALL "SIGMATCH" USING CRASH-RECORD, PATTERN-MATCH-RESULT.
044200     CALL "SUMMFMT"  USING CRASH-RECORD, SUMMARY-RECORD.
044300     PERFORM 0500-BUILD-DETAIL-LINE THRU 0500-EXIT.
044400     PERFORM 0550-RELEASE-DETAIL-REC THRU 0550-EXIT.
044500 0400-EXIT.
044600     EXIT.
044700 
044800 0500-BUILD-DETAIL-LINE.
044900     MOVE "0500-BUILD-DETAIL-LINE" TO PARA-NAME.
045000     MOVE SPACES TO WS-DETAIL-LINE.
045100     MOVE WS-FILE-NAME         TO DTL-FILE-NAME-O.
045200     MOVE CR-PID               TO DTL-PID-O.
045300     MOVE CR-PROCESS-NAME      TO DTL-PROCESS-NAME-O.
045400     MOVE CR-SIG-NUMBER        TO DTL-SIG-NUMBER-O.
045500     MOVE CR-SIG-INFORMATION   TO DTL-SIG-INFO-O.
045600     MOVE PMR-MATCHED          TO DTL-MATCHED-O.
045700     MOVE PMR-CONFIDENCE       TO WS-CONF-EDIT.
045800     MOVE WS-CONF-EDIT         TO DTL-CONFIDENCE-O.
045900     MOVE PMR-DIRECT-CONCLUSION TO DTL-DIRECT-CONCL-O.
046000     IF CR-SIG-PARSE-ERROR
046100         MOVE CR-SIG-PARSE-TEXT    TO DTL-RESULT-TEXT-O
046200     ELSE
046300         IF PMR-FATAL-ERROR
046400             MOVE PMR-ERROR-TEXT   TO DTL-RESULT-TEXT-O
046500         ELSE
046600             MOVE PMR-RESULT-TEXT  TO DTL-RESULT-TEXT-O.
046700 0500-EXIT.
046800     EXIT.
046900 
047000 0550-RELEASE-DETAIL-REC.
047100*--------------------------------------------------------------*
047200*    HANDS ONE RENDERED DETAIL LINE TO THE SORT, CARRYING THE   *
047300*    SIGNAL NUMBER AS THE SORT KEY AND THE THREE COUNTING       *
047400*    FLAGS 0830-PROCESS-SORTED-REC NEEDS ON THE WAY BACK OUT -  *
047500*    THE GRAND TOTALS AND THE SUBTOTAL LINES ARE BOTH BUILT     *
047600*    FROM THE SORTED RECORDS, NOT FROM THIS PASS.               *
047700*--------------------------------------------------------------*
047800     MOVE "0550-RELEASE-DETAIL-REC" TO PARA-NAME.
047900     MOVE CR-SIG-NUMBER       TO TWS-SIG-NUMBER.
048000     MOVE WS-DETAIL-LINE      TO TWS-DETAIL-LINE.
048100     MOVE PMR-MATCHED         TO TWS-MATCHED-SW.
048200     MOVE PMR-DIRECT-CONCLUSION TO TWS-DIRECT-SW.
048300     MOVE PMR-SIGNAL-SUPPORTED TO TWS-SUPPORTED-SW.
048400     RELEASE TSWORK-SORT-REC.
048500 0550-EXIT.
048600     EXIT.
048700 
048800 0700-OPEN-FILES.
048900     MOVE "0700-OPEN-FILES" TO PARA-NAME.
049000     OPEN INPUT CTLFILE.
049100     OPEN OUTPUT TSRPT-RPT, TSRAUD, SYSOUT.
049200     IF NOT CTLFILE-OK
049300         MOVE "** PROBLEM OPENING CONTROL FILE" TO ABEND-REASON
049400         MOVE CTLFILE-STATUS TO EXPECTED-VAL
049500         GO TO 1000-ABEND-RTN.
049600 0700-EXIT.
049700     EXIT.
049800 
049900 0710-WRITE-PAGE-HDR.
050000     MOVE "0710-WRITE-PAGE-HDR" TO PARA-NAME.
050100     MOVE WS-PAGES TO PAGE-NBR-O.
050200     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
050300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
050400     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 1.
050500     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
050600     MOVE ZERO TO WS-LINES.
050700     ADD +1 TO WS-PAGES.
050800 0710-EXIT.
050900     EXIT.
051000 
051100 790-CHECK-PAGINATION.
051200     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
051300     IF WS-LINES > 50
051400         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
051500 790-EXIT.
051600     EXIT.
051700 
051800 600-PAGE-BREAK.
051900     MOVE "600-PAGE-BREAK" TO PARA-NAME.
052000     PERFORM 0710-WRITE-PAGE-HDR THRU 0710-EXIT.
052100 600-EXIT.
052200     EXIT.
052300 
052400 0800-FINISH-REPORT.
052500*--------------------------------------------------------------*
052600*    OUTPUT PROCEDURE FOR THE SIGNAL-NUMBER SORT - WALKS THE    *
052700*    SORTED DETAIL RECORDS TO EOF, WRITING EACH ONE AS IT       *
052800*    COMES AND FIRING A SUBTOTAL LINE EVERY TIME TWS-SIG-       *
052900*    NUMBER CHANGES (SEE 0830-PROCESS-SORTED-REC), THEN THE     *
053000*    LAST OPEN GROUP'S SUBTOTAL AND THE GRAND TOTAL LINE.       *
053100*--------------------------------------------------------------*
053200     MOVE "0800-FINISH-REPORT" TO PARA-NAME.
053300     PERFORM 0820-RETURN-ONE-SORTED-REC THRU 0820-EXIT.
053400     PERFORM 0830-PROCESS-SORTED-REC THRU 0830-EXIT
053500             UNTIL NO-MORE-SORTED-RECS.
053600     IF GROUP-IS-OPEN
053700         PERFORM 0810-WRITE-ONE-BREAK-LINE THRU 0810-EXIT.
053800     WRITE RPT-REC FROM WS-BLANK-LINE.
053900     ADD +1 TO WS-LINES.
054000     MOVE SPACES TO WS-GRAND-TOTAL-LINE.
054100     MOVE WS-TOTAL-RECORD-COUNT  TO GTL-RECORDS-O.
054200     MOVE WS-TOTAL-MATCHED-COUNT TO GTL-MATCHED-O.
054300     MOVE WS-TOTAL-UNSUPP-COUNT  TO GTL-UNSUPP-O.
054400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
054500     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE.
054600     ADD +1 TO WS-LINES.
054700 0800-EXIT.
054800     EXIT.
054900 
055000 0810-WRITE-ONE-BREAK-LINE.
055100     MOVE "0810-WRITE-ONE-BREAK-LINE" TO PARA-NAME.
055200     MOVE SPACES TO WS-BREAK-LINE.
055300     MOVE WS-CURR-SIG-NUMBER TO BRK-SIG-NUMBER-O.
055400     MOVE WS-CURR-RECORDS    TO BRK-RECORDS-O.
055500     MOVE WS-CURR-MATCHED    TO BRK-MATCHED-O.
055600     MOVE WS-CURR-DIRECT     TO BRK-DIRECT-O.
055700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
055800     WRITE RPT-REC FROM WS-BREAK-LINE.
055900     ADD +1 TO WS-LINES.
056000 0810-EXIT.
056100     EXIT.
056200 
056300 0820-RETURN-ONE-SORTED-REC.
056400     MOVE "0820-RETURN-ONE-SORTED-REC" TO PARA-NAME.
056500     RETURN TSWORK-SORT-FILE
056600         AT END
056700             MOVE "N" TO MORE-SORTED-SW
056800     END-RETURN.
056900 0820-EXIT.
057000     EXIT.
057100 
057200 0830-PROCESS-SORTED-REC.
057300*--------------------------------------------------------------*
057400*    ON A CHANGE IN TWS-SIG-NUMBER, CLOSE OUT THE PRIOR GROUP   *
057500*    WITH A BREAK LINE (IF ONE IS OPEN) BEFORE STARTING THE     *
057600*    NEW ONE - THIS IS THE CONTROL BREAK.  EVERY RECORD ADDS    *
057700*    TO BOTH ITS GROUP'S RUNNING SUBTOTAL AND THE JOB'S GRAND   *
057800*    TOTALS.                                                    *
057900*--------------------------------------------------------------*
058000     MOVE "0830-PROCESS-SORTED-REC" TO PARA-NAME.
058100     IF GROUP-IS-OPEN
058200        AND TWS-SIG-NUMBER NOT = WS-CURR-SIG-NUMBER
058300         PERFORM 0810-WRITE-ONE-BREAK-LINE THRU 0810-EXIT
058400         MOVE "N" TO WS-GROUP-OPEN-SW.
058500     IF NOT GROUP-IS-OPEN
058600         MOVE TWS-SIG-NUMBER TO WS-CURR-SIG-NUMBER
058700         MOVE ZERO TO WS-CURR-RECORDS
058800                      WS-CURR-MATCHED
058900                      WS-CURR-DIRECT
059000         MOVE "Y" TO WS-GROUP-OPEN-SW.
059100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
059200     WRITE RPT-REC FROM TWS-DETAIL-LINE.
059300     ADD +1 TO WS-LINES.
059400     ADD +1 TO WS-CURR-RECORDS.
059500     ADD +1 TO WS-TOTAL-RECORD-COUNT.
059600     IF TWS-WAS-MATCHED
059700         ADD +1 TO WS-CURR-MATCHED
059800         ADD +1 TO WS-TOTAL-MATCHED-COUNT.
059900     IF TWS-WAS-DIRECT
060000         ADD +1 TO WS-CURR-DIRECT.
060100     IF NOT TWS-WAS-SUPPORTED
060200         ADD +1 TO WS-TOTAL-UNSUPP-COUNT.
060300     PERFORM 0820-RETURN-ONE-SORTED-REC THRU 0820-EXIT.
060400 0830-EXIT.
060500     EXIT.
060600 
060700 0900-CLOSE-FILES.
060800     MOVE "0900-CLOSE-FILES" TO PARA-NAME.
060900     CLOSE CTLFILE, TSRPT-RPT, TSRAUD, SYSOUT.
061000     DISPLAY "** INPUT FILES PROCESSED **".
061100     DISPLAY WS-TOTAL-RECORD-COUNT.
061200     DISPLAY "******** NORMAL END OF JOB TSRPT ********".
061300 0900-EXIT.
061400     EXIT.
061500 
061600 0910-READ-CTLFILE.
061700     MOVE "0910-READ-CTLFILE" TO PARA-NAME.
061800     READ CTLFILE
061900         AT END
062000             MOVE "N" TO MORE-CTLFILE-SW
062100     END-READ.
062200 0910-EXIT.
062300     EXIT.
062400 
062500 1000-ABEND-RTN.
062600     WRITE SYSOUT-REC FROM ABEND-REC.
062700     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
062800     DISPLAY "*** ABNORMAL END OF JOB-TSRPT ***" UPON CONSOLE.
062900     DIVIDE ZERO-VAL INTO ONE-VAL.
