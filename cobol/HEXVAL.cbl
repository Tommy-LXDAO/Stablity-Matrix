000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HEXVAL.
000300 AUTHOR. D. KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/03/89.
000600 DATE-COMPILED. 05/03/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          SMALL CALLED UTILITY - CONVERTS A RIGHT-JUSTIFIED,
001300*          ZERO- OR SPACE-FILLED HEXADECIMAL TEXT FIELD (AS
001400*          PULLED OFF A TOMBSTONE "FAULT ADDR" OR BACKTRACE
001500*          "PC" COLUMN BY TOMBPARS) INTO A PACKED BINARY VALUE.
001600*          A LEADING SPACE IN ANY POSITION ENDS THE SCAN - THE
001700*          FIELD IS ASSUMED LEFT-JUSTIFIED WITH TRAILING SPACE
001800*          FILL, THE WAY TOMBPARS BUILDS IT.
001900*
002000*          A CHARACTER NOT FOUND IN THE HEX-DIGIT TABLE IS
002100*          TREATED AS A ZERO DIGIT AND THE SCAN CONTINUES - THIS
002200*          ROUTINE DOES NOT REJECT BAD INPUT, IT JUST DOES ITS
002300*          BEST, THE SAME WAY THE OLD STRLTH UTILITY DID.
002400*
002500******************************************************************
002600*CHANGE LOG.
002700*
002800*   DATE      BY     REQUEST#    DESCRIPTION
002900* --------   -----   --------    ---------------------------------
003000* 05/03/89    DK     CR-0106     ORIGINAL PROGRAM - HEX TEXT TO
003100*                                PACKED BINARY FOR FAULT ADDRESS
003200*                                AND BACKTRACE PC DECODE.
003300* 01/06/97    KLW    CR-0290     CENTURY-WINDOW REVIEW FOR Y2K -
003400*                                NO DATE FIELDS IN THIS PROGRAM,
003500*                                NO CHANGES REQUIRED.  SIGNED OFF.
003600* 09/30/99    KLW    CR-0301     Y2K FINAL CERTIFICATION SWEEP -
003700*                                RECONFIRMED NO DATE LOGIC
003800*                                PRESENT.
003900* 09/22/03    TLH    CR-0372     TOMBPARS NOW SCREENS THE HEX
004000*                                TEXT FOR A NON-HEX DIGIT BEFORE
004100*                                EVERY CALL HERE AND TRACES A
004200*                                BAD ONE TO THE CONSOLE - REVIEWED
004300*                                THIS PROGRAM'S OWN TOLERANT-OF-
004400*                                BAD-INPUT BEHAVIOR AGAINST THAT
004500*                                CHANGE AND CONFIRMED IT SHOULD
004600*                                STAY AS-IS.  NO CODE CHANGE.
004700*
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 INPUT-OUTPUT SECTION.
005400 
005500 DATA DIVISION.
005600 FILE SECTION.
005700 
005800 WORKING-STORAGE SECTION.
005900 
006000*--------------------------------------------------------------*
006100*    HEX DIGIT LOOKUP TABLE - POSITION IN THE LITERAL MINUS 1   *
006200*    IS THE DIGIT'S BINARY VALUE.  OLD-FASHIONED SEQUENTIAL     *
006300*    SEARCH, NOT SEARCH ALL - THIS ROUTINE PREDATES THE SHOP'S  *
006400*    TABLE-HANDLING STANDARDS.                                  *
006500*--------------------------------------------------------------*
006600 01  HEX-DIGIT-TABLE             PIC X(16)
006700                                  VALUE "0123456789ABCDEF".
006800 01  HEX-DIGIT-TBL REDEFINES HEX-DIGIT-TABLE.
006900     05  HEX-DIGIT-CHAR  OCCURS 16 TIMES
007000                         INDEXED BY HEX-IDX    PIC X(1).
007100 
007200 01  WS-HEX-TEXT-COPY            PIC X(16)   VALUE SPACES.
007300 01  WS-HEX-BYTE-TBL REDEFINES WS-HEX-TEXT-COPY.
007400     05  WS-HEX-BYTE     OCCURS 16 TIMES      PIC X(1).
007500 
007600 01  WS-RESULT-WORK.
007700     05  WS-RESULT-BINARY        PIC 9(16)  COMP-3 VALUE ZERO.
007800 01  WS-RESULT-DEBUG REDEFINES WS-RESULT-WORK
007900                                 PIC X(9).
008000 
008100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
008200     05  WS-CHAR-SUB             PIC 9(3)   COMP VALUE ZERO.
008300     05  WS-DIGIT-VALUE          PIC 9(3)   COMP VALUE ZERO.
008400     05  FILLER                  PIC X(4)   VALUE SPACES.
008500 
008600 LINKAGE SECTION.
008700 01  LK-HEX-TEXT                 PIC X(16).
008800 01  LK-BINARY-VALUE             PIC 9(16)  COMP-3.
008900 
009000 PROCEDURE DIVISION USING LK-HEX-TEXT, LK-BINARY-VALUE.
009100 0000-MAINLINE.
009200     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
009300     PERFORM 0200-CONVERT-ONE-DIGIT THRU 0200-EXIT
009400             VARYING WS-CHAR-SUB FROM 1 BY 1
009500             UNTIL WS-CHAR-SUB > 16.
009600     MOVE WS-RESULT-BINARY TO LK-BINARY-VALUE.
009700     GOBACK.
009800 
009900 0100-HOUSEKEEPING.
010000     MOVE ZERO TO WS-RESULT-BINARY.
010100     MOVE LK-HEX-TEXT TO WS-HEX-TEXT-COPY.
010200 0100-EXIT.
010300     EXIT.
010400 
010500 0200-CONVERT-ONE-DIGIT.
010600*--------------------------------------------------------------*
010700*    A SPACE IN THE COLUMN ENDS THE SCAN - BUMP THE SUBSCRIPT   *
010800*    PAST 16 SO THE GOVERNING PERFORM FALLS OUT IMMEDIATELY.    *
010900*--------------------------------------------------------------*
011000     IF WS-HEX-BYTE (WS-CHAR-SUB) = SPACE
011100         MOVE 17 TO WS-CHAR-SUB
011200         GO TO 0200-EXIT.
011300     PERFORM 0250-LOOKUP-DIGIT-VALUE THRU 0250-EXIT.
011400     COMPUTE WS-RESULT-BINARY =
011500             (WS-RESULT-BINARY * 16) + WS-DIGIT-VALUE.
011600 0200-EXIT.
011700     EXIT.
011800 
011900 0250-LOOKUP-DIGIT-VALUE.
012000     MOVE ZERO TO WS-DIGIT-VALUE.
012100     PERFORM 0260-SCAN-TABLE THRU 0260-EXIT
012200             VARYING HEX-IDX FROM 1 BY 1
012300             UNTIL HEX-IDX > 16
012400                OR HEX-DIGIT-CHAR (HEX-IDX) =
012500                   WS-HEX-BYTE (WS-CHAR-SUB).
012600     IF HEX-IDX <= 16
012700         COMPUTE WS-DIGIT-VALUE = HEX-IDX - 1.
012800 0250-EXIT.
012900     EXIT.
013000 
013100 0260-SCAN-TABLE.
013200     CONTINUE.
013300 0260-EXIT.
013400     EXIT.
