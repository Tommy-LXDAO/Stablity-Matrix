000100******************************************************************
000200*  SUMREC                                                       *
000300*  TOMBSTONE SUMMARY RECORD  -  ABBREVIATED VIEW OF A CRASH-REC  *
000400*                                                                *
000500*  BUILT BY SUMMFMT FROM A CRASH-RECORD.  CARRIES IDENTITY, THE  *
000600*  FULL SIGNAL-INFO GROUP AND ONLY THE FIRST 5 BACKTRACE ROWS -  *
000700*  FD-INFO AND THE REGISTER-DUMP CONTENT ARE NOT CARRIED HERE.   *
000800*  USED FOR THE TSRPT ABBREVIATED REPORT VIEW.                  *
000900******************************************************************
001000 01  SUMMARY-RECORD.
001100     05  SR-PID                  PIC 9(10)  VALUE ZERO.
001200     05  SR-FIRST-TID            PIC 9(10)  VALUE ZERO.
001300     05  SR-PROCESS-NAME         PIC X(64)  VALUE SPACES.
001400     05  SR-VERSION              PIC X(32)  VALUE SPACES.
001500     05  SR-CPU-ARCHITECTURE     PIC X(8)   VALUE SPACES.
001600     05  SR-SIGNAL-INFO.
001700         10  SR-SIG-NUMBER           PIC 9(3)       VALUE ZERO.
001800         10  SR-SIG-INFORMATION      PIC X(16)      VALUE SPACES.
001900         10  SR-TROUBLE-INFORMATION  PIC X(24)      VALUE SPACES.
002000         10  SR-FAULT-ADDRESS        PIC 9(16)  COMP-3 VALUE ZERO.
002100         10  SR-FAULT-ADDR-HEX       PIC X(16)      VALUE SPACES.
002200     05  SR-FRAME-COUNT          PIC 9(3)   COMP-3 VALUE ZERO.
002300     05  SR-STACK-FRAME  OCCURS 5 TIMES
002400                         INDEXED BY SR-FRAME-IDX.
002500         10  SR-FRAME-INDEX          PIC 9(3)       VALUE ZERO.
002600         10  SR-FRAME-ADDRESS        PIC 9(16)  COMP-3 VALUE ZERO.
002700         10  SR-FRAME-ADDRESS-HEX    PIC X(16)      VALUE SPACES.
002800         10  SR-FRAME-ADDRESS-TYPE   PIC X(8)       VALUE SPACES.
002900         10  SR-FRAME-MAPS-INFO      PIC X(128)     VALUE SPACES.
003000         10  SR-FRAME-SYMBOL         PIC X(160)     VALUE SPACES.
003100         10  FILLER                  PIC X(08)      VALUE SPACES.
003200     05  FILLER                  PIC X(20)  VALUE SPACES.
