000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TSFTDET.
000300 AUTHOR. D. KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CLASSIFIES AN INPUT DIAGNOSTIC FILE BY
001300*          MAGIC NUMBER - ELF BINARY, ZIP ARCHIVE, OR PLAIN TEXT -
001400*          AND, WHEN THE FILE IS TEXT, SNIFFS IT FOR THE KEYWORD
001500*          SET THAT MARKS AN ANDROID NATIVE-CRASH "TOMBSTONE"
001600*          DUMP.  IT IS A SMALL CALLED SUBPROGRAM WITH NO FILES
001700*          OF ITS OWN OTHER THAN THE CANDIDATE INPUT FILE ITSELF,
001800*          CALLED ONCE PER INPUT FILE BY THE TSRPT BATCH DRIVER.
001900*
002000*          ONLY THE FIRST 2048 BYTES OF THE CANDIDATE FILE ARE
002100*          EVER READ - THIS PROGRAM DOES NOT CONSUME THE REST.
002200*
002300******************************************************************
002400*CHANGE LOG.
002500*
002600*   DATE      BY     REQUEST#    DESCRIPTION
002700* --------   -----   --------    ---------------------------------
002800* 03/14/89    DK     CR-0101     ORIGINAL PROGRAM - ELF/ZIP/TXT
002900*                                MAGIC NUMBER CLASSIFICATION.
003000* 05/02/89    DK     CR-0104     ADDED TOMBSTONE KEYWORD SNIFF FOR
003100*                                TXT FILES (PID:/SIGNAL/BACKTRACE)
003200* 11/19/90    TGD    CR-0133     FIXED SHORT-FILE CASE - FILES
003300*                                UNDER 2 BYTES NOW CLASSIFY AS
003400*                                UNKNOWN INSTEAD OF ABENDING.
003500* 02/08/91    DK     CR-0151     ADDED ABI: AS ALTERNATE TOMBSTONE
003600*                                KEYWORD ALONGSIDE BACKTRACE:.
003700* 07/22/93    MM     CR-0210     CLEANED UP FILE-STATUS HANDLING
003800*                                AFTER RECURRING 04 STATUS ON
003900*                                SHORT READS FROM THE TRIAGE LAB.
004000* 01/06/97    KLW    CR-0288     CENTURY-WINDOW REVIEW FOR Y2K -
004100*                                NO DATE FIELDS IN THIS PROGRAM,
004200*                                NO CHANGES REQUIRED.  SIGNED OFF.
004300* 09/30/99    KLW    CR-0299     Y2K FINAL CERTIFICATION SWEEP -
004400*                                RECONFIRMED NO DATE LOGIC PRESENT
004500* 04/11/02    RHM    CR-0347     SWITCHED THE SELECT CLAUSE TO
004600*                                ASSIGN TO DYNAMIC SO THE DRIVER
004700*                                CAN HAND US A DIFFERENT DATASET
004800*                                NAME ON EVERY CALL.
004900* 08/18/05    RHM    CR-0381     MINOR - TIGHTENED UP 230-CHECK-
005000*                                IS-TOMBSTONE COMMENTS FOR AUDIT.
005100* 11/10/05    TLH    CR-0373     DROPPED THE SPECIAL-NAMES CLASS
005200*                                HEX-DIGIT-VALID CLAUSE - THIS
005300*                                PROGRAM NEVER CALLS HEXVAL OR
005400*                                TESTS A HEX DIGIT, IT ONLY
005500*                                SNIFFS MAGIC NUMBERS AND
005600*                                KEYWORDS.  LEFTOVER COPY-PASTE
005700*                                FROM THE TOMBSTONE SUITE'S
005800*                                COMMON BOILERPLATE.
005900*
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT TSCAN-FILE
006900            ASSIGN       TO DYNAMIC LK-FILE-NAME
007000            ORGANIZATION IS SEQUENTIAL
007100            ACCESS MODE  IS SEQUENTIAL
007200            FILE STATUS  IS TSCAN-STATUS.
007300 
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  TSCAN-FILE
007700     RECORDING MODE IS V
007800     LABEL RECORDS ARE STANDARD
007900     RECORD IS VARYING IN SIZE FROM 1 TO 2048 CHARACTERS
008000             DEPENDING ON WS-BYTES-READ
008100     DATA RECORD IS TSCAN-REC.
008200 01  TSCAN-REC                  PIC X(2048).
008300 
008400 WORKING-STORAGE SECTION.
008500 
008600 01  FILE-STATUS-CODES.
008700     05  TSCAN-STATUS            PIC X(2).
008800         88  TSCAN-OK                VALUE "00".
008900         88  TSCAN-SHORT-REC         VALUE "04".
009000         88  TSCAN-EOF               VALUE "10".
009100         88  TSCAN-NOT-FOUND         VALUE "35".
009200     05  FILLER                  PIC X(2)   VALUE SPACES.
009300 
009400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009500     05  WS-BYTES-READ           PIC 9(4)   COMP VALUE ZERO.
009600     05  WS-KW-PID-CT            PIC 9(4)   COMP VALUE ZERO.
009700     05  WS-KW-SIGNAL-CT         PIC 9(4)   COMP VALUE ZERO.
009800     05  WS-KW-BACKTRACE-CT      PIC 9(4)   COMP VALUE ZERO.
009900     05  WS-KW-ABI-CT            PIC 9(4)   COMP VALUE ZERO.
010000     05  FILLER                  PIC X(4)   VALUE SPACES.
010100 
010200 01  WS-MAGIC-BUFFER.
010300     05  WS-MAGIC-8              PIC X(8)   VALUE SPACES.
010400 
010500 01  WS-MAGIC-BYTES REDEFINES WS-MAGIC-BUFFER.
010600     05  WS-MAGIC-BYTE  OCCURS 8 TIMES       PIC X(1).
010700 
010800 01  WS-MAGIC-HALVES REDEFINES WS-MAGIC-BUFFER.
010900     05  WS-MAGIC-FIRST-4        PIC X(4).
011000     05  WS-MAGIC-NEXT-4         PIC X(4).
011100 
011200 01  FLAGS-AND-SWITCHES.
011300     05  MORE-DATA-SW            PIC X(01)  VALUE "Y".
011400         88  NO-MORE-DATA            VALUE "N".
011500     05  FILLER                  PIC X(03)  VALUE SPACES.
011600 
011700 COPY ELFREC.
011800 COPY ABENDREC.
011900 
012000 LINKAGE SECTION.
012100 01  LK-FILE-NAME                PIC X(40).
012200 01  LK-FILE-TYPE-RESULT         PIC X(29).
012300 
012400 PROCEDURE DIVISION USING LK-FILE-NAME, LK-FILE-TYPE-RESULT.
012500 0000-MAINLINE.
012600     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
012700     PERFORM 0200-CLASSIFY-FILE THRU 0200-EXIT.
012800     IF FTR-TYPE-TXT
012900         PERFORM 0230-CHECK-IS-TOMBSTONE THRU 0230-EXIT.
013000     PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
013100     MOVE FILE-TYPE-RESULT TO LK-FILE-TYPE-RESULT.
013200     GOBACK.
013300 
013400 0100-HOUSEKEEPING.
013500     MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
013600     MOVE LOW-VALUES TO FILE-TYPE-RESULT.
013700     MOVE SPACE      TO FTR-DETECTED-TYPE.
013800     SET  FTR-TYPE-UNKNOWN TO TRUE.
013900     MOVE "N"        TO FTR-IS-TOMBSTONE.
014000     INITIALIZE TSCAN-REC.
014100     MOVE "Y" TO MORE-DATA-SW.
014200     OPEN INPUT TSCAN-FILE.
014300     IF NOT TSCAN-OK AND NOT TSCAN-NOT-FOUND
014400         MOVE "** PROBLEM OPENING CANDIDATE FILE" TO ABEND-REASON
014500         MOVE TSCAN-STATUS TO EXPECTED-VAL
014600         GO TO 1000-ABEND-RTN.
014700 0100-EXIT.
014800     EXIT.
014900 
015000 0200-CLASSIFY-FILE.
015100*--------------------------------------------------------------*
015200*    FIRST 8 BYTES DRIVE THE MAGIC-NUMBER TEST.  A FILE THAT    *
015300*    COULD NOT BE OPENED, OR THAT HAS FEWER THAN 2 USABLE       *
015400*    BYTES, CLASSIFIES AS UNKNOWN.                              *
015500*--------------------------------------------------------------*
015600     MOVE "0200-CLASSIFY-FILE" TO PARA-NAME.
015700     IF TSCAN-NOT-FOUND
015800         GO TO 0200-EXIT.
015900     READ TSCAN-FILE INTO TSCAN-REC
016000         AT END
016100             MOVE "N" TO MORE-DATA-SW
016200     END-READ.
016300     IF NOT TSCAN-OK AND NOT TSCAN-EOF AND NOT TSCAN-SHORT-REC
016400         MOVE "** PROBLEM READING CANDIDATE FILE" TO ABEND-REASON
016500         MOVE TSCAN-STATUS TO EXPECTED-VAL
016600         GO TO 1000-ABEND-RTN.
016700     IF WS-BYTES-READ < 2
016800         GO TO 0200-EXIT.
016900     MOVE TSCAN-REC (1:8) TO WS-MAGIC-BUFFER.
017000     IF WS-BYTES-READ >= 4 AND WS-MAGIC-FIRST-4 = X"7F454C46"
017100         SET FTR-TYPE-ELF TO TRUE
017200     ELSE
017300         IF WS-MAGIC-BYTE (1) = "P" AND WS-MAGIC-BYTE (2) = "K"
017400             SET FTR-TYPE-ZIP TO TRUE
017500         ELSE
017600             SET FTR-TYPE-TXT TO TRUE.
017700 0200-EXIT.
017800     EXIT.
017900 
018000 0230-CHECK-IS-TOMBSTONE.
018100*--------------------------------------------------------------*
018200*    ONLY CALLED WHEN DETECTED-TYPE IS TXT.  REQUIRES PID: AND  *
018300*    SIGNAL AND (BACKTRACE: OR ABI:) SOMEWHERE IN THE FIRST     *
018400*    2048 BYTES ALREADY SITTING IN TSCAN-REC.                   *
018500*--------------------------------------------------------------*
018600     MOVE "0230-CHECK-IS-TOMBSTONE" TO PARA-NAME.
018700     MOVE ZERO TO WS-KW-PID-CT WS-KW-SIGNAL-CT
018800                  WS-KW-BACKTRACE-CT WS-KW-ABI-CT.
018900     INSPECT TSCAN-REC TALLYING WS-KW-PID-CT FOR ALL "pid:".
019000     INSPECT TSCAN-REC TALLYING WS-KW-SIGNAL-CT FOR ALL "signal".
019100     INSPECT TSCAN-REC TALLYING WS-KW-BACKTRACE-CT
019200             FOR ALL "backtrace:".
019300     INSPECT TSCAN-REC TALLYING WS-KW-ABI-CT FOR ALL "ABI:".
019400     IF WS-KW-PID-CT > 0 AND WS-KW-SIGNAL-CT > 0
019500        AND (WS-KW-BACKTRACE-CT > 0 OR WS-KW-ABI-CT > 0)
019600             SET FTR-TOMBSTONE-FILE TO TRUE
019700     ELSE
019800             MOVE "N" TO FTR-IS-TOMBSTONE.
019900 0230-EXIT.
020000     EXIT.
020100 
020200 0800-CLOSE-FILES.
020300     MOVE "0800-CLOSE-FILES" TO PARA-NAME.
020400     IF NOT TSCAN-NOT-FOUND
020500         CLOSE TSCAN-FILE.
020600 0800-EXIT.
020700     EXIT.
020800 
020900 1000-ABEND-RTN.
021000     DISPLAY ABEND-REC UPON CONSOLE.
021100     MOVE 16 TO RETURN-CODE.
021200     GOBACK.
