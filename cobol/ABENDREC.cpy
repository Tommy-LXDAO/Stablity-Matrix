000100******************************************************************
000200*  ABENDREC                                                      *
000300*  COMMON ABEND / DIAGNOSTIC WORK AREA                           *
000400*  SHARED BY ALL TOMBSTONE-BATCH PROGRAMS SO A SYSOUT LINE       *
000500*  ALWAYS CARRIES THE FAILING PARAGRAPH NAME AND A ONE-LINE      *
000600*  REASON, THE SAME WAY OTHER BATCH PROGRAMS IN THIS SHOP        *
000700*  STANDARDIZE THEIR SYSOUT DIAGNOSTICS.                         *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  ABEND-LIT              PIC X(10)  VALUE "**ABEND** ".
001100     05  PARA-NAME              PIC X(30)  VALUE SPACES.
001200     05  ABEND-REASON           PIC X(40)  VALUE SPACES.
001300     05  EXPECTED-VAL           PIC X(10)  VALUE SPACES.
001400     05  ACTUAL-VAL             PIC X(10)  VALUE SPACES.
001500     05  FILLER                 PIC X(30)  VALUE SPACES.
