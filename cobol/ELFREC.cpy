000100******************************************************************
000200*  ELFREC                                                        *
000300*  ELF HEADER SCAN BUFFER, MAGIC-NUMBER RESULT AND DECODED       *
000400*  HEADER INFORMATION RECORD.  USED BY TSFTDET (MAGIC-NUMBER     *
000500*  CLASSIFICATION) AND ELFHDR (64-BYTE HEADER DECODE).           *
000600******************************************************************
000700 01  ELF-HEADER-BUFFER.
000800     05  EH-RAW-BYTES            PIC X(64)   VALUE LOW-VALUES.
000900 
001000 01  ELF-HEADER-BYTE-TBL REDEFINES ELF-HEADER-BUFFER.
001100     05  EH-BYTE  OCCURS 64 TIMES INDEXED BY EH-BYTE-IDX
001200                         PIC X(1).
001300 
001400 01  ELF-HEADER-FIELDS REDEFINES ELF-HEADER-BUFFER.
001500     05  EH-MAGIC                PIC X(4).
001600     05  EH-CLASS                PIC X(1).
001700     05  EH-DATA                 PIC X(1).
001800     05  EH-IDENT-REST           PIC X(10).
001900     05  EH-TYPE-HALF            PIC X(2).
002000     05  EH-MACHINE-HALF         PIC X(2).
002100     05  FILLER                  PIC X(44).
002200*--------------------------------------------------------------*
002300*    DECODED ELF HEADER - ONE PER VALID 64-BYTE HEADER READ     *
002400*--------------------------------------------------------------*
002500 01  ELF-HEADER-INFO.
002600     05  EHI-IS-64-BIT           PIC X(1)    VALUE "N".
002700         88  EHI-64-BIT              VALUE "Y".
002800     05  EHI-IS-LITTLE-ENDIAN    PIC X(1)    VALUE "N".
002900         88  EHI-LITTLE-ENDIAN       VALUE "Y".
003000     05  EHI-FILE-TYPE-NAME      PIC X(32)   VALUE SPACES.
003100     05  EHI-ARCHITECTURE-NAME   PIC X(32)   VALUE SPACES.
003200     05  EHI-VALID-SW            PIC X(1)    VALUE "N".
003300         88  EHI-HEADER-VALID        VALUE "Y".
003400     05  FILLER                  PIC X(15)   VALUE SPACES.
003500*--------------------------------------------------------------*
003600*    MAGIC-NUMBER CLASSIFICATION RESULT                        *
003700*--------------------------------------------------------------*
003800 01  FILE-TYPE-RESULT.
003900     05  FTR-DETECTED-TYPE       PIC X(8)    VALUE SPACES.
004000         88  FTR-TYPE-ELF            VALUE "ELF".
004100         88  FTR-TYPE-ZIP            VALUE "ZIP".
004200         88  FTR-TYPE-TXT            VALUE "TXT".
004300         88  FTR-TYPE-UNKNOWN        VALUE "UNKNOWN".
004400     05  FTR-IS-TOMBSTONE        PIC X(1)    VALUE "N".
004500         88  FTR-TOMBSTONE-FILE      VALUE "Y".
004600     05  FILLER                  PIC X(20)   VALUE SPACES.
