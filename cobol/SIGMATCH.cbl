000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SIGMATCH.
000300 AUTHOR. D. KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/01/89.
000600 DATE-COMPILED. 06/01/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE TOMBSTONE SUITE'S RULE ENGINE.
001300*          GIVEN AN ALREADY-PARSED CRASH-RECORD IT LOOKS UP THE
001400*          SIGNAL NUMBER IN THE SHOP'S RULE-SET DISPATCH TABLE
001500*          (SEE PATRNREC) AND, FOR SIGNAL 006 (SIGABRT), RUNS A
001600*          FIXED CHAIN OF FIVE RULES IN ORDER - PRECONDITION,
001700*          TRUE-ABORT VALIDATION, DOUBLE-FREE, ASSERTION
001800*          FAILURE, DIRECT-ABORT - STOPPING AT THE FIRST RULE
001900*          THAT PRODUCES A RESULT.  SIGNALS 004/007/008/011/013
002000*          ARE REGISTERED BUT CARRY NO RULES YET AND ALWAYS
002100*          COME BACK "NO MATCH".  ANY OTHER SIGNAL NUMBER IS NOT
002200*          IN THE TABLE AT ALL - THE CALLER MUST CHECK
002300*          PMR-SIGNAL-SUPPORTED BEFORE TRUSTING PMR-MATCHED.
002400*
002500*          THIS PROGRAM DOES NO FILE I/O OF ITS OWN - IT WORKS
002600*          ENTIRELY OFF THE LINKAGE-SECTION CRASH-RECORD AND
002700*          HANDS BACK A PATTERN-MATCH-RESULT.
002800*
002900******************************************************************
003000*CHANGE LOG.
003100*
003200*   DATE      BY     REQUEST#    DESCRIPTION
003300* --------   -----   --------    ---------------------------------
003400* 06/01/89    DK     CR-0118     ORIGINAL PROGRAM - SIGNAL
003500*                                DISPATCH TABLE AND THE FIVE-RULE
003600*                                SIGABRT CHAIN.
003700* 03/02/90    TGD    CR-0137     ADDED THE DOUBLE-FREE RULE AT
003800*                                THE LAB'S REQUEST - bionic/musl
003900*                                FREE-ON-FREE CRASHES WERE ALL
004000*                                COMING BACK UNMATCHED.
004100* 10/14/91    DK     CR-0162     ADDED THE ASSERTION-FAILURE
004200*                                RULE, HIGH AND MEDIUM CONFIDENCE
004300*                                SETS.
004400* 04/09/93    MM     CR-0198     ADDED THE DIRECT-ABORT RULE -
004500*                                NOW POINTS THE ANALYST AT THE
004600*                                REAL CALLING .SO INSTEAD OF
004700*                                LIBC'S OWN abort() FRAME.
004800* 01/06/97    KLW    CR-0292     CENTURY-WINDOW REVIEW FOR Y2K -
004900*                                NO DATE FIELDS IN THIS PROGRAM,
005000*                                NO CHANGES REQUIRED.  SIGNED OFF.
005100* 09/30/99    KLW    CR-0301     Y2K FINAL CERTIFICATION SWEEP -
005200*                                RECONFIRMED NO DATE LOGIC
005300*                                PRESENT.
005400* 11/02/01    RHM    CR-0340     ADDED PMR-SIGNAL-SUPPORTED SO
005500*                                TSRPT CAN TELL "NOT REGISTERED"
005600*                                APART FROM "REGISTERED, NO
005700*                                MATCH" WITHOUT READING THE
005800*                                DISPATCH TABLE ITSELF.
005900*
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 INPUT-OUTPUT SECTION.
006600 
006700 DATA DIVISION.
006800 FILE SECTION.
006900 
007000 WORKING-STORAGE SECTION.
007100 
007200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
007300     05  WS-FRAME-SUB            PIC 9(3)   COMP VALUE ZERO.
007400     05  WS-CALLER-SUB           PIC 9(3)   COMP VALUE ZERO.
007500     05  WS-CT-BIONIC            PIC 9(2)   COMP VALUE ZERO.
007600     05  WS-CT-MUSL              PIC 9(2)   COMP VALUE ZERO.
007700     05  WS-CT-LIBCSO            PIC 9(2)   COMP VALUE ZERO.
007800     05  WS-CT-FREE              PIC 9(2)   COMP VALUE ZERO.
007900     05  WS-CT-FREE-DFLT         PIC 9(2)   COMP VALUE ZERO.
008000     05  WS-CT-ABORT-WORD        PIC 9(2)   COMP VALUE ZERO.
008100     05  WS-CT-A1                PIC 9(2)   COMP VALUE ZERO.
008200     05  WS-CT-A2                PIC 9(2)   COMP VALUE ZERO.
008300     05  WS-CT-A3                PIC 9(2)   COMP VALUE ZERO.
008400     05  WS-CT-A4                PIC 9(2)   COMP VALUE ZERO.
008500     05  WS-CT-A5                PIC 9(2)   COMP VALUE ZERO.
008600     05  WS-CT-A6                PIC 9(2)   COMP VALUE ZERO.
008700     05  WS-CT-M1                PIC 9(2)   COMP VALUE ZERO.
008800     05  WS-CT-M2                PIC 9(2)   COMP VALUE ZERO.
008900     05  WS-CT-M3                PIC 9(2)   COMP VALUE ZERO.
009000     05  WS-CT-M4                PIC 9(2)   COMP VALUE ZERO.
009100     05  WS-CT-M5                PIC 9(2)   COMP VALUE ZERO.
009200     05  WS-CT-M6                PIC 9(2)   COMP VALUE ZERO.
009300     05  WS-CT-M7                PIC 9(2)   COMP VALUE ZERO.
009400     05  WS-CT-M8                PIC 9(2)   COMP VALUE ZERO.
009500     05  FILLER                  PIC X(02)  VALUE SPACES.
009600 
009700 01  WS-ABORT-SCAN-WORK.
009800     05  WS-SYMBOL-LOWER         PIC X(160)  VALUE SPACES.
009900     05  FILLER                  PIC X(08)   VALUE SPACES.
009910 01  WS-ABORT-SCAN-BYTE-TBL REDEFINES WS-ABORT-SCAN-WORK.
009920     05  WS-SYMBOL-LOWER-BYTE    PIC X(1)    OCCURS 168 TIMES
009930                                  INDEXED BY WS-SYMBOL-LOWER-IDX.
009940
009950 01  WS-FATAL-TRACE-AREA.
009960     05  WS-FATAL-TRACE-COUNT    PIC 9(3)    VALUE ZERO.
009970 01  WS-FATAL-TRACE-ALPHA REDEFINES WS-FATAL-TRACE-AREA.
009980     05  WS-FATAL-TRACE-CHARS    PIC X(3).
010000
010100 01  FLAGS-AND-SWITCHES.
010200     05  WS-ABORT-SW             PIC X(1)    VALUE "N".
010300         88  ABORT-SYMBOL-FOUND      VALUE "Y".
010400     05  WS-IN-C-LIB-SW          PIC X(1)    VALUE "N".
010500         88  IN-C-LIBRARY             VALUE "Y".
010600     05  WS-IS-FREE-SW           PIC X(1)    VALUE "N".
010700         88  IS-FREE-FUNCTION         VALUE "Y".
010800     05  WS-HIGH-CONF-SW         PIC X(1)    VALUE "N".
010900         88  HIGH-CONF-FOUND          VALUE "Y".
011000     05  WS-MED-CONF-SW          PIC X(1)    VALUE "N".
011100         88  MED-CONF-FOUND           VALUE "Y".
011200     05  WS-ABORT-FRAME-SW       PIC X(1)    VALUE "N".
011300         88  ABORT-FRAME-FOUND        VALUE "Y".
011400     05  FILLER                  PIC X(02)   VALUE SPACES.
011500 
011600 COPY CRSHREC.
011700 COPY PATRNREC.
011800 
011900 LINKAGE SECTION.
012000 01  LK-CRASH-RECORD             PIC X(80689).
012010 01  LK-CRASH-RECORD-PID-VIEW REDEFINES LK-CRASH-RECORD.
012020     05  LK-PEEK-PID             PIC 9(10).
012030     05  FILLER                  PIC X(80679).
012100 01  LK-PATTERN-MATCH-RESULT     PIC X(855).
012200 
012300 PROCEDURE DIVISION USING LK-CRASH-RECORD,
012400                           LK-PATTERN-MATCH-RESULT.
012500 0000-MAINLINE.
012600     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
012700     PERFORM 0200-DISPATCH-BY-SIGNAL THRU 0200-EXIT.
012800     MOVE CRASH-RECORD TO LK-CRASH-RECORD.
012900     MOVE PATTERN-MATCH-RESULT TO LK-PATTERN-MATCH-RESULT.
013000     GOBACK.
013100 
013200 0100-HOUSEKEEPING.
013300     MOVE LK-CRASH-RECORD TO CRASH-RECORD.
013400     INITIALIZE PATTERN-MATCH-RESULT.
013500     MOVE "N" TO WS-ABORT-SW WS-IN-C-LIB-SW WS-IS-FREE-SW
013600                 WS-HIGH-CONF-SW WS-MED-CONF-SW WS-ABORT-FRAME-SW.
013700 0100-EXIT.
013800     EXIT.
013900 
014000 0200-DISPATCH-BY-SIGNAL.
014100*--------------------------------------------------------------*
014200*    LOOK UP THE SIGNAL IN THE SHOP'S RULE-SET TABLE (PATRNREC).*
014300*    A SIGNAL NOT IN THE TABLE AT ALL IS UNSUPPORTED OUTRIGHT - *
014400*    WE LEAVE PMR-SIGNAL-SUPPORTED AT ITS INITIALIZED "N".      *
014500*--------------------------------------------------------------*
014600     SET SIG-RULE-IDX TO 1.
014700     SEARCH SIG-RULE-ENTRY
014800         AT END
014900             CONTINUE
015000         WHEN SIG-RULE-NUMBER (SIG-RULE-IDX) = CR-SIG-NUMBER
015100             SET SIGNAL-RULES-SUPPORTED TO TRUE
015200             IF SIG-RULE-IMPLEMENTED (SIG-RULE-IDX)
015300                AND CR-SIG-NUMBER = 6
015400                 PERFORM 0210-PRECONDITION-CHECK THRU 0210-EXIT
015500     END-SEARCH.
015600 0200-EXIT.
015700     EXIT.
015800 
015900 0210-PRECONDITION-CHECK.
016000*--------------------------------------------------------------*
016100*    RULE 1 - AN EMPTY BACKTRACE IS A FATAL INPUT ERROR FOR     *
016200*    THIS RECORD, NOT A SILENT "NO MATCH".                      *
016300*--------------------------------------------------------------*
016400     IF CR-FRAME-COUNT = ZERO
016500         SET PMR-FATAL-ERROR TO TRUE
016600         MOVE "No stack trace available for analysis"
016700                 TO PMR-ERROR-TEXT
016710         MOVE ZERO TO WS-FATAL-TRACE-COUNT
016720         DISPLAY "SIGMATCH - PID " LK-PEEK-PID
016730                 " EMPTY BACKTRACE (FRAME COUNT "
016740                 WS-FATAL-TRACE-CHARS
016750                 "), NO RULE CAN FIRE" UPON CONSOLE
016800     ELSE
016900         PERFORM 0220-VALIDATE-TRUE-ABORT THRU 0220-EXIT.
017000 0210-EXIT.
017100     EXIT.
017200 
017300 0220-VALIDATE-TRUE-ABORT.
017400*--------------------------------------------------------------*
017500*    RULE 2 - EVERY FRAME IS CHECKED REGARDLESS OF HOW EARLY    *
017600*    BOTH FLAGS COME UP Y, SINCE THE FLAGS ARE CARRIED BACK ON  *
017700*    THE CRASH-RECORD FOR THE REPORT AND FOR ABRTCERT.          *
017800*--------------------------------------------------------------*
017900     MOVE "N" TO CR-HAS-ABORT-SYMBOL CR-HAS-C-LIBRARY.
018000     PERFORM 0222-SCAN-ONE-FRAME-FOR-ABORT THRU 0222-EXIT
018100             VARYING CR-FRAME-IDX FROM 1 BY 1
018200             UNTIL CR-FRAME-IDX > CR-FRAME-COUNT.
018300     IF ABORT-SYMBOL-PRESENT AND C-LIBRARY-PRESENT
018400         SET CERTIFIED-TRUE-ABORT TO TRUE
018500         PERFORM 0230-CHECK-DOUBLE-FREE THRU 0230-EXIT
018600     ELSE
018700         MOVE .30 TO PMR-CONFIDENCE
018800         MOVE "Not a valid SIGABRT signal: missing abort symbol or
018900-               " C library reference" TO PMR-RESULT-TEXT
019000         MOVE "Unknown or unclassified crash pattern. Unable to
019100-               " determine specific cause." TO PMR-AI-PROMPT-TEXT
019200         MOVE "N" TO PMR-DIRECT-CONCLUSION.
019300 0220-EXIT.
019400     EXIT.
019500 
019600 0222-SCAN-ONE-FRAME-FOR-ABORT.
019700     IF CR-FRAME-SYMBOL (CR-FRAME-IDX) NOT = SPACES
019800         MOVE ZERO TO WS-CT-ABORT-WORD
019900         MOVE SPACES TO WS-SYMBOL-LOWER
020000         MOVE CR-FRAME-SYMBOL (CR-FRAME-IDX) TO WS-SYMBOL-LOWER
020010         IF WS-SYMBOL-LOWER-BYTE (1) NOT = LOW-VALUES
020100           INSPECT WS-SYMBOL-LOWER CONVERTING
020200                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020300              TO "abcdefghijklmnopqrstuvwxyz"
020400           INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-ABORT-WORD
020500                 FOR ALL "abort"
020600           IF WS-CT-ABORT-WORD > 0
020700             MOVE "Y" TO CR-HAS-ABORT-SYMBOL.
020800     IF CR-FRAME-MAPS-INFO (CR-FRAME-IDX) NOT = SPACES
020900         MOVE ZERO TO WS-CT-MUSL WS-CT-BIONIC
021000         INSPECT CR-FRAME-MAPS-INFO (CR-FRAME-IDX) TALLYING
021100                 WS-CT-MUSL FOR ALL "musl"
021200         INSPECT CR-FRAME-MAPS-INFO (CR-FRAME-IDX) TALLYING
021300                 WS-CT-BIONIC FOR ALL "libc"
021400         IF WS-CT-MUSL > 0 OR WS-CT-BIONIC > 0
021500             MOVE "Y" TO CR-HAS-C-LIBRARY.
021600 0222-EXIT.
021700     EXIT.
021800 
021900 0230-CHECK-DOUBLE-FREE.
022000*--------------------------------------------------------------*
022100*    RULE 3 - FRAME #0 ONLY (TABLE ROW 1).  A BLANK MAPS-INFO   *
022200*    OR SYMBOL ON THAT ROW FALLS STRAIGHT THROUGH TO RULE 4.    *
022300*--------------------------------------------------------------*
022400     IF CR-FRAME-MAPS-INFO (1) = SPACES
022500        OR CR-FRAME-SYMBOL (1) = SPACES
022600         PERFORM 0240-CHECK-ASSERTION-FAILURE THRU 0240-EXIT
022700     ELSE
022800         MOVE ZERO TO WS-CT-BIONIC WS-CT-MUSL
022900                      WS-CT-FREE WS-CT-FREE-DFLT
023000         INSPECT CR-FRAME-MAPS-INFO (1) TALLYING
023100                 WS-CT-BIONIC FOR ALL "bionic"
023200         INSPECT CR-FRAME-MAPS-INFO (1) TALLYING
023300                 WS-CT-MUSL FOR ALL "musl"
023400         INSPECT CR-FRAME-SYMBOL (1) TALLYING
023500                 WS-CT-FREE FOR ALL "free"
023600         INSPECT CR-FRAME-SYMBOL (1) TALLYING
023700                 WS-CT-FREE-DFLT FOR ALL "free_default"
023800         IF (WS-CT-BIONIC > 0 OR WS-CT-MUSL > 0)
023900            AND (WS-CT-FREE > 0 OR WS-CT-FREE-DFLT > 0)
024000             MOVE .95 TO PMR-CONFIDENCE
024100             STRING "检测到double free: Crash 在"
024200                     DELIMITED BY SIZE
024300                    CR-FRAME-SYMBOL (1) DELIMITED BY SIZE
024400                    " 的 " DELIMITED BY SIZE
024500                    CR-FRAME-MAPS-INFO (1) DELIMITED BY SIZE
024600                    "。这意味着内存被释放了两次. 请review你的代码确保
024700-                    "正确使用 malloc/free等相关内存分配、释放函数。"
024800                    DELIMITED BY SIZE
024900                 INTO PMR-RESULT-TEXT
025000             SET PATTERN-MATCHED TO TRUE
025100             SET DIRECT-CONCLUSION-YES TO TRUE
025200         ELSE
025300             PERFORM 0240-CHECK-ASSERTION-FAILURE THRU 0240-EXIT.
025400 0230-EXIT.
025500     EXIT.
025600 
025700 0240-CHECK-ASSERTION-FAILURE.
025800*--------------------------------------------------------------*
025900*    RULE 4 - EVERY FRAME'S SYMBOL IS CHECKED, LOWER-CASED,     *
026000*    AGAINST THE HIGH-CONFIDENCE SET AND THE MEDIUM-CONFIDENCE  *
026100*    SET.  HIGH WINS IF BOTH COME UP ON THE SAME RECORD.        *
026200*--------------------------------------------------------------*
026300     MOVE "N" TO WS-HIGH-CONF-SW WS-MED-CONF-SW.
026400     PERFORM 0242-SCAN-ONE-FRAME-FOR-ASSERT THRU 0242-EXIT
026500             VARYING CR-FRAME-IDX FROM 1 BY 1
026600             UNTIL CR-FRAME-IDX > CR-FRAME-COUNT
026700                OR HIGH-CONF-FOUND.
026800     IF HIGH-CONF-FOUND
026900         MOVE .95 TO PMR-CONFIDENCE
027000         MOVE "断言失败：断言检查失败。这表明程序运行中可能违反了
027100-               "某个逻辑检查点，请查看断言消息和堆栈跟踪以确定失败
027200-               "的原因。" TO PMR-RESULT-TEXT
027300         SET PATTERN-MATCHED TO TRUE
027400         SET DIRECT-CONCLUSION-YES TO TRUE
027500     ELSE
027600         IF MED-CONF-FOUND
027700             MOVE .80 TO PMR-CONFIDENCE
027800             MOVE "可能断言失败：在堆栈跟踪中检测到断言或健全性检查
027900-                   "失败。程序由于条件检查失败而主动终止。"
028000                     TO PMR-RESULT-TEXT
028100             SET PATTERN-MATCHED TO TRUE
028200             SET DIRECT-CONCLUSION-YES TO TRUE
028300         ELSE
028400             PERFORM 0250-CHECK-DIRECT-ABORT THRU 0250-EXIT.
028500 0240-EXIT.
028600     EXIT.
028700 
028800 0242-SCAN-ONE-FRAME-FOR-ASSERT.
028900     IF CR-FRAME-SYMBOL (CR-FRAME-IDX) NOT = SPACES
029000         MOVE SPACES TO WS-SYMBOL-LOWER
029100         MOVE CR-FRAME-SYMBOL (CR-FRAME-IDX) TO WS-SYMBOL-LOWER
029200         INSPECT WS-SYMBOL-LOWER CONVERTING
029300                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029400              TO "abcdefghijklmnopqrstuvwxyz"
029500         MOVE ZERO TO WS-CT-A1 WS-CT-A2 WS-CT-A3 WS-CT-A4
029600                      WS-CT-A5 WS-CT-A6
029700         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-A1
029800                 FOR ALL "__assert"
029900         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-A2
030000                 FOR ALL "__android_log_assert"
030100         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-A3
030200                 FOR ALL "log_always_fatal"
030300         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-A4
030400                 FOR ALL "log(fatal"
030500         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-A5
030600                 FOR ALL "check_eq"
030700         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-A6
030800                 FOR ALL "check_ne"
030900         IF WS-CT-A1 > 0 OR WS-CT-A2 > 0 OR WS-CT-A3 > 0
031000            OR WS-CT-A4 > 0 OR WS-CT-A5 > 0 OR WS-CT-A6 > 0
031100             SET HIGH-CONF-FOUND TO TRUE.
031200     IF NOT HIGH-CONF-FOUND AND CR-FRAME-SYMBOL (CR-FRAME-IDX)
031300             NOT = SPACES
031400         MOVE ZERO TO WS-CT-M1 WS-CT-M2 WS-CT-M3 WS-CT-M4
031500                      WS-CT-M5 WS-CT-M6 WS-CT-M7 WS-CT-M8
031600         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M1
031700                 FOR ALL "check"
031800         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M2
031900                 FOR ALL "dcheck"
032000         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M3
032100                 FOR ALL "require"
032200         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M4
032300                 FOR ALL "assert"
032400         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M5
032500                 FOR ALL "rtc::"
032600         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M6
032700                 FOR ALL "base::checkerror"
032800         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M7
032900                 FOR ALL "blink::"
033000         INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M8
033100                 FOR ALL "webkit"
033200         IF WS-CT-A1 > 0 OR WS-CT-A2 > 0 OR WS-CT-A3 > 0
033300            OR WS-CT-A4 > 0 OR WS-CT-M1 > 0 OR WS-CT-M2 > 0
033400            OR WS-CT-M3 > 0 OR WS-CT-M4 > 0 OR WS-CT-M5 > 0
033500            OR WS-CT-M6 > 0 OR WS-CT-M7 > 0 OR WS-CT-M8 > 0
033600             SET MED-CONF-FOUND TO TRUE.
033700 0242-EXIT.
033800     EXIT.
033900 
034000 0250-CHECK-DIRECT-ABORT.
034100*--------------------------------------------------------------*
034200*    RULE 5 - NEEDS AT LEAST 2 FRAMES.  FRAME #0 IS EXAMINED    *
034300*    FIRST; FRAME #1 ONLY IF #0 WAS NOT ITSELF THE ABORT FRAME  *
034400*    AND DID NOT RAISE A FATAL ERROR.                            *
034500*--------------------------------------------------------------*
034600     IF CR-FRAME-COUNT < 2
034700         PERFORM 0260-NO-RULE-FIRED THRU 0260-EXIT
034800     ELSE
034900         MOVE "N" TO WS-ABORT-FRAME-SW.
035000         MOVE 1 TO WS-FRAME-SUB.
035100         PERFORM 0252-EXAMINE-ABORT-FRAME THRU 0252-EXIT.
035200         IF NOT PMR-FATAL-ERROR AND NOT ABORT-FRAME-FOUND
035300             MOVE 2 TO WS-FRAME-SUB
035400             PERFORM 0252-EXAMINE-ABORT-FRAME THRU 0252-EXIT.
035500         IF PMR-FATAL-ERROR
035600             CONTINUE
035700         ELSE
035800             IF ABORT-FRAME-FOUND
035900                 PERFORM 0254-BUILD-DIRECT-ABORT-RESULT
036000                         THRU 0254-EXIT
036100             ELSE
036200                 PERFORM 0260-NO-RULE-FIRED THRU 0260-EXIT.
036300 0250-EXIT.
036400     EXIT.
036500 
036600 0252-EXAMINE-ABORT-FRAME.
036700*--------------------------------------------------------------*
036800*    WS-FRAME-SUB IS SET BY THE CALLER TO 1 (FRAME #0) OR 2     *
036900*    (FRAME #1) BEFORE EACH PERFORM OF THIS PARAGRAPH.          *
037000*--------------------------------------------------------------*
037100     IF CR-FRAME-SYMBOL (WS-FRAME-SUB) = SPACES
037200        OR CR-FRAME-MAPS-INFO (WS-FRAME-SUB) = SPACES
037300         SET PMR-FATAL-ERROR TO TRUE
037400         STRING "Frame #" DELIMITED BY SIZE
037500                CR-FRAME-INDEX (WS-FRAME-SUB) DELIMITED BY SIZE
037600                " has null symbol or mapsInfo, cannot analyze"
037700                        DELIMITED BY SIZE
037800                " abort pattern" DELIMITED BY SIZE
037900             INTO PMR-ERROR-TEXT
038000     ELSE
038100         MOVE ZERO TO WS-CT-BIONIC WS-CT-MUSL WS-CT-LIBCSO
038200                      WS-CT-ABORT-WORD
038300         INSPECT CR-FRAME-MAPS-INFO (WS-FRAME-SUB) TALLYING
038400                 WS-CT-BIONIC FOR ALL "bionic"
038500         INSPECT CR-FRAME-MAPS-INFO (WS-FRAME-SUB) TALLYING
038600                 WS-CT-MUSL FOR ALL "musl"
038700         INSPECT CR-FRAME-MAPS-INFO (WS-FRAME-SUB) TALLYING
038800                 WS-CT-LIBCSO FOR ALL "libc.so"
038900         INSPECT CR-FRAME-SYMBOL (WS-FRAME-SUB) TALLYING
039000                 WS-CT-ABORT-WORD FOR ALL "abort"
039100         IF (WS-CT-BIONIC > 0 OR WS-CT-MUSL > 0
039200             OR WS-CT-LIBCSO > 0) AND WS-CT-ABORT-WORD > 0
039300             SET ABORT-FRAME-FOUND TO TRUE.
039400 0252-EXIT.
039500     EXIT.
039600 
039700 0254-BUILD-DIRECT-ABORT-RESULT.
039800*--------------------------------------------------------------*
039900*    THE "REAL CALLER" IS THE NEXT FRAME AFTER THE ABORT FRAME. *
040000*    A MISSING OR BLANK REAL-CALLER ROW IS NOT A MATCH.         *
040100*--------------------------------------------------------------*
040200     COMPUTE WS-CALLER-SUB = WS-FRAME-SUB + 1.
040300     IF WS-CALLER-SUB <= CR-FRAME-COUNT
040400        AND CR-FRAME-MAPS-INFO (WS-CALLER-SUB) NOT = SPACES
040500         MOVE 1.00 TO PMR-CONFIDENCE
040600         STRING "该so直接调用了abort，需要找这个so继续分析:"
040700                 DELIMITED BY SIZE
040800                CR-FRAME-MAPS-INFO (WS-CALLER-SUB)
040900                 DELIMITED BY SIZE
041000             INTO PMR-RESULT-TEXT
041100         STRING "直接调用abort()，abort的接口规格就是导致进程挂掉，
041200-                "用户是一个小白，并不明白其中的逻辑，请详细解释并
041300-                "提示用户需要找调用者继续分析，而非找栈顶libc分析
041400-                " - 调用者: " DELIMITED BY SIZE
041500                CR-FRAME-MAPS-INFO (WS-CALLER-SUB)
041600                 DELIMITED BY SIZE
041700             INTO PMR-AI-PROMPT-TEXT
041800         SET PATTERN-MATCHED TO TRUE
041900         SET DIRECT-CONCLUSION-YES TO TRUE
042000     ELSE
042100         PERFORM 0260-NO-RULE-FIRED THRU 0260-EXIT.
042200 0254-EXIT.
042300     EXIT.
042400 
042500 0260-NO-RULE-FIRED.
042600*--------------------------------------------------------------*
042700*    RULE 6 - NONE OF RULES 3-5 FIRED.  LEAVE PMR-MATCHED AT    *
042800*    ITS INITIALIZED "N" AND PRODUCE NO RESULT TEXT - THIS IS   *
042900*    A DISTINCT OUTCOME FROM BOTH THE RULE-2 VALIDATION-FAILURE *
043000*    RESULT AND THE RULE-1 PRECONDITION ERROR.                  *
043100*--------------------------------------------------------------*
043200     CONTINUE.
043300 0260-EXIT.
043400     EXIT.
