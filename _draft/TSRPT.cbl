       IDENTIFICATION DIVISION.
       PROGRAM-ID.  TSRPT.
       AUTHOR. D. KOWALSKI.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/15/89.
       DATE-COMPILED. 06/15/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          TOP-LEVEL BATCH DRIVER FOR THE TOMBSTONE CRASH-PATTERN
      *          SUITE.  READS A CONTROL FILE OF CANDIDATE INPUT FILE
      *          NAMES - ONE PER LINE, ONE INDEPENDENT UNIT OF WORK
      *          NO SHARED KEY ACROSS THEM - AND FOR EVERY NAME:
      *
      *            1)  CALLS TSFTDET TO CLASSIFY THE FILE BY MAGIC
      *                NUMBER AND, FOR TEXT FILES, SNIFF FOR KEYWORDS.
      *            2)  IF THE FILE IS AN ELF BINARY, CALLS ELFHDR TO
      *                DECODE THE 64-BYTE HEADER AND LOGS THE RESULT TO
      *                THE AUDIT FILE - ELF FILES DO NOT GET A PATTERN-
      *                MATCH DETAIL LINE, THEY ARE NOT CRASH DUMPS.
      *            3)  IF THE FILE IS A TOMBSTONE TEXT DUMP, CALLS
      *                TOMBPARS TO BUILD A CRASH-RECORD, THEN ABRTCERT
      *                AND SIGMATCH TO CERTIFY/CLASSIFY THE ABORT, THEN
      *                SUMMFMT TO BUILD THE ABBREVIATED VIEW, AND WRITES
      *                ONE DETAIL LINE ON THE MAIN REPORT.
      *            4)  ANYTHING ELSE (ZIP, UNKNOWN, EMPTY) IS LOGGED TO
      *                THE AUDIT FILE AND DROPPED FROM THE MAIN REPORT.
      *
      *          THE MAIN REPORT IS GROUPED BY SIGNAL NUMBER, WITH A
      *          SUBTOTAL LINE ON EACH BREAK.  THE CONTROL FILE ITSELF
      *          CANNOT BE PRE-SORTED ON SIGNAL NUMBER - THE SIGNAL IS
      *          ONLY KNOWN AFTER TOMBPARS HAS PARSED THE TOMBSTONE
      *          TEXT, NOT FROM THE CANDIDATE FILE NAME - SO THIS
      *          PROGRAM RUNS A SORT OF ITS OWN.  THE INPUT PROCEDURE
      *          (0100-BUILD-SORT-INPUT) WALKS THE CONTROL FILE AND
      *          RELEASES ONE TSWORK-SORT-REC PER TOMBSTONE DETAIL
      *          LINE, ALREADY RENDERED; THE SORT ORDERS THOSE RECORDS
      *          BY SIGNAL NUMBER; THE OUTPUT PROCEDURE
      *          (0800-FINISH-REPORT) THEN WALKS THE SORTED RECORDS,
      *          WRITING EACH DETAIL LINE AS IT COMES AND FIRING A
      *          BREAK LINE EVERY TIME THE SIGNAL NUMBER CHANGES,
      *          FOLLOWED BY THE GRAND TOTAL LINE AT THE VERY END.
      *
      ******************************************************************
      *CHANGE LOG.
      *
      *   DATE      BY     REQUEST#    DESCRIPTION
      * --------   -----   --------    ---------------------------------
      * 06/15/89    DK     CR-0127     ORIGINAL PROGRAM.
      * 03/02/90    TGD    CR-0138     ELF FILES NOW LOGGED TO TSRAUD
      *                                INSTEAD OF BEING DROPPED.
      * 10/14/91    DK     CR-0163     ADDED SIGNAL-NUMBER SUBTOTAL
      *                                AND GRAND TOTAL LINE PER LAB
      *                                REQUEST - PREVIOUSLY DETAIL LINES
      *                                ONLY.
      * 04/09/93    MM     CR-0199     UNSUPPORTED-SIGNAL COUNT ADDED TO
      *                                THE GRAND TOTAL LINE.
      * 01/06/97    KLW    CR-0295     CENTURY-WINDOW REVIEW FOR Y2K -
      *                                REPLACED THE TWO-DIGIT YEAR ON
      *                                THE PAGE HEADER WITH THE
      *                                WS-RUN-CENTURY WINDOW CALC IN
      *                                0050-EDIT-RUN-DATE.  SEE THAT
      *                                PARAGRAPH.
      * 09/30/99    KLW    CR-0302     Y2K FINAL CERTIFICATION SWEEP -
      *                                CONFIRMED CR-0295 WINDOW LOGIC
      *                                COVERS 1950-2049, SIGNED OFF.
      * 11/02/01    RHM    CR-0341     ADDED PMR-SIGNAL-SUPPORTED CHECK
      *                                SO THE GRAND TOTAL LINE'S
      *                                UNSUPPORTED-SIGNAL COUNT MATCHES
      *                                THE NEW SIG-RULE-TABLE IN
      *                                SIGMATCH.
      * 08/04/03    TLH    CR-0368     THE WS-SIGTOT-TABLE INSERTION-
      *                                SORT SCHEME PRINTED DETAIL LINES
      *                                IN RAW CONTROL-FILE ORDER AND
      *                                DEFERRED EVERY BREAK LINE TO
      *                                AFTER THE LAST DETAIL LINE - THE
      *                                REPORT NEVER ACTUALLY GROUPED BY
      *                                SIGNAL NUMBER.  REPLACED WITH A
      *                                SORT OF TSWORK-SORT-FILE ON
      *                                TWS-SIG-NUMBER: 0100-MAINLINE IS
      *                                NOW 0100-BUILD-SORT-INPUT (INPUT
      *                                PROCEDURE, RELEASES ONE RECORD
      *                                PER DETAIL LINE) AND
      *                                0800-FINISH-REPORT IS NOW THE
      *                                OUTPUT PROCEDURE, DOING A LIVE
      *                                CONTROL BREAK AS SORTED RECORDS
      *                                COME BACK.  WS-SIGTOT-TABLE AND
      *                                ITS INSERT/SCAN/SHIFT PARAGRAPHS
      *                                (0660-0680) ARE GONE.
      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CTLFILE
                  ASSIGN       TO UT-S-CTLFILE
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE  IS SEQUENTIAL
                  FILE STATUS  IS CTLFILE-STATUS.

           SELECT TSRPT-RPT
                  ASSIGN       TO UT-S-TSRPT
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE  IS SEQUENTIAL
                  FILE STATUS  IS TSRPT-STATUS.

           SELECT TSRAUD
                  ASSIGN       TO UT-S-TSRAUD
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE  IS SEQUENTIAL
                  FILE STATUS  IS TSRAUD-STATUS.

           SELECT SYSOUT
                  ASSIGN       TO UT-S-SYSOUT
                  ORGANIZATION IS SEQUENTIAL.

           SELECT TSWORK-SORT-FILE
                  ASSIGN       TO UT-S-TSWORK.

       DATA DIVISION.
       FILE SECTION.
      *--------------------------------------------------------------*
      *    CONTROL FILE - ONE CANDIDATE FILE NAME PER RECORD, BUILT  *
      *    BY THE LAB'S SUBMISSION SCRIPT BEFORE THIS STEP RUNS.     *
      *--------------------------------------------------------------*
       FD  CTLFILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 40 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS CTL-REC.
       01  CTL-REC                     PIC X(40).

       FD  TSRPT-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 185 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-REC.
       01  RPT-REC                     PIC X(185).

       FD  TSRAUD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS AUD-REC.
       01  AUD-REC                     PIC X(132).

       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                  PIC X(130).

      *--------------------------------------------------------------*
      *    WORK FILE FOR THE SIGNAL-NUMBER SORT PASS - ONE SORT       *
      *    RECORD PER TOMBSTONE DETAIL LINE, CARRYING THE RENDERED    *
      *    LINE ITSELF PLUS THE THREE COUNTING FLAGS 0830-PROCESS-    *
      *    SORTED-REC NEEDS FOR THE SUBTOTAL AND GRAND TOTAL LINES.   *
      *--------------------------------------------------------------*
       SD  TSWORK-SORT-FILE
           DATA RECORD IS TSWORK-SORT-REC.
       01  TSWORK-SORT-REC.
           05  TWS-SIG-NUMBER          PIC 9(3).
           05  TWS-DETAIL-LINE         PIC X(185).
           05  TWS-MATCHED-SW          PIC X(1).
               88  TWS-WAS-MATCHED         VALUE "Y".
           05  TWS-DIRECT-SW           PIC X(1).
               88  TWS-WAS-DIRECT          VALUE "Y".
           05  TWS-SUPPORTED-SW        PIC X(1).
               88  TWS-WAS-SUPPORTED       VALUE "Y".

       WORKING-STORAGE SECTION.

       77  ZERO-VAL                    PIC 9(1)   COMP VALUE ZERO.
       77  ONE-VAL                     PIC 9(1)   COMP VALUE 1.

       01  FILE-STATUS-CODES.
           05  CTLFILE-STATUS          PIC X(2).
               88  CTLFILE-OK              VALUE "00".
               88  CTLFILE-EOF             VALUE "10".
           05  TSRPT-STATUS            PIC X(2).
               88  TSRPT-OK                VALUE "00".
           05  TSRAUD-STATUS           PIC X(2).
               88  TSRAUD-OK               VALUE "00".
           05  FILLER                  PIC X(2)   VALUE SPACES.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-LINES                PIC 9(3)   COMP VALUE ZERO.
           05  WS-PAGES                PIC 9(5)   COMP VALUE ZERO.
           05  WS-TOTAL-RECORD-COUNT   PIC 9(7)   COMP VALUE ZERO.
           05  WS-TOTAL-MATCHED-COUNT  PIC 9(7)   COMP VALUE ZERO.
           05  WS-TOTAL-UNSUPP-COUNT   PIC 9(7)   COMP VALUE ZERO.
           05  WS-CURR-SIG-NUMBER      PIC 9(3)   VALUE ZERO.
           05  WS-CURR-RECORDS         PIC 9(7)   COMP VALUE ZERO.
           05  WS-CURR-MATCHED         PIC 9(7)   COMP VALUE ZERO.
           05  WS-CURR-DIRECT          PIC 9(7)   COMP VALUE ZERO.
           05  WS-RUN-CENTURY          PIC 9(2)   COMP VALUE ZERO.
           05  FILLER                  PIC X(10)  VALUE SPACES.

       01  FLAGS-AND-SWITCHES.
           05  MORE-CTLFILE-SW         PIC X(1)   VALUE "Y".
               88  NO-MORE-CTLFILE         VALUE "N".
           05  MORE-SORTED-SW          PIC X(1)   VALUE "Y".
               88  NO-MORE-SORTED-RECS     VALUE "N".
           05  WS-GROUP-OPEN-SW        PIC X(1)   VALUE "N".
               88  GROUP-IS-OPEN            VALUE "Y".
           05  FILLER                  PIC X(8)   VALUE SPACES.

       01  WS-FILE-NAME                PIC X(40)  VALUE SPACES.
       01  WS-CERTIFIED-SW             PIC X(1)   VALUE "N".
           88  WS-CERTIFIED-TRUE-ABORT     VALUE "Y".

      *--------------------------------------------------------------*
      *    RUN-DATE WORK AREA - ACCEPT FROM DATE RETURNS A 2-DIGIT    *
      *    YEAR, SO WE CARRY A CENTURY WINDOW OURSELVES (SEE CR-0295  *
      *    ABOVE) RATHER THAN RELYING ON ANY 4-DIGIT DATE FACILITY.   *
      *--------------------------------------------------------------*
       01  WS-RUN-DATE-FIELDS.
           05  WS-RUN-YY               PIC 9(2).
           05  WS-RUN-MM               PIC 9(2).
           05  WS-RUN-DD               PIC 9(2).

       01  WS-HDR-REC.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  HDR-DATE.
               10  HDR-YY              PIC 9(4).
               10  DASH-1              PIC X(1)   VALUE "-".
               10  HDR-MM              PIC 9(2).
               10  DASH-2              PIC X(1)   VALUE "-".
               10  HDR-DD              PIC 9(2).
           05  FILLER                  PIC X(18)  VALUE SPACES.
           05  FILLER                  PIC X(52)  VALUE
               "Android Tombstone Crash-Pattern Analysis - Batch Rpt".
           05  FILLER                  PIC X(26)
                   VALUE "Page Number:" JUSTIFIED RIGHT.
           05  PAGE-NBR-O              PIC ZZ9.

       01  WS-COLM-HDR-REC.
           05  FILLER                  PIC X(40)  VALUE "FILE NAME".
           05  FILLER                  PIC X(11)  VALUE "PID".
           05  FILLER                  PIC X(25)  VALUE "PROCESS NAME".
           05  FILLER                  PIC X(5)   VALUE "SIG".
           05  FILLER                  PIC X(13)  VALUE "SIGNAL".
           05  FILLER                  PIC X(2)   VALUE "M".
           05  FILLER                  PIC X(6)   VALUE "CONF".
           05  FILLER                  PIC X(2)   VALUE "D".
           05  FILLER                  PIC X(80)  VALUE "RESULT".

       01  WS-BLANK-LINE.
           05  FILLER                  PIC X(185) VALUE SPACES.

       01  WS-DETAIL-LINE.
           05  DTL-FILE-NAME-O         PIC X(40)  VALUE SPACES.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  DTL-PID-O               PIC Z(9)9.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  DTL-PROCESS-NAME-O      PIC X(24)  VALUE SPACES.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  DTL-SIG-NUMBER-O        PIC ZZZ9.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  DTL-SIG-INFO-O          PIC X(12)  VALUE SPACES.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  DTL-MATCHED-O           PIC X(1)   VALUE SPACES.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  DTL-CONFIDENCE-O        PIC X(5)   VALUE SPACES.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  DTL-DIRECT-CONCL-O      PIC X(1)   VALUE SPACES.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  DTL-RESULT-TEXT-O       PIC X(80)  VALUE SPACES.

       01  WS-CONF-EDIT                PIC 9.99   VALUE ZERO.

       01  WS-BREAK-LINE.
           05  FILLER                  PIC X(7)   VALUE "SIGNAL ".
           05  BRK-SIG-NUMBER-O        PIC ZZ9.
           05  FILLER                  PIC X(9)   VALUE " RECORDS:".
           05  BRK-RECORDS-O           PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(11)  VALUE ", MATCHED: ".
           05  BRK-MATCHED-O           PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(10)  VALUE ", DIRECT: ".
           05  BRK-DIRECT-O            PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(124) VALUE SPACES.

       01  WS-GRAND-TOTAL-LINE.
           05  FILLER                  PIC X(14)
                   VALUE "TOTAL RECORDS:".
           05  GTL-RECORDS-O           PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(11)  VALUE ", MATCHED: ".
           05  GTL-MATCHED-O           PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(21)
                   VALUE ", UNSUPPORTED-SIGNAL:".
           05  GTL-UNSUPP-O            PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(118) VALUE SPACES.

       01  WS-AUDIT-LINE.
           05  AUD-FILE-NAME-O         PIC X(40)  VALUE SPACES.
           05  FILLER                  PIC X(2)   VALUE SPACES.
           05  AUD-MESSAGE-O           PIC X(90)  VALUE SPACES.

       COPY ELFREC.
       COPY CRSHREC.
       COPY PATRNREC.
       COPY SUMREC.
       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
           SORT TSWORK-SORT-FILE
               ASCENDING KEY TWS-SIG-NUMBER
               INPUT PROCEDURE IS 0100-BUILD-SORT-INPUT THRU 0100-EXIT
               OUTPUT PROCEDURE IS 0800-FINISH-REPORT THRU 0800-EXIT.
           PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       0000-HOUSEKEEPING.
           MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB TSRPT ********".
           ACCEPT WS-RUN-DATE-FIELDS FROM DATE.
           PERFORM 0050-EDIT-RUN-DATE THRU 0050-EXIT.
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           MOVE "Y" TO MORE-CTLFILE-SW.
           MOVE "Y" TO MORE-SORTED-SW.
           MOVE "N" TO WS-GROUP-OPEN-SW.
           MOVE +1 TO WS-LINES.
           MOVE +1 TO WS-PAGES.
           PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
           PERFORM 0710-WRITE-PAGE-HDR THRU 0710-EXIT.
       0000-EXIT.
           EXIT.

       0050-EDIT-RUN-DATE.
      *--------------------------------------------------------------*
      *    WINDOW IS 1950-2049 - GOOD FOR THE LIFE OF THIS SYSTEM.    *
      *--------------------------------------------------------------*
           MOVE "0050-EDIT-RUN-DATE" TO PARA-NAME.
           IF WS-RUN-YY < 50
               MOVE 20 TO WS-RUN-CENTURY
           ELSE
               MOVE 19 TO WS-RUN-CENTURY.
           COMPUTE HDR-YY = WS-RUN-CENTURY * 100 + WS-RUN-YY.
           MOVE WS-RUN-MM TO HDR-MM.
           MOVE WS-RUN-DD TO HDR-DD.
       0050-EXIT.
           EXIT.

       0100-BUILD-SORT-INPUT.
      *--------------------------------------------------------------*
      *    INPUT PROCEDURE FOR THE SIGNAL-NUMBER SORT - WALKS THE     *
      *    CONTROL FILE TO EOF, RELEASING ONE TSWORK-SORT-REC FOR     *
      *    EVERY TOMBSTONE DETAIL LINE ALONG THE WAY (SEE 0550-       *
      *    RELEASE-DETAIL-REC).  ELF AND REJECTED FILES NEVER         *
      *    RELEASE A SORT RECORD - THEY GO STRAIGHT TO THE AUDIT      *
      *    FILE AND ARE NOT PART OF THE MAIN REPORT.                  *
      *--------------------------------------------------------------*
           MOVE "0100-BUILD-SORT-INPUT" TO PARA-NAME.
           PERFORM 0910-READ-CTLFILE THRU 0910-EXIT.
           PERFORM 0150-PROCESS-ONE-CTL-REC THRU 0150-EXIT
                   UNTIL NO-MORE-CTLFILE.
       0100-EXIT.
           EXIT.

       0150-PROCESS-ONE-CTL-REC.
           MOVE "0150-PROCESS-ONE-CTL-REC" TO PARA-NAME.
           MOVE CTL-REC TO WS-FILE-NAME.
           PERFORM 0200-CLASSIFY-FILE THRU 0200-EXIT.
           EVALUATE TRUE
               WHEN FTR-TYPE-ELF
                   PERFORM 0300-PROCESS-ELF-FILE THRU 0300-EXIT
               WHEN FTR-TOMBSTONE-FILE
                   PERFORM 0400-PROCESS-TOMBSTONE THRU 0400-EXIT
               WHEN OTHER
                   PERFORM 0350-REJECT-FILE THRU 0350-EXIT
           END-EVALUATE.
           PERFORM 0910-READ-CTLFILE THRU 0910-EXIT.
       0150-EXIT.
           EXIT.

       0200-CLASSIFY-FILE.
           MOVE "0200-CLASSIFY-FILE" TO PARA-NAME.
           CALL "TSFTDET" USING WS-FILE-NAME, FILE-TYPE-RESULT.
       0200-EXIT.
           EXIT.

       0300-PROCESS-ELF-FILE.
      *--------------------------------------------------------------*
      *    ELF BINARIES ARE NOT CRASH DUMPS - DECODE THE HEADER FOR   *
      *    THE AUDIT TRAIL ONLY, NO DETAIL LINE ON THE MAIN REPORT.   *
      *--------------------------------------------------------------*
           MOVE "0300-PROCESS-ELF-FILE" TO PARA-NAME.
           CALL "ELFHDR" USING WS-FILE-NAME, ELF-HEADER-INFO.
           MOVE SPACES TO WS-AUDIT-LINE.
           MOVE WS-FILE-NAME TO AUD-FILE-NAME-O.
           IF EHI-HEADER-VALID
               STRING "ELF BINARY ARCH=" DELIMITED BY SIZE
                      EHI-ARCHITECTURE-NAME (1:16) DELIMITED BY SIZE
                      " TYPE=" DELIMITED BY SIZE
                      EHI-FILE-TYPE-NAME (1:16) DELIMITED BY SIZE
                      INTO AUD-MESSAGE-O
           ELSE
               MOVE "ELF BINARY, HEADER FAILED TO DECODE"
                       TO AUD-MESSAGE-O.
           WRITE AUD-REC FROM WS-AUDIT-LINE.
       0300-EXIT.
           EXIT.

       0350-REJECT-FILE.
      *--------------------------------------------------------------*
      *    ZIP ARCHIVES, PLAIN UNKNOWN FILES AND TEXT FILES THAT      *
      *    DID NOT SNIFF AS A TOMBSTONE ALL LAND HERE - LOGGED, NOT   *
      *    REPORTED, NOT COUNTED IN THE MAIN REPORT'S TOTALS.         *
      *--------------------------------------------------------------*
           MOVE "0350-REJECT-FILE" TO PARA-NAME.
           MOVE SPACES TO WS-AUDIT-LINE.
           MOVE WS-FILE-NAME TO AUD-FILE-NAME-O.
           STRING "CLASSIFIED AS " DELIMITED BY SIZE
                  FTR-DETECTED-TYPE DELIMITED BY SIZE
                  " - NOT A TOMBSTONE, NO DETAIL LINE"
                        DELIMITED BY SIZE
                  INTO AUD-MESSAGE-O.
           WRITE AUD-REC FROM WS-AUDIT-LINE.
       0350-EXIT.
           EXIT.

       0400-PROCESS-TOMBSTONE.
           MOVE "0400-PROCESS-TOMBSTONE" TO PARA-NAME.
           CALL "TOMBPARS" USING WS-FILE-NAME, CRASH-RECORD.
           CALL "ABRTCERT" USING CRASH-RECORD, WS-CERTIFIED-SW.
           CALL "SIGMATCH" USING CRASH-RECORD, PATTERN-MATCH-RESULT.
           CALL "SUMMFMT"  USING CRASH-RECORD, SUMMARY-RECORD.
           PERFORM 0500-BUILD-DETAIL-LINE THRU 0500-EXIT.
           PERFORM 0550-RELEASE-DETAIL-REC THRU 0550-EXIT.
       0400-EXIT.
           EXIT.

       0500-BUILD-DETAIL-LINE.
           MOVE "0500-BUILD-DETAIL-LINE" TO PARA-NAME.
           MOVE SPACES TO WS-DETAIL-LINE.
           MOVE WS-FILE-NAME         TO DTL-FILE-NAME-O.
           MOVE CR-PID               TO DTL-PID-O.
           MOVE CR-PROCESS-NAME      TO DTL-PROCESS-NAME-O.
           MOVE CR-SIG-NUMBER        TO DTL-SIG-NUMBER-O.
           MOVE CR-SIG-INFORMATION   TO DTL-SIG-INFO-O.
           MOVE PMR-MATCHED          TO DTL-MATCHED-O.
           MOVE PMR-CONFIDENCE       TO WS-CONF-EDIT.
           MOVE WS-CONF-EDIT         TO DTL-CONFIDENCE-O.
           MOVE PMR-DIRECT-CONCLUSION TO DTL-DIRECT-CONCL-O.
           IF CR-SIG-PARSE-ERROR
               MOVE CR-SIG-PARSE-TEXT    TO DTL-RESULT-TEXT-O
           ELSE
               IF PMR-FATAL-ERROR
                   MOVE PMR-ERROR-TEXT   TO DTL-RESULT-TEXT-O
               ELSE
                   MOVE PMR-RESULT-TEXT  TO DTL-RESULT-TEXT-O.
       0500-EXIT.
           EXIT.

       0550-RELEASE-DETAIL-REC.
      *--------------------------------------------------------------*
      *    HANDS ONE RENDERED DETAIL LINE TO THE SORT, CARRYING THE   *
      *    SIGNAL NUMBER AS THE SORT KEY AND THE THREE COUNTING       *
      *    FLAGS 0830-PROCESS-SORTED-REC NEEDS ON THE WAY BACK OUT -  *
      *    THE GRAND TOTALS AND THE SUBTOTAL LINES ARE BOTH BUILT     *
      *    FROM THE SORTED RECORDS, NOT FROM THIS PASS.               *
      *--------------------------------------------------------------*
           MOVE "0550-RELEASE-DETAIL-REC" TO PARA-NAME.
           MOVE CR-SIG-NUMBER       TO TWS-SIG-NUMBER.
           MOVE WS-DETAIL-LINE      TO TWS-DETAIL-LINE.
           MOVE PMR-MATCHED         TO TWS-MATCHED-SW.
           MOVE PMR-DIRECT-CONCLUSION TO TWS-DIRECT-SW.
           MOVE PMR-SIGNAL-SUPPORTED TO TWS-SUPPORTED-SW.
           RELEASE TSWORK-SORT-REC.
       0550-EXIT.
           EXIT.

       0700-OPEN-FILES.
           MOVE "0700-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT CTLFILE.
           OPEN OUTPUT TSRPT-RPT, TSRAUD, SYSOUT.
           IF NOT CTLFILE-OK
               MOVE "** PROBLEM OPENING CONTROL FILE" TO ABEND-REASON
               MOVE CTLFILE-STATUS TO EXPECTED-VAL
               GO TO 1000-ABEND-RTN.
       0700-EXIT.
           EXIT.

       0710-WRITE-PAGE-HDR.
           MOVE "0710-WRITE-PAGE-HDR" TO PARA-NAME.
           MOVE WS-PAGES TO PAGE-NBR-O.
           WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
           WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 1.
           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
           MOVE ZERO TO WS-LINES.
           ADD +1 TO WS-PAGES.
       0710-EXIT.
           EXIT.

       790-CHECK-PAGINATION.
           MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
           IF WS-LINES > 50
               PERFORM 600-PAGE-BREAK THRU 600-EXIT.
       790-EXIT.
           EXIT.

       600-PAGE-BREAK.
           MOVE "600-PAGE-BREAK" TO PARA-NAME.
           PERFORM 0710-WRITE-PAGE-HDR THRU 0710-EXIT.
       600-EXIT.
           EXIT.

       0800-FINISH-REPORT.
      *--------------------------------------------------------------*
      *    OUTPUT PROCEDURE FOR THE SIGNAL-NUMBER SORT - WALKS THE    *
      *    SORTED DETAIL RECORDS TO EOF, WRITING EACH ONE AS IT       *
      *    COMES AND FIRING A SUBTOTAL LINE EVERY TIME TWS-SIG-       *
      *    NUMBER CHANGES (SEE 0830-PROCESS-SORTED-REC), THEN THE     *
      *    LAST OPEN GROUP'S SUBTOTAL AND THE GRAND TOTAL LINE.       *
      *--------------------------------------------------------------*
           MOVE "0800-FINISH-REPORT" TO PARA-NAME.
           PERFORM 0820-RETURN-ONE-SORTED-REC THRU 0820-EXIT.
           PERFORM 0830-PROCESS-SORTED-REC THRU 0830-EXIT
                   UNTIL NO-MORE-SORTED-RECS.
           IF GROUP-IS-OPEN
               PERFORM 0810-WRITE-ONE-BREAK-LINE THRU 0810-EXIT.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           ADD +1 TO WS-LINES.
           MOVE SPACES TO WS-GRAND-TOTAL-LINE.
           MOVE WS-TOTAL-RECORD-COUNT  TO GTL-RECORDS-O.
           MOVE WS-TOTAL-MATCHED-COUNT TO GTL-MATCHED-O.
           MOVE WS-TOTAL-UNSUPP-COUNT  TO GTL-UNSUPP-O.
           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
           WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE.
           ADD +1 TO WS-LINES.
       0800-EXIT.
           EXIT.

       0810-WRITE-ONE-BREAK-LINE.
           MOVE "0810-WRITE-ONE-BREAK-LINE" TO PARA-NAME.
           MOVE SPACES TO WS-BREAK-LINE.
           MOVE WS-CURR-SIG-NUMBER TO BRK-SIG-NUMBER-O.
           MOVE WS-CURR-RECORDS    TO BRK-RECORDS-O.
           MOVE WS-CURR-MATCHED    TO BRK-MATCHED-O.
           MOVE WS-CURR-DIRECT     TO BRK-DIRECT-O.
           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
           WRITE RPT-REC FROM WS-BREAK-LINE.
           ADD +1 TO WS-LINES.
       0810-EXIT.
           EXIT.

       0820-RETURN-ONE-SORTED-REC.
           MOVE "0820-RETURN-ONE-SORTED-REC" TO PARA-NAME.
           RETURN TSWORK-SORT-FILE
               AT END
                   MOVE "N" TO MORE-SORTED-SW
           END-RETURN.
       0820-EXIT.
           EXIT.

       0830-PROCESS-SORTED-REC.
      *--------------------------------------------------------------*
      *    ON A CHANGE IN TWS-SIG-NUMBER, CLOSE OUT THE PRIOR GROUP   *
      *    WITH A BREAK LINE (IF ONE IS OPEN) BEFORE STARTING THE     *
      *    NEW ONE - THIS IS THE CONTROL BREAK.  EVERY RECORD ADDS    *
      *    TO BOTH ITS GROUP'S RUNNING SUBTOTAL AND THE JOB'S GRAND   *
      *    TOTALS.                                                    *
      *--------------------------------------------------------------*
           MOVE "0830-PROCESS-SORTED-REC" TO PARA-NAME.
           IF GROUP-IS-OPEN
              AND TWS-SIG-NUMBER NOT = WS-CURR-SIG-NUMBER
               PERFORM 0810-WRITE-ONE-BREAK-LINE THRU 0810-EXIT
               MOVE "N" TO WS-GROUP-OPEN-SW.
           IF NOT GROUP-IS-OPEN
               MOVE TWS-SIG-NUMBER TO WS-CURR-SIG-NUMBER
               MOVE ZERO TO WS-CURR-RECORDS
                            WS-CURR-MATCHED
                            WS-CURR-DIRECT
               MOVE "Y" TO WS-GROUP-OPEN-SW.
           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
           WRITE RPT-REC FROM TWS-DETAIL-LINE.
           ADD +1 TO WS-LINES.
           ADD +1 TO WS-CURR-RECORDS.
           ADD +1 TO WS-TOTAL-RECORD-COUNT.
           IF TWS-WAS-MATCHED
               ADD +1 TO WS-CURR-MATCHED
               ADD +1 TO WS-TOTAL-MATCHED-COUNT.
           IF TWS-WAS-DIRECT
               ADD +1 TO WS-CURR-DIRECT.
           IF NOT TWS-WAS-SUPPORTED
               ADD +1 TO WS-TOTAL-UNSUPP-COUNT.
           PERFORM 0820-RETURN-ONE-SORTED-REC THRU 0820-EXIT.
       0830-EXIT.
           EXIT.

       0900-CLOSE-FILES.
           MOVE "0900-CLOSE-FILES" TO PARA-NAME.
           CLOSE CTLFILE, TSRPT-RPT, TSRAUD, SYSOUT.
           DISPLAY "** INPUT FILES PROCESSED **".
           DISPLAY WS-TOTAL-RECORD-COUNT.
           DISPLAY "******** NORMAL END OF JOB TSRPT ********".
       0900-EXIT.
           EXIT.

       0910-READ-CTLFILE.
           MOVE "0910-READ-CTLFILE" TO PARA-NAME.
           READ CTLFILE
               AT END
                   MOVE "N" TO MORE-CTLFILE-SW
           END-READ.
       0910-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-TSRPT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
