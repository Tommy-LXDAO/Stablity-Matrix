      ******************************************************************
      *  ABENDREC                                                      *
      *  COMMON ABEND / DIAGNOSTIC WORK AREA                           *
      *  SHARED BY ALL TOMBSTONE-BATCH PROGRAMS SO A SYSOUT LINE       *
      *  ALWAYS CARRIES THE FAILING PARAGRAPH NAME AND A ONE-LINE      *
      *  REASON, THE SAME WAY OTHER BATCH PROGRAMS IN THIS SHOP        *
      *  STANDARDIZE THEIR SYSOUT DIAGNOSTICS.                         *
      ******************************************************************
       01  ABEND-REC.
           05  ABEND-LIT              PIC X(10)  VALUE "**ABEND** ".
           05  PARA-NAME              PIC X(30)  VALUE SPACES.
           05  ABEND-REASON           PIC X(40)  VALUE SPACES.
           05  EXPECTED-VAL           PIC X(10)  VALUE SPACES.
           05  ACTUAL-VAL             PIC X(10)  VALUE SPACES.
           05  FILLER                 PIC X(30)  VALUE SPACES.
