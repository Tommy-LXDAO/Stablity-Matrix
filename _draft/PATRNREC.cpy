      ******************************************************************
      *  PATRNREC                                                      *
      *  RULE-ENGINE OUTPUT RECORD AND SIGNAL/RULE-SET DISPATCH TABLE  *
      *  USED BY SIGMATCH.  ONE PATTERN-MATCH-RESULT IS PRODUCED (OR   *
      *  WITHHELD) PER CRASH-RECORD THAT CARRIES A POPULATED SIGNAL.   *
      ******************************************************************
       01  PATTERN-MATCH-RESULT.
           05  PMR-CONFIDENCE          PIC 9V99       VALUE ZERO.
           05  PMR-RESULT-TEXT         PIC X(256)     VALUE SPACES.
           05  PMR-AI-PROMPT-TEXT      PIC X(512)     VALUE SPACES.
           05  PMR-DIRECT-CONCLUSION   PIC X(1)       VALUE "N".
               88  DIRECT-CONCLUSION-YES   VALUE "Y".
           05  PMR-MATCHED             PIC X(1)       VALUE "N".
               88  PATTERN-MATCHED         VALUE "Y".
           05  PMR-ERROR-SW            PIC X(1)       VALUE "N".
               88  PMR-FATAL-ERROR         VALUE "Y".
           05  PMR-ERROR-TEXT          PIC X(80)      VALUE SPACES.
           05  PMR-SIGNAL-SUPPORTED    PIC X(1)       VALUE "N".
               88  SIGNAL-RULES-SUPPORTED  VALUE "Y".
      *--------------------------------------------------------------*
      *    SIGNAL-NUMBER TO RULE-SET DISPATCH TABLE                   *
      *    006 (SIGABRT) IS THE ONLY SIGNAL WITH RULES ON THE BOOKS.  *
      *    004/007/008/011/013 ARE REGISTERED STUBS - ALWAYS          *
      *    "NO MATCH" UNTIL SOMEBODY WRITES RULES FOR THEM.           *
      *    ANY SIGNAL NOT IN THIS TABLE IS UNSUPPORTED OUTRIGHT.      *
      *--------------------------------------------------------------*
       01  SIG-RULE-TABLE-RAW.
           05  FILLER                  PIC X(4)       VALUE "004N".
           05  FILLER                  PIC X(4)       VALUE "006Y".
           05  FILLER                  PIC X(4)       VALUE "007N".
           05  FILLER                  PIC X(4)       VALUE "008N".
           05  FILLER                  PIC X(4)       VALUE "011N".
           05  FILLER                  PIC X(4)       VALUE "013N".

       01  SIG-RULE-TABLE REDEFINES SIG-RULE-TABLE-RAW.
           05  SIG-RULE-ENTRY  OCCURS 6 TIMES
                               INDEXED BY SIG-RULE-IDX.
               10  SIG-RULE-NUMBER         PIC 9(3).
               10  SIG-RULE-HAS-RULES      PIC X(1).
                   88  SIG-RULE-IMPLEMENTED    VALUE "Y".
