      ******************************************************************
      *  CRSHREC                                                       *
      *  TOMBSTONE CRASH RECORD  -  PARSED NATIVE-CRASH TEXT DUMP      *
      *                                                                *
      *  ONE OF THESE IS BUILT PER INPUT TOMBSTONE FILE BY TOMBPARS.   *
      *  THE LAYOUT CARRIES THE PROCESS IDENTITY, THE DECODED SIGNAL   *
      *  INFORMATION LINE, THE FULL BACKTRACE TABLE AND THE OPEN-FILE  *
      *  DESCRIPTOR TABLE.  REGISTER-DUMP CONTENT (X0-X28/LR/SP/PC) IS *
      *  RECOGNIZED BY THE PARSER BUT NOT CAPTURED HERE - NO DOWNSTREAM*
      *  RULE EVER LOOKS AT A REGISTER VALUE.                         *
      ******************************************************************
       01  CRASH-RECORD.
      *--------------------------------------------------------------*
      *    PROCESS IDENTITY, FROM THE "PID:" LINE AND "CMDLINE:"      *
      *--------------------------------------------------------------*
           05  CR-PID                  PIC 9(10)  VALUE ZERO.
           05  CR-FIRST-TID            PIC 9(10)  VALUE ZERO.
           05  CR-PROCESS-NAME         PIC X(64)  VALUE SPACES.
           05  CR-PROCESS-NAME-R REDEFINES CR-PROCESS-NAME.
               10  CR-PROCNAME-LEAD32  PIC X(32).
               10  CR-PROCNAME-TAIL32  PIC X(32).
           05  CR-VERSION              PIC X(32)  VALUE SPACES.
           05  CR-CPU-ARCHITECTURE     PIC X(8)   VALUE SPACES.
               88  CR-ARCH-X86             VALUE "X86".
               88  CR-ARCH-X64             VALUE "X64".
               88  CR-ARCH-ARM             VALUE "ARM".
               88  CR-ARCH-ARM64           VALUE "ARM64".
               88  CR-ARCH-MIPS            VALUE "MIPS".
               88  CR-ARCH-POWER           VALUE "POWER".
               88  CR-ARCH-RISCV           VALUE "RISC-V".
               88  CR-ARCH-SPARC           VALUE "SPARC".
           05  FILLER                  PIC X(20)  VALUE SPACES.
      *--------------------------------------------------------------*
      *    SIGNAL INFORMATION - "SIGNAL N (SIGXXX), CODE M (XXX), ... *
      *--------------------------------------------------------------*
           05  CR-SIGNAL-INFO.
               10  CR-SIG-NUMBER           PIC 9(3)       VALUE ZERO.
               10  CR-SIG-INFORMATION      PIC X(16)      VALUE SPACES.
               10  CR-TROUBLE-INFORMATION  PIC X(24)      VALUE SPACES.
               10  CR-FAULT-ADDRESS        PIC 9(16)  COMP-3 VALUE ZERO.
               10  CR-FAULT-ADDR-HEX       PIC X(16)      VALUE SPACES.
               10  CR-SIG-PARSE-SW         PIC X(01)      VALUE "N".
                   88  CR-SIG-PARSE-ERROR      VALUE "Y".
               10  CR-SIG-PARSE-TEXT       PIC X(40)      VALUE SPACES.
               10  FILLER                  PIC X(05)      VALUE SPACES.
      *--------------------------------------------------------------*
      *    TRUE-ABORT VALIDATION FLAGS - SET BY SIGMATCH RULE 220     *
      *    AND BY ABRTCERT, CARRIED ON THE RECORD SO THE REPORT CAN   *
      *    SHOW THEM WITHOUT A SECOND PASS OVER THE BACKTRACE.        *
      *--------------------------------------------------------------*
           05  CR-ANALYSIS-FLAGS.
               10  CR-HAS-ABORT-SYMBOL     PIC X(1)       VALUE "N".
                   88  ABORT-SYMBOL-PRESENT    VALUE "Y".
               10  CR-HAS-C-LIBRARY        PIC X(1)       VALUE "N".
                   88  C-LIBRARY-PRESENT       VALUE "Y".
               10  CR-CERTIFIED-ABORT      PIC X(1)       VALUE "N".
                   88  CERTIFIED-TRUE-ABORT    VALUE "Y".
               10  FILLER                  PIC X(05)      VALUE SPACES.
      *--------------------------------------------------------------*
      *    BACKTRACE TABLE - ONE ROW PER "#NN PC ..." LINE            *
      *--------------------------------------------------------------*
           05  CR-FRAME-COUNT          PIC 9(3)   COMP-3 VALUE ZERO.
           05  CR-STACK-FRAME  OCCURS 200 TIMES
                               INDEXED BY CR-FRAME-IDX.
               10  CR-FRAME-INDEX          PIC 9(3)       VALUE ZERO.
               10  CR-FRAME-ADDRESS        PIC 9(16)  COMP-3 VALUE ZERO.
               10  CR-FRAME-ADDRESS-HEX    PIC X(16)      VALUE SPACES.
               10  CR-FRAME-ADDRESS-TYPE   PIC X(8)       VALUE SPACES.
                   88  FRAME-ADDR-ABSOLUTE     VALUE "ABSOLUTE".
                   88  FRAME-ADDR-OFFSET       VALUE "OFFSET".
               10  CR-FRAME-MAPS-INFO      PIC X(128)     VALUE SPACES.
               10  CR-FRAME-SYMBOL         PIC X(160)     VALUE SPACES.
               10  FILLER                  PIC X(08)      VALUE SPACES.
      *--------------------------------------------------------------*
      *    OPEN FILE DESCRIPTOR TABLE - FROM "OPEN FILES:" SECTION    *
      *--------------------------------------------------------------*
           05  CR-FD-COUNT             PIC 9(3)   COMP-3 VALUE ZERO.
           05  CR-FD-INFO      OCCURS 100 TIMES
                               INDEXED BY CR-FD-IDX.
               10  CR-FD-NUMBER            PIC 9(5)       VALUE ZERO.
               10  CR-FD-PATH              PIC X(128)     VALUE SPACES.
               10  FILLER                  PIC X(07)      VALUE SPACES.
      *--------------------------------------------------------------*
      *    MISC                                                      *
      *--------------------------------------------------------------*
           05  CR-INPUT-FILE-NAME      PIC X(40)  VALUE SPACES.
           05  FILLER                  PIC X(16)  VALUE SPACES.
