       IDENTIFICATION DIVISION.
       PROGRAM-ID.  SIGMATCH.
       AUTHOR. D. KOWALSKI.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/01/89.
       DATE-COMPILED. 06/01/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM IS THE TOMBSTONE SUITE'S RULE ENGINE.
      *          GIVEN AN ALREADY-PARSED CRASH-RECORD IT LOOKS UP THE
      *          SIGNAL NUMBER IN THE SHOP'S RULE-SET DISPATCH TABLE
      *          (SEE PATRNREC) AND, FOR SIGNAL 006 (SIGABRT), RUNS A
      *          FIXED CHAIN OF FIVE RULES IN ORDER - PRECONDITION,
      *          TRUE-ABORT VALIDATION, DOUBLE-FREE, ASSERTION
      *          FAILURE, DIRECT-ABORT - STOPPING AT THE FIRST RULE
      *          THAT PRODUCES A RESULT.  SIGNALS 004/007/008/011/013
      *          ARE REGISTERED BUT CARRY NO RULES YET AND ALWAYS
      *          COME BACK "NO MATCH".  ANY OTHER SIGNAL NUMBER IS NOT
      *          IN THE TABLE AT ALL - THE CALLER MUST CHECK
      *          PMR-SIGNAL-SUPPORTED BEFORE TRUSTING PMR-MATCHED.
      *
      *          THIS PROGRAM DOES NO FILE I/O OF ITS OWN - IT WORKS
      *          ENTIRELY OFF THE LINKAGE-SECTION CRASH-RECORD AND
      *          HANDS BACK A PATTERN-MATCH-RESULT.
      *
      ******************************************************************
      *CHANGE LOG.
      *
      *   DATE      BY     REQUEST#    DESCRIPTION
      * --------   -----   --------    ---------------------------------
      * 06/01/89    DK     CR-0118     ORIGINAL PROGRAM - SIGNAL
      *                                DISPATCH TABLE AND THE FIVE-RULE
      *                                SIGABRT CHAIN.
      * 03/02/90    TGD    CR-0137     ADDED THE DOUBLE-FREE RULE AT
      *                                THE LAB'S REQUEST - bionic/musl
      *                                FREE-ON-FREE CRASHES WERE ALL
      *                                COMING BACK UNMATCHED.
      * 10/14/91    DK     CR-0162     ADDED THE ASSERTION-FAILURE
      *                                RULE, HIGH AND MEDIUM CONFIDENCE
      *                                SETS.
      * 04/09/93    MM     CR-0198     ADDED THE DIRECT-ABORT RULE -
      *                                NOW POINTS THE ANALYST AT THE
      *                                REAL CALLING .SO INSTEAD OF
      *                                LIBC'S OWN abort() FRAME.
      * 01/06/97    KLW    CR-0292     CENTURY-WINDOW REVIEW FOR Y2K -
      *                                NO DATE FIELDS IN THIS PROGRAM,
      *                                NO CHANGES REQUIRED.  SIGNED OFF.
      * 09/30/99    KLW    CR-0301     Y2K FINAL CERTIFICATION SWEEP -
      *                                RECONFIRMED NO DATE LOGIC
      *                                PRESENT.
      * 11/02/01    RHM    CR-0340     ADDED PMR-SIGNAL-SUPPORTED SO
      *                                TSRPT CAN TELL "NOT REGISTERED"
      *                                APART FROM "REGISTERED, NO
      *                                MATCH" WITHOUT READING THE
      *                                DISPATCH TABLE ITSELF.
      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-FRAME-SUB            PIC 9(3)   COMP VALUE ZERO.
           05  WS-CALLER-SUB           PIC 9(3)   COMP VALUE ZERO.
           05  WS-CT-BIONIC            PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-MUSL              PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-LIBCSO            PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-FREE              PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-FREE-DFLT         PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-ABORT-WORD        PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-A1                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-A2                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-A3                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-A4                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-A5                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-A6                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-M1                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-M2                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-M3                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-M4                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-M5                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-M6                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-M7                PIC 9(2)   COMP VALUE ZERO.
           05  WS-CT-M8                PIC 9(2)   COMP VALUE ZERO.
           05  FILLER                  PIC X(02)  VALUE SPACES.

       01  WS-ABORT-SCAN-WORK.
           05  WS-SYMBOL-LOWER         PIC X(160)  VALUE SPACES.
           05  FILLER                  PIC X(08)   VALUE SPACES.

       01  FLAGS-AND-SWITCHES.
           05  WS-ABORT-SW             PIC X(1)    VALUE "N".
               88  ABORT-SYMBOL-FOUND      VALUE "Y".
           05  WS-IN-C-LIB-SW          PIC X(1)    VALUE "N".
               88  IN-C-LIBRARY             VALUE "Y".
           05  WS-IS-FREE-SW           PIC X(1)    VALUE "N".
               88  IS-FREE-FUNCTION         VALUE "Y".
           05  WS-HIGH-CONF-SW         PIC X(1)    VALUE "N".
               88  HIGH-CONF-FOUND          VALUE "Y".
           05  WS-MED-CONF-SW          PIC X(1)    VALUE "N".
               88  MED-CONF-FOUND           VALUE "Y".
           05  WS-ABORT-FRAME-SW       PIC X(1)    VALUE "N".
               88  ABORT-FRAME-FOUND        VALUE "Y".
           05  FILLER                  PIC X(02)   VALUE SPACES.

       COPY CRSHREC.
       COPY PATRNREC.

       LINKAGE SECTION.
       01  LK-CRASH-RECORD             PIC X(80689).
       01  LK-PATTERN-MATCH-RESULT     PIC X(855).

       PROCEDURE DIVISION USING LK-CRASH-RECORD,
                                 LK-PATTERN-MATCH-RESULT.
       0000-MAINLINE.
           PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
           PERFORM 0200-DISPATCH-BY-SIGNAL THRU 0200-EXIT.
           MOVE CRASH-RECORD TO LK-CRASH-RECORD.
           MOVE PATTERN-MATCH-RESULT TO LK-PATTERN-MATCH-RESULT.
           GOBACK.

       0100-HOUSEKEEPING.
           MOVE LK-CRASH-RECORD TO CRASH-RECORD.
           INITIALIZE PATTERN-MATCH-RESULT.
           MOVE "N" TO WS-ABORT-SW WS-IN-C-LIB-SW WS-IS-FREE-SW
                       WS-HIGH-CONF-SW WS-MED-CONF-SW WS-ABORT-FRAME-SW.
       0100-EXIT.
           EXIT.

       0200-DISPATCH-BY-SIGNAL.
      *--------------------------------------------------------------*
      *    LOOK UP THE SIGNAL IN THE SHOP'S RULE-SET TABLE (PATRNREC).*
      *    A SIGNAL NOT IN THE TABLE AT ALL IS UNSUPPORTED OUTRIGHT - *
      *    WE LEAVE PMR-SIGNAL-SUPPORTED AT ITS INITIALIZED "N".      *
      *--------------------------------------------------------------*
           SET SIG-RULE-IDX TO 1.
           SEARCH SIG-RULE-ENTRY
               AT END
                   CONTINUE
               WHEN SIG-RULE-NUMBER (SIG-RULE-IDX) = CR-SIG-NUMBER
                   SET SIGNAL-RULES-SUPPORTED TO TRUE
                   IF SIG-RULE-IMPLEMENTED (SIG-RULE-IDX)
                      AND CR-SIG-NUMBER = 6
                       PERFORM 0210-PRECONDITION-CHECK THRU 0210-EXIT
           END-SEARCH.
       0200-EXIT.
           EXIT.

       0210-PRECONDITION-CHECK.
      *--------------------------------------------------------------*
      *    RULE 1 - AN EMPTY BACKTRACE IS A FATAL INPUT ERROR FOR     *
      *    THIS RECORD, NOT A SILENT "NO MATCH".                      *
      *--------------------------------------------------------------*
           IF CR-FRAME-COUNT = ZERO
               SET PMR-FATAL-ERROR TO TRUE
               MOVE "No stack trace available for analysis"
                       TO PMR-ERROR-TEXT
           ELSE
               PERFORM 0220-VALIDATE-TRUE-ABORT THRU 0220-EXIT.
       0210-EXIT.
           EXIT.

       0220-VALIDATE-TRUE-ABORT.
      *--------------------------------------------------------------*
      *    RULE 2 - EVERY FRAME IS CHECKED REGARDLESS OF HOW EARLY    *
      *    BOTH FLAGS COME UP Y, SINCE THE FLAGS ARE CARRIED BACK ON  *
      *    THE CRASH-RECORD FOR THE REPORT AND FOR ABRTCERT.          *
      *--------------------------------------------------------------*
           MOVE "N" TO CR-HAS-ABORT-SYMBOL CR-HAS-C-LIBRARY.
           PERFORM 0222-SCAN-ONE-FRAME-FOR-ABORT THRU 0222-EXIT
                   VARYING CR-FRAME-IDX FROM 1 BY 1
                   UNTIL CR-FRAME-IDX > CR-FRAME-COUNT.
           IF ABORT-SYMBOL-PRESENT AND C-LIBRARY-PRESENT
               SET CERTIFIED-TRUE-ABORT TO TRUE
               PERFORM 0230-CHECK-DOUBLE-FREE THRU 0230-EXIT
           ELSE
               MOVE .30 TO PMR-CONFIDENCE
               MOVE "Not a valid SIGABRT signal: missing abort symbol or
      -               " C library reference" TO PMR-RESULT-TEXT
               MOVE "Unknown or unclassified crash pattern. Unable to
      -               " determine specific cause." TO PMR-AI-PROMPT-TEXT
               MOVE "N" TO PMR-DIRECT-CONCLUSION.
       0220-EXIT.
           EXIT.

       0222-SCAN-ONE-FRAME-FOR-ABORT.
           IF CR-FRAME-SYMBOL (CR-FRAME-IDX) NOT = SPACES
               MOVE ZERO TO WS-CT-ABORT-WORD
               MOVE SPACES TO WS-SYMBOL-LOWER
               MOVE CR-FRAME-SYMBOL (CR-FRAME-IDX) TO WS-SYMBOL-LOWER
               INSPECT WS-SYMBOL-LOWER CONVERTING
                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                    TO "abcdefghijklmnopqrstuvwxyz"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-ABORT-WORD
                       FOR ALL "abort"
               IF WS-CT-ABORT-WORD > 0
                   MOVE "Y" TO CR-HAS-ABORT-SYMBOL.
           IF CR-FRAME-MAPS-INFO (CR-FRAME-IDX) NOT = SPACES
               MOVE ZERO TO WS-CT-MUSL WS-CT-BIONIC
               INSPECT CR-FRAME-MAPS-INFO (CR-FRAME-IDX) TALLYING
                       WS-CT-MUSL FOR ALL "musl"
               INSPECT CR-FRAME-MAPS-INFO (CR-FRAME-IDX) TALLYING
                       WS-CT-BIONIC FOR ALL "libc"
               IF WS-CT-MUSL > 0 OR WS-CT-BIONIC > 0
                   MOVE "Y" TO CR-HAS-C-LIBRARY.
       0222-EXIT.
           EXIT.

       0230-CHECK-DOUBLE-FREE.
      *--------------------------------------------------------------*
      *    RULE 3 - FRAME #0 ONLY (TABLE ROW 1).  A BLANK MAPS-INFO   *
      *    OR SYMBOL ON THAT ROW FALLS STRAIGHT THROUGH TO RULE 4.    *
      *--------------------------------------------------------------*
           IF CR-FRAME-MAPS-INFO (1) = SPACES
              OR CR-FRAME-SYMBOL (1) = SPACES
               PERFORM 0240-CHECK-ASSERTION-FAILURE THRU 0240-EXIT
           ELSE
               MOVE ZERO TO WS-CT-BIONIC WS-CT-MUSL
                            WS-CT-FREE WS-CT-FREE-DFLT
               INSPECT CR-FRAME-MAPS-INFO (1) TALLYING
                       WS-CT-BIONIC FOR ALL "bionic"
               INSPECT CR-FRAME-MAPS-INFO (1) TALLYING
                       WS-CT-MUSL FOR ALL "musl"
               INSPECT CR-FRAME-SYMBOL (1) TALLYING
                       WS-CT-FREE FOR ALL "free"
               INSPECT CR-FRAME-SYMBOL (1) TALLYING
                       WS-CT-FREE-DFLT FOR ALL "free_default"
               IF (WS-CT-BIONIC > 0 OR WS-CT-MUSL > 0)
                  AND (WS-CT-FREE > 0 OR WS-CT-FREE-DFLT > 0)
                   MOVE .95 TO PMR-CONFIDENCE
                   STRING "检测到double free: Crash 在"
                           DELIMITED BY SIZE
                          CR-FRAME-SYMBOL (1) DELIMITED BY SIZE
                          " 的 " DELIMITED BY SIZE
                          CR-FRAME-MAPS-INFO (1) DELIMITED BY SIZE
                          "。这意味着内存被释放了两次. 请review你的代码确保
      -                    "正确使用 malloc/free等相关内存分配、释放函数。"
                          DELIMITED BY SIZE
                       INTO PMR-RESULT-TEXT
                   SET PATTERN-MATCHED TO TRUE
                   SET DIRECT-CONCLUSION-YES TO TRUE
               ELSE
                   PERFORM 0240-CHECK-ASSERTION-FAILURE THRU 0240-EXIT.
       0230-EXIT.
           EXIT.

       0240-CHECK-ASSERTION-FAILURE.
      *--------------------------------------------------------------*
      *    RULE 4 - EVERY FRAME'S SYMBOL IS CHECKED, LOWER-CASED,     *
      *    AGAINST THE HIGH-CONFIDENCE SET AND THE MEDIUM-CONFIDENCE  *
      *    SET.  HIGH WINS IF BOTH COME UP ON THE SAME RECORD.        *
      *--------------------------------------------------------------*
           MOVE "N" TO WS-HIGH-CONF-SW WS-MED-CONF-SW.
           PERFORM 0242-SCAN-ONE-FRAME-FOR-ASSERT THRU 0242-EXIT
                   VARYING CR-FRAME-IDX FROM 1 BY 1
                   UNTIL CR-FRAME-IDX > CR-FRAME-COUNT
                      OR HIGH-CONF-FOUND.
           IF HIGH-CONF-FOUND
               MOVE .95 TO PMR-CONFIDENCE
               MOVE "断言失败：断言检查失败。这表明程序运行中可能违反了
      -               "某个逻辑检查点，请查看断言消息和堆栈跟踪以确定失败
      -               "的原因。" TO PMR-RESULT-TEXT
               SET PATTERN-MATCHED TO TRUE
               SET DIRECT-CONCLUSION-YES TO TRUE
           ELSE
               IF MED-CONF-FOUND
                   MOVE .80 TO PMR-CONFIDENCE
                   MOVE "可能断言失败：在堆栈跟踪中检测到断言或健全性检查
      -                   "失败。程序由于条件检查失败而主动终止。"
                           TO PMR-RESULT-TEXT
                   SET PATTERN-MATCHED TO TRUE
                   SET DIRECT-CONCLUSION-YES TO TRUE
               ELSE
                   PERFORM 0250-CHECK-DIRECT-ABORT THRU 0250-EXIT.
       0240-EXIT.
           EXIT.

       0242-SCAN-ONE-FRAME-FOR-ASSERT.
           IF CR-FRAME-SYMBOL (CR-FRAME-IDX) NOT = SPACES
               MOVE SPACES TO WS-SYMBOL-LOWER
               MOVE CR-FRAME-SYMBOL (CR-FRAME-IDX) TO WS-SYMBOL-LOWER
               INSPECT WS-SYMBOL-LOWER CONVERTING
                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                    TO "abcdefghijklmnopqrstuvwxyz"
               MOVE ZERO TO WS-CT-A1 WS-CT-A2 WS-CT-A3 WS-CT-A4
                            WS-CT-A5 WS-CT-A6
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-A1
                       FOR ALL "__assert"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-A2
                       FOR ALL "__android_log_assert"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-A3
                       FOR ALL "log_always_fatal"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-A4
                       FOR ALL "log(fatal"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-A5
                       FOR ALL "check_eq"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-A6
                       FOR ALL "check_ne"
               IF WS-CT-A1 > 0 OR WS-CT-A2 > 0 OR WS-CT-A3 > 0
                  OR WS-CT-A4 > 0 OR WS-CT-A5 > 0 OR WS-CT-A6 > 0
                   SET HIGH-CONF-FOUND TO TRUE.
           IF NOT HIGH-CONF-FOUND AND CR-FRAME-SYMBOL (CR-FRAME-IDX)
                   NOT = SPACES
               MOVE ZERO TO WS-CT-M1 WS-CT-M2 WS-CT-M3 WS-CT-M4
                            WS-CT-M5 WS-CT-M6 WS-CT-M7 WS-CT-M8
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M1
                       FOR ALL "check"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M2
                       FOR ALL "dcheck"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M3
                       FOR ALL "require"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M4
                       FOR ALL "assert"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M5
                       FOR ALL "rtc::"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M6
                       FOR ALL "base::checkerror"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M7
                       FOR ALL "blink::"
               INSPECT WS-SYMBOL-LOWER TALLYING WS-CT-M8
                       FOR ALL "webkit"
               IF WS-CT-A1 > 0 OR WS-CT-A2 > 0 OR WS-CT-A3 > 0
                  OR WS-CT-A4 > 0 OR WS-CT-M1 > 0 OR WS-CT-M2 > 0
                  OR WS-CT-M3 > 0 OR WS-CT-M4 > 0 OR WS-CT-M5 > 0
                  OR WS-CT-M6 > 0 OR WS-CT-M7 > 0 OR WS-CT-M8 > 0
                   SET MED-CONF-FOUND TO TRUE.
       0242-EXIT.
           EXIT.

       0250-CHECK-DIRECT-ABORT.
      *--------------------------------------------------------------*
      *    RULE 5 - NEEDS AT LEAST 2 FRAMES.  FRAME #0 IS EXAMINED    *
      *    FIRST; FRAME #1 ONLY IF #0 WAS NOT ITSELF THE ABORT FRAME  *
      *    AND DID NOT RAISE A FATAL ERROR.                            *
      *--------------------------------------------------------------*
           IF CR-FRAME-COUNT < 2
               PERFORM 0260-NO-RULE-FIRED THRU 0260-EXIT
           ELSE
               MOVE "N" TO WS-ABORT-FRAME-SW.
               MOVE 1 TO WS-FRAME-SUB.
               PERFORM 0252-EXAMINE-ABORT-FRAME THRU 0252-EXIT.
               IF NOT PMR-FATAL-ERROR AND NOT ABORT-FRAME-FOUND
                   MOVE 2 TO WS-FRAME-SUB
                   PERFORM 0252-EXAMINE-ABORT-FRAME THRU 0252-EXIT.
               IF PMR-FATAL-ERROR
                   CONTINUE
               ELSE
                   IF ABORT-FRAME-FOUND
                       PERFORM 0254-BUILD-DIRECT-ABORT-RESULT
                               THRU 0254-EXIT
                   ELSE
                       PERFORM 0260-NO-RULE-FIRED THRU 0260-EXIT.
       0250-EXIT.
           EXIT.

       0252-EXAMINE-ABORT-FRAME.
      *--------------------------------------------------------------*
      *    WS-FRAME-SUB IS SET BY THE CALLER TO 1 (FRAME #0) OR 2     *
      *    (FRAME #1) BEFORE EACH PERFORM OF THIS PARAGRAPH.          *
      *--------------------------------------------------------------*
           IF CR-FRAME-SYMBOL (WS-FRAME-SUB) = SPACES
              OR CR-FRAME-MAPS-INFO (WS-FRAME-SUB) = SPACES
               SET PMR-FATAL-ERROR TO TRUE
               STRING "Frame #" DELIMITED BY SIZE
                      CR-FRAME-INDEX (WS-FRAME-SUB) DELIMITED BY SIZE
                      " has null symbol or mapsInfo, cannot analyze"
                              DELIMITED BY SIZE
                      " abort pattern" DELIMITED BY SIZE
                   INTO PMR-ERROR-TEXT
           ELSE
               MOVE ZERO TO WS-CT-BIONIC WS-CT-MUSL WS-CT-LIBCSO
                            WS-CT-ABORT-WORD
               INSPECT CR-FRAME-MAPS-INFO (WS-FRAME-SUB) TALLYING
                       WS-CT-BIONIC FOR ALL "bionic"
               INSPECT CR-FRAME-MAPS-INFO (WS-FRAME-SUB) TALLYING
                       WS-CT-MUSL FOR ALL "musl"
               INSPECT CR-FRAME-MAPS-INFO (WS-FRAME-SUB) TALLYING
                       WS-CT-LIBCSO FOR ALL "libc.so"
               INSPECT CR-FRAME-SYMBOL (WS-FRAME-SUB) TALLYING
                       WS-CT-ABORT-WORD FOR ALL "abort"
               IF (WS-CT-BIONIC > 0 OR WS-CT-MUSL > 0
                   OR WS-CT-LIBCSO > 0) AND WS-CT-ABORT-WORD > 0
                   SET ABORT-FRAME-FOUND TO TRUE.
       0252-EXIT.
           EXIT.

       0254-BUILD-DIRECT-ABORT-RESULT.
      *--------------------------------------------------------------*
      *    THE "REAL CALLER" IS THE NEXT FRAME AFTER THE ABORT FRAME. *
      *    A MISSING OR BLANK REAL-CALLER ROW IS NOT A MATCH.         *
      *--------------------------------------------------------------*
           COMPUTE WS-CALLER-SUB = WS-FRAME-SUB + 1.
           IF WS-CALLER-SUB <= CR-FRAME-COUNT
              AND CR-FRAME-MAPS-INFO (WS-CALLER-SUB) NOT = SPACES
               MOVE 1.00 TO PMR-CONFIDENCE
               STRING "该so直接调用了abort，需要找这个so继续分析:"
                       DELIMITED BY SIZE
                      CR-FRAME-MAPS-INFO (WS-CALLER-SUB)
                       DELIMITED BY SIZE
                   INTO PMR-RESULT-TEXT
               STRING "直接调用abort()，abort的接口规格就是导致进程挂掉，
      -                "用户是一个小白，并不明白其中的逻辑，请详细解释并
      -                "提示用户需要找调用者继续分析，而非找栈顶libc分析
      -                " - 调用者: " DELIMITED BY SIZE
                      CR-FRAME-MAPS-INFO (WS-CALLER-SUB)
                       DELIMITED BY SIZE
                   INTO PMR-AI-PROMPT-TEXT
               SET PATTERN-MATCHED TO TRUE
               SET DIRECT-CONCLUSION-YES TO TRUE
           ELSE
               PERFORM 0260-NO-RULE-FIRED THRU 0260-EXIT.
       0254-EXIT.
           EXIT.

       0260-NO-RULE-FIRED.
      *--------------------------------------------------------------*
      *    RULE 6 - NONE OF RULES 3-5 FIRED.  LEAVE PMR-MATCHED AT    *
      *    ITS INITIALIZED "N" AND PRODUCE NO RESULT TEXT - THIS IS   *
      *    A DISTINCT OUTCOME FROM BOTH THE RULE-2 VALIDATION-FAILURE *
      *    RESULT AND THE RULE-1 PRECONDITION ERROR.                  *
      *--------------------------------------------------------------*
           CONTINUE.
       0260-EXIT.
           EXIT.
