       IDENTIFICATION DIVISION.
       PROGRAM-ID.  TSFTDET.
       AUTHOR. D. KOWALSKI.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 03/14/89.
       DATE-COMPILED. 03/14/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM CLASSIFIES AN INPUT DIAGNOSTIC FILE BY
      *          MAGIC NUMBER - ELF BINARY, ZIP ARCHIVE, OR PLAIN TEXT -
      *          AND, WHEN THE FILE IS TEXT, SNIFFS IT FOR THE KEYWORD
      *          SET THAT MARKS AN ANDROID NATIVE-CRASH "TOMBSTONE"
      *          DUMP.  IT IS A SMALL CALLED SUBPROGRAM WITH NO FILES
      *          OF ITS OWN OTHER THAN THE CANDIDATE INPUT FILE ITSELF,
      *          CALLED ONCE PER INPUT FILE BY THE TSRPT BATCH DRIVER.
      *
      *          ONLY THE FIRST 2048 BYTES OF THE CANDIDATE FILE ARE
      *          EVER READ - THIS PROGRAM DOES NOT CONSUME THE REST.
      *
      ******************************************************************
      *CHANGE LOG.
      *
      *   DATE      BY     REQUEST#    DESCRIPTION
      * --------   -----   --------    ---------------------------------
      * 03/14/89    DK     CR-0101     ORIGINAL PROGRAM - ELF/ZIP/TXT
      *                                MAGIC NUMBER CLASSIFICATION.
      * 05/02/89    DK     CR-0104     ADDED TOMBSTONE KEYWORD SNIFF FOR
      *                                TXT FILES (PID:/SIGNAL/BACKTRACE)
      * 11/19/90    TGD    CR-0133     FIXED SHORT-FILE CASE - FILES
      *                                UNDER 2 BYTES NOW CLASSIFY AS
      *                                UNKNOWN INSTEAD OF ABENDING.
      * 02/08/91    DK     CR-0151     ADDED ABI: AS ALTERNATE TOMBSTONE
      *                                KEYWORD ALONGSIDE BACKTRACE:.
      * 07/22/93    MM     CR-0210     CLEANED UP FILE-STATUS HANDLING
      *                                AFTER RECURRING 04 STATUS ON
      *                                SHORT READS FROM THE TRIAGE LAB.
      * 01/06/97    KLW    CR-0288     CENTURY-WINDOW REVIEW FOR Y2K -
      *                                NO DATE FIELDS IN THIS PROGRAM,
      *                                NO CHANGES REQUIRED.  SIGNED OFF.
      * 09/30/99    KLW    CR-0299     Y2K FINAL CERTIFICATION SWEEP -
      *                                RECONFIRMED NO DATE LOGIC PRESENT
      * 04/11/02    RHM    CR-0347     SWITCHED THE SELECT CLAUSE TO
      *                                ASSIGN TO DYNAMIC SO THE DRIVER
      *                                CAN HAND US A DIFFERENT DATASET
      *                                NAME ON EVERY CALL.
      * 08/18/05    RHM    CR-0381     MINOR - TIGHTENED UP 230-CHECK-
      *                                IS-TOMBSTONE COMMENTS FOR AUDIT.
      * 11/10/05    TLH    CR-0373     DROPPED THE SPECIAL-NAMES CLASS
      *                                HEX-DIGIT-VALID CLAUSE - THIS
      *                                PROGRAM NEVER CALLS HEXVAL OR
      *                                TESTS A HEX DIGIT, IT ONLY
      *                                SNIFFS MAGIC NUMBERS AND
      *                                KEYWORDS.  LEFTOVER COPY-PASTE
      *                                FROM THE TOMBSTONE SUITE'S
      *                                COMMON BOILERPLATE.
      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TSCAN-FILE
                  ASSIGN       TO DYNAMIC LK-FILE-NAME
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE  IS SEQUENTIAL
                  FILE STATUS  IS TSCAN-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  TSCAN-FILE
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 1 TO 2048 CHARACTERS
                   DEPENDING ON WS-BYTES-READ
           DATA RECORD IS TSCAN-REC.
       01  TSCAN-REC                  PIC X(2048).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  TSCAN-STATUS            PIC X(2).
               88  TSCAN-OK                VALUE "00".
               88  TSCAN-SHORT-REC         VALUE "04".
               88  TSCAN-EOF               VALUE "10".
               88  TSCAN-NOT-FOUND         VALUE "35".
           05  FILLER                  PIC X(2)   VALUE SPACES.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-BYTES-READ           PIC 9(4)   COMP VALUE ZERO.
           05  WS-KW-PID-CT            PIC 9(4)   COMP VALUE ZERO.
           05  WS-KW-SIGNAL-CT         PIC 9(4)   COMP VALUE ZERO.
           05  WS-KW-BACKTRACE-CT      PIC 9(4)   COMP VALUE ZERO.
           05  WS-KW-ABI-CT            PIC 9(4)   COMP VALUE ZERO.
           05  FILLER                  PIC X(4)   VALUE SPACES.

       01  WS-MAGIC-BUFFER.
           05  WS-MAGIC-8              PIC X(8)   VALUE SPACES.

       01  WS-MAGIC-BYTES REDEFINES WS-MAGIC-BUFFER.
           05  WS-MAGIC-BYTE  OCCURS 8 TIMES       PIC X(1).

       01  WS-MAGIC-HALVES REDEFINES WS-MAGIC-BUFFER.
           05  WS-MAGIC-FIRST-4        PIC X(4).
           05  WS-MAGIC-NEXT-4         PIC X(4).

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW            PIC X(01)  VALUE "Y".
               88  NO-MORE-DATA            VALUE "N".
           05  FILLER                  PIC X(03)  VALUE SPACES.

       COPY ELFREC.
       COPY ABENDREC.

       LINKAGE SECTION.
       01  LK-FILE-NAME                PIC X(40).
       01  LK-FILE-TYPE-RESULT         PIC X(29).

       PROCEDURE DIVISION USING LK-FILE-NAME, LK-FILE-TYPE-RESULT.
       0000-MAINLINE.
           PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
           PERFORM 0200-CLASSIFY-FILE THRU 0200-EXIT.
           IF FTR-TYPE-TXT
               PERFORM 0230-CHECK-IS-TOMBSTONE THRU 0230-EXIT.
           PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
           MOVE FILE-TYPE-RESULT TO LK-FILE-TYPE-RESULT.
           GOBACK.

       0100-HOUSEKEEPING.
           MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
           MOVE LOW-VALUES TO FILE-TYPE-RESULT.
           MOVE SPACE      TO FTR-DETECTED-TYPE.
           SET  FTR-TYPE-UNKNOWN TO TRUE.
           MOVE "N"        TO FTR-IS-TOMBSTONE.
           INITIALIZE TSCAN-REC.
           MOVE "Y" TO MORE-DATA-SW.
           OPEN INPUT TSCAN-FILE.
           IF NOT TSCAN-OK AND NOT TSCAN-NOT-FOUND
               MOVE "** PROBLEM OPENING CANDIDATE FILE" TO ABEND-REASON
               MOVE TSCAN-STATUS TO EXPECTED-VAL
               GO TO 1000-ABEND-RTN.
       0100-EXIT.
           EXIT.

       0200-CLASSIFY-FILE.
      *--------------------------------------------------------------*
      *    FIRST 8 BYTES DRIVE THE MAGIC-NUMBER TEST.  A FILE THAT    *
      *    COULD NOT BE OPENED, OR THAT HAS FEWER THAN 2 USABLE       *
      *    BYTES, CLASSIFIES AS UNKNOWN.                              *
      *--------------------------------------------------------------*
           MOVE "0200-CLASSIFY-FILE" TO PARA-NAME.
           IF TSCAN-NOT-FOUND
               GO TO 0200-EXIT.
           READ TSCAN-FILE INTO TSCAN-REC
               AT END
                   MOVE "N" TO MORE-DATA-SW
           END-READ.
           IF NOT TSCAN-OK AND NOT TSCAN-EOF AND NOT TSCAN-SHORT-REC
               MOVE "** PROBLEM READING CANDIDATE FILE" TO ABEND-REASON
               MOVE TSCAN-STATUS TO EXPECTED-VAL
               GO TO 1000-ABEND-RTN.
           IF WS-BYTES-READ < 2
               GO TO 0200-EXIT.
           MOVE TSCAN-REC (1:8) TO WS-MAGIC-BUFFER.
           IF WS-BYTES-READ >= 4 AND WS-MAGIC-FIRST-4 = X"7F454C46"
               SET FTR-TYPE-ELF TO TRUE
           ELSE
               IF WS-MAGIC-BYTE (1) = "P" AND WS-MAGIC-BYTE (2) = "K"
                   SET FTR-TYPE-ZIP TO TRUE
               ELSE
                   SET FTR-TYPE-TXT TO TRUE.
       0200-EXIT.
           EXIT.

       0230-CHECK-IS-TOMBSTONE.
      *--------------------------------------------------------------*
      *    ONLY CALLED WHEN DETECTED-TYPE IS TXT.  REQUIRES PID: AND  *
      *    SIGNAL AND (BACKTRACE: OR ABI:) SOMEWHERE IN THE FIRST     *
      *    2048 BYTES ALREADY SITTING IN TSCAN-REC.                   *
      *--------------------------------------------------------------*
           MOVE "0230-CHECK-IS-TOMBSTONE" TO PARA-NAME.
           MOVE ZERO TO WS-KW-PID-CT WS-KW-SIGNAL-CT
                        WS-KW-BACKTRACE-CT WS-KW-ABI-CT.
           INSPECT TSCAN-REC TALLYING WS-KW-PID-CT FOR ALL "pid:".
           INSPECT TSCAN-REC TALLYING WS-KW-SIGNAL-CT FOR ALL "signal".
           INSPECT TSCAN-REC TALLYING WS-KW-BACKTRACE-CT
                   FOR ALL "backtrace:".
           INSPECT TSCAN-REC TALLYING WS-KW-ABI-CT FOR ALL "ABI:".
           IF WS-KW-PID-CT > 0 AND WS-KW-SIGNAL-CT > 0
              AND (WS-KW-BACKTRACE-CT > 0 OR WS-KW-ABI-CT > 0)
                   SET FTR-TOMBSTONE-FILE TO TRUE
           ELSE
                   MOVE "N" TO FTR-IS-TOMBSTONE.
       0230-EXIT.
           EXIT.

       0800-CLOSE-FILES.
           MOVE "0800-CLOSE-FILES" TO PARA-NAME.
           IF NOT TSCAN-NOT-FOUND
               CLOSE TSCAN-FILE.
       0800-EXIT.
           EXIT.

       1000-ABEND-RTN.
           DISPLAY ABEND-REC UPON CONSOLE.
           MOVE 16 TO RETURN-CODE.
           GOBACK.
