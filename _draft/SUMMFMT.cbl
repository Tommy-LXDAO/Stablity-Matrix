       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  SUMMFMT.
       AUTHOR. D. KOWALSKI.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/12/89.
       DATE-COMPILED. 06/12/89.
       SECURITY. NON-CONFIDENTIAL.
       
      ******************************************************************
      *REMARKS.
      *
      *          SMALL CALLED UTILITY - PROJECTS A FULL CRASH-RECORD
      *          DOWN TO A LIGHTWEIGHT SUMMARY-RECORD FOR THE
      *          ABBREVIATED REPORT VIEW.  PURE TRANSFORM, NO FILE
      *          I/O OF ITS OWN, NO BUSINESS RULES EVALUATED - IT
      *          JUST COPIES IDENTITY, THE FULL SIGNAL-INFO GROUP,
      *          AND THE FIRST 5 BACKTRACE ROWS (FEWER IF THE RECORD
      *          HAS FEWER THAN 5).  FD-INFO AND REGISTER-DUMP
      *          CONTENT ARE DROPPED - NOBODY DOWNSTREAM READS THEM
      *          OFF THE SUMMARY VIEW.
      *
      ******************************************************************
      *CHANGE LOG.
      *
      *   DATE      BY     REQUEST#    DESCRIPTION
      * --------   -----   --------    ---------------------------------
      * 06/12/89    DK     CR-0124     ORIGINAL PROGRAM.
      * 01/06/97    KLW    CR-0294     CENTURY-WINDOW REVIEW FOR Y2K -
      *                                NO DATE FIELDS IN THIS PROGRAM,
      *                                NO CHANGES REQUIRED.  SIGNED OFF.
      * 07/02/03    TLH    CR-0365     0200-BUILD-SUMMARY WAS SUBSTI-
      *                                TUTING "UNKNOWN" FOR A BLANK
      *                                SR-PROCESS-NAME - THAT IS A
      *                                BUSINESS DECISION THIS UTILITY
      *                                HAS NO BUSINESS MAKING, PER THE
      *                                REMARKS ABOVE.  BACKED OUT -
      *                                SR-PROCESS-NAME IS NOW A STRAIGHT
      *                                COPY OF CR-PROCESS-NAME, BLANK
      *                                OR NOT.
      *                                WS-PROCESS-NAME-BYTE-TBL IS KEPT
      *                                FOR THE CONSOLE TRACE LINE ONLY.
      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.
       
       DATA DIVISION.
       FILE SECTION.
       
       WORKING-STORAGE SECTION.
       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-COPY-LIMIT           PIC 9(3)   COMP VALUE ZERO.
           05  FILLER                  PIC X(05)  VALUE SPACES.
      
       01  WS-COPY-LIMIT-DISPLAY-AREA.
           05  WS-COPY-LIMIT-DISPLAY   PIC 9(3)   VALUE ZERO.
       01  WS-COPY-LIMIT-ALPHA REDEFINES WS-COPY-LIMIT-DISPLAY-AREA.
           05  WS-COPY-LIMIT-CHARS     PIC X(3).
      
       01  WS-PROCESS-NAME-WORK.
           05  WS-PROCESS-NAME-TEXT    PIC X(64)  VALUE SPACES.
       01  WS-PROCESS-NAME-BYTE-TBL REDEFINES WS-PROCESS-NAME-WORK.
           05  WS-PROCESS-NAME-BYTE    PIC X(1)   OCCURS 64 TIMES
                                        INDEXED BY WS-PNAME-IDX.
      
       COPY CRSHREC.
       COPY SUMREC.
      
       LINKAGE SECTION.
       01  LK-CRASH-RECORD             PIC X(80689).
       01  LK-CRASH-RECORD-PID-VIEW REDEFINES LK-CRASH-RECORD.
           05  LK-PEEK-PID             PIC 9(10).
           05  FILLER                  PIC X(80679).
       01  LK-SUMMARY-RECORD           PIC X(1874).
       
       PROCEDURE DIVISION USING LK-CRASH-RECORD, LK-SUMMARY-RECORD.
       0000-MAINLINE.
           PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
           PERFORM 0200-BUILD-SUMMARY THRU 0200-EXIT.
           MOVE SUMMARY-RECORD TO LK-SUMMARY-RECORD.
           GOBACK.
       
       0100-HOUSEKEEPING.
           MOVE LK-CRASH-RECORD TO CRASH-RECORD.
           INITIALIZE SUMMARY-RECORD.
           IF CR-FRAME-COUNT > 5
               MOVE 5 TO WS-COPY-LIMIT
           ELSE
               MOVE CR-FRAME-COUNT TO WS-COPY-LIMIT.
       0100-EXIT.
           EXIT.
       
       0200-BUILD-SUMMARY.
           MOVE CR-PID                 TO SR-PID.
           MOVE CR-FIRST-TID           TO SR-FIRST-TID.
           MOVE SPACES TO WS-PROCESS-NAME-WORK.
           MOVE CR-PROCESS-NAME TO WS-PROCESS-NAME-TEXT.
           MOVE CR-PROCESS-NAME        TO SR-PROCESS-NAME.
           MOVE CR-VERSION             TO SR-VERSION.
           MOVE CR-CPU-ARCHITECTURE    TO SR-CPU-ARCHITECTURE.
           MOVE CR-SIG-NUMBER          TO SR-SIG-NUMBER.
           MOVE CR-SIG-INFORMATION     TO SR-SIG-INFORMATION.
           MOVE CR-TROUBLE-INFORMATION TO SR-TROUBLE-INFORMATION.
           MOVE CR-FAULT-ADDRESS       TO SR-FAULT-ADDRESS.
           MOVE CR-FAULT-ADDR-HEX      TO SR-FAULT-ADDR-HEX.
           MOVE WS-COPY-LIMIT          TO SR-FRAME-COUNT.
           MOVE WS-COPY-LIMIT TO WS-COPY-LIMIT-DISPLAY.
           DISPLAY "SUMMFMT - PID " LK-PEEK-PID " FRAMES COPIED "
                   WS-COPY-LIMIT-CHARS " PNAME 1ST BYTE "
                   WS-PROCESS-NAME-BYTE (1) UPON CONSOLE.
           IF WS-COPY-LIMIT > 0
               PERFORM 0210-COPY-ONE-FRAME THRU 0210-EXIT
                       VARYING CR-FRAME-IDX FROM 1 BY 1
                       UNTIL CR-FRAME-IDX > WS-COPY-LIMIT.
       0200-EXIT.
           EXIT.
       
       0210-COPY-ONE-FRAME.
           SET SR-FRAME-IDX TO CR-FRAME-IDX.
           MOVE CR-FRAME-INDEX (CR-FRAME-IDX)
                   TO SR-FRAME-INDEX (SR-FRAME-IDX).
           MOVE CR-FRAME-ADDRESS (CR-FRAME-IDX)
                   TO SR-FRAME-ADDRESS (SR-FRAME-IDX).
           MOVE CR-FRAME-ADDRESS-HEX (CR-FRAME-IDX)
                   TO SR-FRAME-ADDRESS-HEX (SR-FRAME-IDX).
           MOVE CR-FRAME-ADDRESS-TYPE (CR-FRAME-IDX)
                   TO SR-FRAME-ADDRESS-TYPE (SR-FRAME-IDX).
           MOVE CR-FRAME-MAPS-INFO (CR-FRAME-IDX)
                   TO SR-FRAME-MAPS-INFO (SR-FRAME-IDX).
           MOVE CR-FRAME-SYMBOL (CR-FRAME-IDX)
                   TO SR-FRAME-SYMBOL (SR-FRAME-IDX).
       0210-EXIT.
           EXIT.
