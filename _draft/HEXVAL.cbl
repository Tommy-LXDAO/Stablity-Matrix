       IDENTIFICATION DIVISION.
       PROGRAM-ID.  HEXVAL.
       AUTHOR. D. KOWALSKI.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 05/03/89.
       DATE-COMPILED. 05/03/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          SMALL CALLED UTILITY - CONVERTS A RIGHT-JUSTIFIED,
      *          ZERO- OR SPACE-FILLED HEXADECIMAL TEXT FIELD (AS
      *          PULLED OFF A TOMBSTONE "FAULT ADDR" OR BACKTRACE
      *          "PC" COLUMN BY TOMBPARS) INTO A PACKED BINARY VALUE.
      *          A LEADING SPACE IN ANY POSITION ENDS THE SCAN - THE
      *          FIELD IS ASSUMED LEFT-JUSTIFIED WITH TRAILING SPACE
      *          FILL, THE WAY TOMBPARS BUILDS IT.
      *
      *          A CHARACTER NOT FOUND IN THE HEX-DIGIT TABLE IS
      *          TREATED AS A ZERO DIGIT AND THE SCAN CONTINUES - THIS
      *          ROUTINE DOES NOT REJECT BAD INPUT, IT JUST DOES ITS
      *          BEST, THE SAME WAY THE OLD STRLTH UTILITY DID.
      *
      ******************************************************************
      *CHANGE LOG.
      *
      *   DATE      BY     REQUEST#    DESCRIPTION
      * --------   -----   --------    ---------------------------------
      * 05/03/89    DK     CR-0106     ORIGINAL PROGRAM - HEX TEXT TO
      *                                PACKED BINARY FOR FAULT ADDRESS
      *                                AND BACKTRACE PC DECODE.
      * 01/06/97    KLW    CR-0290     CENTURY-WINDOW REVIEW FOR Y2K -
      *                                NO DATE FIELDS IN THIS PROGRAM,
      *                                NO CHANGES REQUIRED.  SIGNED OFF.
      * 09/30/99    KLW    CR-0301     Y2K FINAL CERTIFICATION SWEEP -
      *                                RECONFIRMED NO DATE LOGIC
      *                                PRESENT.
      * 09/22/03    TLH    CR-0372     TOMBPARS NOW SCREENS THE HEX
      *                                TEXT FOR A NON-HEX DIGIT BEFORE
      *                                EVERY CALL HERE AND TRACES A
      *                                BAD ONE TO THE CONSOLE - REVIEWED
      *                                THIS PROGRAM'S OWN TOLERANT-OF-
      *                                BAD-INPUT BEHAVIOR AGAINST THAT
      *                                CHANGE AND CONFIRMED IT SHOULD
      *                                STAY AS-IS.  NO CODE CHANGE.
      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.

      *--------------------------------------------------------------*
      *    HEX DIGIT LOOKUP TABLE - POSITION IN THE LITERAL MINUS 1   *
      *    IS THE DIGIT'S BINARY VALUE.  OLD-FASHIONED SEQUENTIAL     *
      *    SEARCH, NOT SEARCH ALL - THIS ROUTINE PREDATES THE SHOP'S  *
      *    TABLE-HANDLING STANDARDS.                                  *
      *--------------------------------------------------------------*
       01  HEX-DIGIT-TABLE             PIC X(16)
                                        VALUE "0123456789ABCDEF".
       01  HEX-DIGIT-TBL REDEFINES HEX-DIGIT-TABLE.
           05  HEX-DIGIT-CHAR  OCCURS 16 TIMES
                               INDEXED BY HEX-IDX    PIC X(1).

       01  WS-HEX-TEXT-COPY            PIC X(16)   VALUE SPACES.
       01  WS-HEX-BYTE-TBL REDEFINES WS-HEX-TEXT-COPY.
           05  WS-HEX-BYTE     OCCURS 16 TIMES      PIC X(1).

       01  WS-RESULT-WORK.
           05  WS-RESULT-BINARY        PIC 9(16)  COMP-3 VALUE ZERO.
       01  WS-RESULT-DEBUG REDEFINES WS-RESULT-WORK
                                       PIC X(9).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-CHAR-SUB             PIC 9(3)   COMP VALUE ZERO.
           05  WS-DIGIT-VALUE          PIC 9(3)   COMP VALUE ZERO.
           05  FILLER                  PIC X(4)   VALUE SPACES.

       LINKAGE SECTION.
       01  LK-HEX-TEXT                 PIC X(16).
       01  LK-BINARY-VALUE             PIC 9(16)  COMP-3.

       PROCEDURE DIVISION USING LK-HEX-TEXT, LK-BINARY-VALUE.
       0000-MAINLINE.
           PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
           PERFORM 0200-CONVERT-ONE-DIGIT THRU 0200-EXIT
                   VARYING WS-CHAR-SUB FROM 1 BY 1
                   UNTIL WS-CHAR-SUB > 16.
           MOVE WS-RESULT-BINARY TO LK-BINARY-VALUE.
           GOBACK.

       0100-HOUSEKEEPING.
           MOVE ZERO TO WS-RESULT-BINARY.
           MOVE LK-HEX-TEXT TO WS-HEX-TEXT-COPY.
       0100-EXIT.
           EXIT.

       0200-CONVERT-ONE-DIGIT.
      *--------------------------------------------------------------*
      *    A SPACE IN THE COLUMN ENDS THE SCAN - BUMP THE SUBSCRIPT   *
      *    PAST 16 SO THE GOVERNING PERFORM FALLS OUT IMMEDIATELY.    *
      *--------------------------------------------------------------*
           IF WS-HEX-BYTE (WS-CHAR-SUB) = SPACE
               MOVE 17 TO WS-CHAR-SUB
               GO TO 0200-EXIT.
           PERFORM 0250-LOOKUP-DIGIT-VALUE THRU 0250-EXIT.
           COMPUTE WS-RESULT-BINARY =
                   (WS-RESULT-BINARY * 16) + WS-DIGIT-VALUE.
       0200-EXIT.
           EXIT.

       0250-LOOKUP-DIGIT-VALUE.
           MOVE ZERO TO WS-DIGIT-VALUE.
           PERFORM 0260-SCAN-TABLE THRU 0260-EXIT
                   VARYING HEX-IDX FROM 1 BY 1
                   UNTIL HEX-IDX > 16
                      OR HEX-DIGIT-CHAR (HEX-IDX) =
                         WS-HEX-BYTE (WS-CHAR-SUB).
           IF HEX-IDX <= 16
               COMPUTE WS-DIGIT-VALUE = HEX-IDX - 1.
       0250-EXIT.
           EXIT.

       0260-SCAN-TABLE.
           CONTINUE.
       0260-EXIT.
           EXIT.
