       IDENTIFICATION DIVISION.
       PROGRAM-ID.  TOMBPARS.
       AUTHOR. D. KOWALSKI.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 05/10/89.
       DATE-COMPILED. 05/10/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM READS A TOMBSTONE TEXT DUMP - ONE LINE
      *          PER RECORD - AND BUILDS A SINGLE CRASH-RECORD OUT OF
      *          IT: PROCESS IDENTITY, THE SIGNAL INFORMATION LINE,
      *          THE FULL BACKTRACE TABLE, AND THE OPEN-FILE TABLE.
      *          IT IS A LINE-DRIVEN STATE MACHINE - EACH LINE IS
      *          TESTED AGAINST A FIXED SET OF RECOGNIZERS, FIRST
      *          MATCH WINS, AND THE BACKTRACE/OPEN-FILES RECOGNIZERS
      *          EACH CONSUME A RUN OF FOLLOWING LINES BEFORE CONTROL
      *          RETURNS TO THE MAIN DISPATCH.
      *
      *          REGISTER-DUMP LINES (X0.../LR,SP,PC) ARE RECOGNIZED
      *          SOLELY SO THEY DO NOT FALL THROUGH TO SOME OTHER
      *          RECOGNIZER BY ACCIDENT - NO REGISTER VALUE IS EVER
      *          CAPTURED ON THE CRASH-RECORD.
      *
      *          A MISSING OR UNREADABLE INPUT FILE IS NOT TREATED AS
      *          AN ABEND HERE - AN EMPTY CRASH-RECORD GOES BACK TO
      *          THE DRIVER AND THE DRIVER DECIDES WHAT TO DO WITH IT.
      *
      ******************************************************************
      *CHANGE LOG.
      *
      *   DATE      BY     REQUEST#    DESCRIPTION
      * --------   -----   --------    ---------------------------------
      * 05/10/89    DK     CR-0110     ORIGINAL PROGRAM - CMDLINE/PID/
      *                                SIGNAL/BACKTRACE LINE PARSING.
      * 08/02/89    DK     CR-0115     ADDED NAME: FALLBACK FOR PROCESS
      *                                NAME WHEN NO CMDLINE: LINE SEEN.
      * 02/14/90    TGD    CR-0140     ADDED OPEN FILES: FD TABLE
      *                                COLLECTION PER LAB REQUEST.
      * 07/09/91    DK     CR-0159     RECOGNIZE AND SKIP X0/LR
      *                                REGISTER-DUMP LINES SO THEY
      *                                CANNOT MASQUERADE AS A FRAME.
      * 08/11/94    MM     CR-0225     FRAME SYMBOL NOW BLANKED WHEN
      *                                THE TRAILING TOKEN IS A BUILDID,
      *                                NOT A REAL SYMBOL - MATCHES THE
      *                                NEWER NDK BACKTRACE FORMAT.
      * 01/06/97    KLW    CR-0291     CENTURY-WINDOW REVIEW FOR Y2K -
      *                                NO DATE FIELDS IN THIS PROGRAM,
      *                                NO CHANGES REQUIRED.  SIGNED OFF.
      * 09/30/99    KLW    CR-0300     Y2K FINAL CERTIFICATION SWEEP -
      *                                RECONFIRMED NO DATE LOGIC PRESENT
      * 04/11/02    RHM    CR-0349     SWITCHED THE SELECT CLAUSE TO
      *                                ASSIGN TO DYNAMIC, MATCHING THE
      *                                REST OF THE TOMBSTONE SUITE.
      * 06/19/03    JPF    CR-0361     OPEN/READ ON TOMB-FILE WERE ONLY
      *                                LENIENT ON STATUS 35 - ANY OTHER
      *                                BAD STATUS STILL FELL INTO
      *                                1000-ABEND-RTN, CONTRADICTING THE
      *                                REMARKS ABOVE.  0000-MAINLINE NOW
      *                                TESTS TOMB-FILE-OK DIRECTLY SO
      *                                ANY OPEN FAILURE SKIPS PARSING,
      *                                AND 0210-READ-NEXT-LINE TREATS
      *                                ANY NON-OK, NON-EOF READ STATUS
      *                                AS END OF FILE.  1000-ABEND-RTN
      *                                HAD NO OTHER CALLER, SO IT AND
      *                                THE "35"-ONLY CONDITION-NAME WERE
      *                                REMOVED.
      * 09/15/03    TLH    CR-0369     0320-PARSE-PID-LINE WAS MISSING
      *                                THE MOVE OF WS-SEG1 TO WS-LINE-
      *                                AREA BEFORE THE FIRST CALL TO
      *                                0325-APPLY-PID-SEGMENT - THE
      *                                WHOLE "pid: N, tid: N, name: X"
      *                                LINE WAS STILL SITTING IN
      *                                WS-LINE-TEXT, SO THE PID CAME
      *                                OUT WITH "tid" AND THE COMMA
      *                                STUCK TO THE END OF IT.  ADDED
      *                                THE MISSING MOVE TO MATCH THE
      *                                TID/NAME SEGMENTS.  ALSO ADDED
      *                                WS-SIGTOK-DISPLAY-AREA/-ALPHA
      *                                AND A CONSOLE TRACE OF THE
      *                                SIGNAL-LINE TOKEN COUNT IN
      *                                0340-PARSE-SIGNAL-LINE.
      * 09/22/03    TLH    CR-0372     THE HEX-DIGIT-VALID CLASS TEST
      *                                IN SPECIAL-NAMES HAD NEVER BEEN
      *                                WIRED TO ANYTHING.  ADDED
      *                                WS-HEX-FIELD-AREA/WS-HEX-BYTE-
      *                                TBL AND 0367-CHECK-HEX-DIGITS/
      *                                0368-SCAN-ONE-HEX-BYTE, CALLED
      *                                AHEAD OF BOTH CALLS TO HEXVAL,
      *                                TO TRACE A GARBLED FAULT-ADDR
      *                                OR PC COLUMN TO THE CONSOLE.
      *                                HEXVAL ITSELF IS UNCHANGED - IT
      *                                STILL TREATS A BAD DIGIT AS
      *                                ZERO PER ITS OWN REMARKS.
      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           CLASS HEX-DIGIT-VALID IS '0' THRU '9', 'A' THRU 'F'.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TOMB-FILE
                  ASSIGN       TO DYNAMIC LK-FILE-NAME
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE  IS SEQUENTIAL
                  FILE STATUS  IS TOMB-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
      *--------------------------------------------------------------*
      *    THE DRIVER HANDS US A DATASET THAT HAS ALREADY BEEN SPLIT  *
      *    ONE TOMBSTONE TEXT LINE PER LOGICAL RECORD - WE DO NOT     *
      *    SCAN FOR NEWLINE CHARACTERS OURSELVES.                     *
      *--------------------------------------------------------------*
       FD  TOMB-FILE
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
                   DEPENDING ON WS-LINE-LEN
           DATA RECORD IS TOMB-FILE-REC.
       01  TOMB-FILE-REC               PIC X(256).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  TOMB-FILE-STATUS        PIC X(2).
               88  TOMB-FILE-OK            VALUE "00".
               88  TOMB-FILE-EOF           VALUE "10".
           05  FILLER                  PIC X(2)   VALUE SPACES.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-LINE-LEN             PIC 9(4)   COMP VALUE ZERO.
           05  WS-CT-CMDLINE           PIC 9(4)   COMP VALUE ZERO.
           05  WS-CT-X0                PIC 9(4)   COMP VALUE ZERO.
           05  WS-CT-LR                PIC 9(4)   COMP VALUE ZERO.
           05  WS-CT-OPENFILES         PIC 9(4)   COMP VALUE ZERO.
           05  WS-CT-MAPS              PIC 9(4)   COMP VALUE ZERO.
           05  WS-PTR                  PIC 9(3)   COMP VALUE 1.
           05  WS-SUB                  PIC 9(3)   COMP VALUE ZERO.
           05  WS-LAST-PAREN-POS       PIC 9(3)   COMP VALUE ZERO.
           05  WS-SIG-TOKEN-COUNT      PIC 9(3)   COMP VALUE ZERO.
           05  FILLER                  PIC X(4)   VALUE SPACES.

       01  WS-LINE-AREA.
           05  WS-LINE-TEXT            PIC X(256)  VALUE SPACES.

      *--------------------------------------------------------------*
      *    ONE VIEW OF THE CURRENT LINE AS A FLAT TEXT FIELD, A      *
      *    SECOND AS A CHARACTER TABLE FOR THE TRAILING-PAREN SCAN    *
      *    IN 0387-STRIP-TRAILING-PAREN BELOW.                       *
      *--------------------------------------------------------------*
       01  WS-LINE-BYTE-TBL REDEFINES WS-LINE-AREA.
           05  WS-LINE-BYTE    OCCURS 256 TIMES      PIC X(1).

      *--------------------------------------------------------------*
      *    DISPLAY-ALPHA VIEW OF THE SIGNAL-LINE TOKEN COUNT, FOR THE *
      *    CONSOLE TRACE LINE IN 0340-PARSE-SIGNAL-LINE ONLY.         *
      *--------------------------------------------------------------*
       01  WS-SIGTOK-DISPLAY-AREA.
           05  WS-SIGTOK-DISPLAY       PIC 9(3)   VALUE ZERO.
       01  WS-SIGTOK-ALPHA REDEFINES WS-SIGTOK-DISPLAY-AREA.
           05  WS-SIGTOK-CHARS         PIC X(3).

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW            PIC X(01)  VALUE "Y".
               88  NO-MORE-DATA            VALUE "N".
           05  WS-REDISPATCH-SW        PIC X(01)  VALUE "N".
               88  REDISPATCH-CURRENT-LINE VALUE "Y".
           05  WS-PROCNAME-SET-SW      PIC X(01)  VALUE "N".
               88  PROCNAME-ALREADY-SET    VALUE "Y".
           05  WS-HEX-BAD-SW           PIC X(01)  VALUE "N".
               88  HEX-FIELD-HAS-BAD-DIGIT VALUE "Y".
           05  FILLER                  PIC X(01)  VALUE SPACES.

      *--------------------------------------------------------------*
      *    SCRATCH FIELDS FOR THE PID:/TID:/NAME: COMMA-SPLIT LINE    *
      *--------------------------------------------------------------*
       01  WS-PIDLINE-WORK.
           05  WS-SEG1                 PIC X(40)   VALUE SPACES.
           05  WS-SEG2                 PIC X(40)   VALUE SPACES.
           05  WS-SEG3                 PIC X(80)   VALUE SPACES.
           05  WS-LBL                  PIC X(8)    VALUE SPACES.
           05  WS-VAL                  PIC X(80)   VALUE SPACES.
           05  FILLER                  PIC X(04)   VALUE SPACES.

      *--------------------------------------------------------------*
      *    SCRATCH FIELDS FOR LEFT-TRIM (A GENERIC LITTLE ROUTINE     *
      *    USED BY SEVERAL OF THE LINE PARSERS BELOW)                *
      *--------------------------------------------------------------*
       01  WS-TRIM-WORK.
           05  WS-TRIM-SRC             PIC X(80)   VALUE SPACES.
           05  WS-TRIM-RESULT          PIC X(80)   VALUE SPACES.
           05  WS-TRIM-POS             PIC 9(3)   COMP VALUE ZERO.
           05  FILLER                  PIC X(04)   VALUE SPACES.

      *--------------------------------------------------------------*
      *    SCRATCH FIELDS FOR BACKTRACE/FD LINE SPLITTING             *
      *--------------------------------------------------------------*
       01  WS-FRAME-WORK.
           05  WS-FLD1                 PIC X(8)    VALUE SPACES.
           05  WS-FLD2                 PIC X(8)    VALUE SPACES.
           05  WS-FLD3                 PIC X(20)   VALUE SPACES.
           05  WS-FLD4                 PIC X(128)  VALUE SPACES.
           05  WS-FLD5                 PIC X(160)  VALUE SPACES.
           05  WS-FLD6                 PIC X(24)   VALUE SPACES.
           05  WS-FLD7                 PIC X(08)   VALUE SPACES.
           05  WS-FLD8                 PIC X(08)   VALUE SPACES.
           05  WS-FLD9                 PIC X(20)   VALUE SPACES.
           05  FILLER                  PIC X(08)   VALUE SPACES.

      *--------------------------------------------------------------*
      *    THE FAULT-ADDR/PC HEX TEXT HANDED TO HEXVAL, WITH A BYTE   *
      *    TABLE OVERLAY SO 0367-CHECK-HEX-DIGITS CAN SCREEN IT FOR   *
      *    A STRAY NON-HEX CHARACTER AHEAD OF THE CALL - SEE CR-0369. *
      *--------------------------------------------------------------*
       01  WS-HEX-FIELD-AREA.
           05  WS-HEX-FIELD            PIC X(16)   VALUE SPACES.
       01  WS-HEX-BYTE-TBL REDEFINES WS-HEX-FIELD-AREA.
           05  WS-HEX-BYTE             OCCURS 16 TIMES
                                        INDEXED BY WS-HEX-IDX  PIC X(1).

       01  WS-FDLINE-WORK.
           05  WS-FD-NUM-TXT           PIC X(8)    VALUE SPACES.
           05  WS-FD-PATH-RAW          PIC X(128)  VALUE SPACES.
           05  FILLER                  PIC X(08)   VALUE SPACES.

       COPY CRSHREC.
       COPY ABENDREC.

       LINKAGE SECTION.
       01  LK-FILE-NAME                PIC X(40).
       01  LK-CRASH-RECORD             PIC X(80689).

       PROCEDURE DIVISION USING LK-FILE-NAME, LK-CRASH-RECORD.
       0000-MAINLINE.
      *--------------------------------------------------------------*
      *    A MISSING OR OTHERWISE UNREADABLE TOMBSTONE FILE IS NOT A  *
      *    JOB ABEND FOR THIS PROGRAM - WHEN THE OPEN IN              *
      *    0100-HOUSEKEEPING DID NOT COME BACK "00" WE SIMPLY SKIP    *
      *    0200-PARSE-LINES AND HAND THE DRIVER BACK THE CRASH-       *
      *    RECORD JUST AS INITIALIZE LEFT IT - ALL FIELDS BLANK/      *
      *    ZERO.                                                      *
      *--------------------------------------------------------------*
           PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
           IF TOMB-FILE-OK
               PERFORM 0200-PARSE-LINES THRU 0200-EXIT.
           PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
           MOVE CRASH-RECORD TO LK-CRASH-RECORD.
           GOBACK.

       0100-HOUSEKEEPING.
           MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
           INITIALIZE CRASH-RECORD.
           MOVE LK-FILE-NAME TO CR-INPUT-FILE-NAME.
           MOVE "Y" TO MORE-DATA-SW.
           MOVE "N" TO WS-REDISPATCH-SW WS-PROCNAME-SET-SW.
           OPEN INPUT TOMB-FILE.
       0100-EXIT.
           EXIT.

       0200-PARSE-LINES.
      *--------------------------------------------------------------*
      *    MAIN DISPATCH LOOP.  WS-REDISPATCH-SW IS SET BY THE        *
      *    BACKTRACE AND OPEN-FILES COLLECTORS WHEN THE LINE THAT     *
      *    STOPPED THEIR COLLECTION STILL NEEDS TO GO THROUGH THE     *
      *    NORMAL RECOGNIZERS - IN THAT CASE WE MUST NOT READ A NEW   *
      *    LINE BEFORE DISPATCHING AGAIN.                             *
      *--------------------------------------------------------------*
           MOVE "0200-PARSE-LINES" TO PARA-NAME.
           PERFORM 0210-READ-NEXT-LINE THRU 0210-EXIT.
       0200-LOOP.
           IF NO-MORE-DATA
               GO TO 0200-EXIT.
           PERFORM 0215-SCAN-LINE-KEYWORDS THRU 0215-EXIT.
           PERFORM 0220-DISPATCH-LINE THRU 0220-EXIT.
           IF REDISPATCH-CURRENT-LINE
               MOVE "N" TO WS-REDISPATCH-SW
               GO TO 0200-LOOP.
           PERFORM 0210-READ-NEXT-LINE THRU 0210-EXIT.
           GO TO 0200-LOOP.
       0200-EXIT.
           EXIT.

       0210-READ-NEXT-LINE.
           MOVE "0210-READ-NEXT-LINE" TO PARA-NAME.
           MOVE SPACES TO WS-LINE-AREA.
           READ TOMB-FILE INTO WS-LINE-TEXT
               AT END
                   MOVE "N" TO MORE-DATA-SW
           END-READ.
           IF NOT TOMB-FILE-OK AND NOT TOMB-FILE-EOF
               MOVE "N" TO MORE-DATA-SW.
       0210-EXIT.
           EXIT.

       0215-SCAN-LINE-KEYWORDS.
           MOVE "0215-SCAN-LINE-KEYWORDS" TO PARA-NAME.
           MOVE ZERO TO WS-CT-CMDLINE WS-CT-X0 WS-CT-LR
                        WS-CT-OPENFILES WS-CT-MAPS.
           INSPECT WS-LINE-TEXT TALLYING WS-CT-CMDLINE FOR ALL
                   "Cmdline:".
           INSPECT WS-LINE-TEXT TALLYING WS-CT-X0 FOR ALL "x0  ".
           INSPECT WS-LINE-TEXT TALLYING WS-CT-LR FOR ALL "lr ".
           INSPECT WS-LINE-TEXT TALLYING WS-CT-OPENFILES FOR ALL
                   "open files:".
           INSPECT WS-LINE-TEXT TALLYING WS-CT-MAPS FOR ALL "Maps:".
       0215-EXIT.
           EXIT.

       0220-DISPATCH-LINE.
      *--------------------------------------------------------------*
      *    FIRST MATCH WINS - THE ORDER OF THE WHEN CLAUSES BELOW IS  *
      *    THE SAME ORDER THE PARSER HAS ALWAYS CHECKED THEM IN.      *
      *--------------------------------------------------------------*
           MOVE "0220-DISPATCH-LINE" TO PARA-NAME.
           EVALUATE TRUE
               WHEN WS-CT-CMDLINE > 0
                   PERFORM 0300-PARSE-CMDLINE-LINE THRU 0300-EXIT
               WHEN WS-LINE-TEXT (1:4) = "pid:"
                   PERFORM 0320-PARSE-PID-LINE THRU 0320-EXIT
               WHEN WS-LINE-TEXT (1:7) = "signal "
                   PERFORM 0340-PARSE-SIGNAL-LINE THRU 0340-EXIT
               WHEN WS-LINE-TEXT (1:10) = "backtrace:"
                   PERFORM 0360-COLLECT-BACKTRACE THRU 0360-EXIT
               WHEN WS-CT-X0 > 0
                   CONTINUE
               WHEN WS-CT-LR > 0
                   CONTINUE
               WHEN WS-CT-OPENFILES > 0
                   PERFORM 0380-COLLECT-OPEN-FILES THRU 0380-EXIT
               WHEN WS-CT-MAPS > 0
                   CONTINUE
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.
       0220-EXIT.
           EXIT.

       0300-PARSE-CMDLINE-LINE.
      *--------------------------------------------------------------*
      *    SPLIT ON THE FIRST '": "' - THE TEXT AFTER IT, TRIMMED,    *
      *    IS THE PROCESS NAME.  Cmdline: ALWAYS WINS OVER A LATER    *
      *    name: FIELD ON THE pid: LINE.                              *
      *--------------------------------------------------------------*
           MOVE "0300-PARSE-CMDLINE-LINE" TO PARA-NAME.
           UNSTRING WS-LINE-TEXT DELIMITED BY "Cmdline:"
                   INTO WS-TRIM-SRC WS-TRIM-SRC
           END-UNSTRING.
           MOVE WS-LINE-TEXT TO WS-TRIM-SRC.
           PERFORM 0305-LTRIM-AFTER-CMDLINE THRU 0305-EXIT.
           MOVE WS-TRIM-RESULT TO CR-PROCESS-NAME.
           MOVE "Y" TO WS-PROCNAME-SET-SW.
       0300-EXIT.
           EXIT.

       0305-LTRIM-AFTER-CMDLINE.
      *--------------------------------------------------------------*
      *    POSITIONS PAST THE "Cmdline:" LABEL AND ANY SPACES THAT    *
      *    FOLLOW IT, THEN COPIES THE REST OF THE LINE.               *
      *--------------------------------------------------------------*
           COMPUTE WS-TRIM-POS = 9.
           PERFORM 0306-SKIP-ONE-SPACE THRU 0306-EXIT
                   UNTIL WS-LINE-BYTE (WS-TRIM-POS) NOT = SPACE
                      OR WS-TRIM-POS >= 256.
           MOVE SPACES TO WS-TRIM-RESULT.
           MOVE WS-LINE-TEXT (WS-TRIM-POS:) TO WS-TRIM-RESULT.
       0305-EXIT.
           EXIT.

       0306-SKIP-ONE-SPACE.
           ADD 1 TO WS-TRIM-POS.
       0306-EXIT.
           EXIT.

       0320-PARSE-PID-LINE.
      *--------------------------------------------------------------*
      *    "pid: NNNN, tid: NNNN, name: xxxx  >>> yyyy <<<"           *
      *--------------------------------------------------------------*
           MOVE "0320-PARSE-PID-LINE" TO PARA-NAME.
           MOVE SPACES TO WS-SEG1 WS-SEG2 WS-SEG3.
           UNSTRING WS-LINE-TEXT DELIMITED BY ","
                   INTO WS-SEG1 WS-SEG2 WS-SEG3
           END-UNSTRING.
           MOVE WS-SEG1 TO WS-LINE-AREA.
           PERFORM 0325-APPLY-PID-SEGMENT THRU 0325-EXIT.
           MOVE WS-SEG2 TO WS-LINE-AREA.
           PERFORM 0325-APPLY-PID-SEGMENT THRU 0325-EXIT.
           MOVE WS-SEG3 TO WS-LINE-AREA.
           PERFORM 0325-APPLY-PID-SEGMENT THRU 0325-EXIT.
       0320-EXIT.
           EXIT.

       0325-APPLY-PID-SEGMENT.
      *--------------------------------------------------------------*
      *    WS-LINE-AREA HOLDS ONE COMMA-SEPARATED SEGMENT.  LEFT-TRIM *
      *    IT, THEN SPLIT THE LABEL FROM THE VALUE ON THE FIRST ":".  *
      *--------------------------------------------------------------*
           MOVE WS-LINE-TEXT TO WS-TRIM-SRC.
           COMPUTE WS-TRIM-POS = 1.
           PERFORM 0306-SKIP-ONE-SPACE THRU 0306-EXIT
                   UNTIL WS-LINE-BYTE (WS-TRIM-POS) NOT = SPACE
                      OR WS-TRIM-POS >= 256.
           MOVE SPACES TO WS-TRIM-RESULT.
           MOVE WS-LINE-TEXT (WS-TRIM-POS:) TO WS-TRIM-RESULT.
           MOVE SPACES TO WS-LBL WS-VAL.
           UNSTRING WS-TRIM-RESULT DELIMITED BY ":"
                   INTO WS-LBL WS-VAL
           END-UNSTRING.
           EVALUATE TRUE
               WHEN WS-LBL = "pid"
                   PERFORM 0330-NUMERIC-FROM-VAL THRU 0330-EXIT
                   MOVE WS-TRIM-RESULT TO CR-PID
               WHEN WS-LBL = "tid"
                   PERFORM 0330-NUMERIC-FROM-VAL THRU 0330-EXIT
                   MOVE WS-TRIM-RESULT TO CR-FIRST-TID
               WHEN WS-LBL = "name"
                   IF NOT PROCNAME-ALREADY-SET
                       PERFORM 0335-NAME-FROM-VAL THRU 0335-EXIT
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.
       0325-EXIT.
           EXIT.

       0330-NUMERIC-FROM-VAL.
      *--------------------------------------------------------------*
      *    WS-VAL IS THE TEXT AFTER THE ":" - LEFT-TRIM IT AND LEAVE  *
      *    A RIGHT-JUSTIFIED NUMERIC TEXT IN WS-TRIM-RESULT FOR THE   *
      *    CALLER TO MOVE INTO A NUMERIC FIELD.                       *
      *--------------------------------------------------------------*
           MOVE WS-VAL TO WS-LINE-TEXT (1:80).
           COMPUTE WS-TRIM-POS = 1.
           PERFORM 0306-SKIP-ONE-SPACE THRU 0306-EXIT
                   UNTIL WS-LINE-BYTE (WS-TRIM-POS) NOT = SPACE
                      OR WS-TRIM-POS >= 80.
           MOVE SPACES TO WS-TRIM-RESULT.
           MOVE WS-VAL (WS-TRIM-POS:) TO WS-TRIM-RESULT.
       0330-EXIT.
           EXIT.

       0335-NAME-FROM-VAL.
      *--------------------------------------------------------------*
      *    IF THE VALUE CONTAINS BOTH ">>>" AND "<<<" THE PROCESS     *
      *    NAME IS THE TEXT STRICTLY BETWEEN THEM, ELSE IT IS THE     *
      *    WHOLE TRIMMED VALUE.                                       *
      *--------------------------------------------------------------*
           MOVE ZERO TO WS-SUB.
           INSPECT WS-VAL TALLYING WS-SUB FOR ALL ">>>".
           IF WS-SUB > 0
               UNSTRING WS-VAL DELIMITED BY ">>>"
                       INTO WS-TRIM-RESULT WS-TRIM-RESULT
               END-UNSTRING
               UNSTRING WS-VAL DELIMITED BY ">>>"
                       INTO WS-LINE-AREA WS-TRIM-SRC
               END-UNSTRING
               UNSTRING WS-TRIM-SRC DELIMITED BY "<<<"
                       INTO WS-TRIM-RESULT WS-LINE-AREA
               END-UNSTRING
           ELSE
               MOVE WS-VAL TO WS-TRIM-RESULT.
           MOVE SPACES TO WS-SEG1.
           MOVE WS-TRIM-RESULT TO WS-SEG1.
           MOVE WS-SEG1 TO CR-PROCESS-NAME.
       0335-EXIT.
           EXIT.

       0340-PARSE-SIGNAL-LINE.
      *--------------------------------------------------------------*
      *    "signal N (SIGXXX), code M (XXX), fault addr 0xHHHH"       *
      *    SPLIT ON SINGLE SPACES, COUNTING THE LEADING "SIGNAL"      *
      *    WORD ITSELF AS FIELD 1 - FIELD 2 IS THE NUMBER, FIELD 3    *
      *    THE SIGNAL MNEMONIC, FIELD 6 THE TROUBLE MNEMONIC, FIELD   *
      *    7 MUST BE THE LITERAL "fault" AND FIELD 9 IS THE ADDRESS   *
      *    (FIELD 8, "addr", IS NOT USED FOR ANYTHING).  A LINE WITH  *
      *    FEWER THAN 9 FIELDS - I.E. FEWER THAN 8 FIELDS NOT         *
      *    COUNTING THE "SIGNAL" WORD - DOES NOT CARRY A COMPLETE     *
      *    FAULT ADDRESS AND IS A FATAL PARSE ERROR FOR THIS RECORD.  *
      *    THAT IS NOT THE SAME THING AS A JOB ABEND - ONE BAD        *
      *    SIGNAL LINE IN ONE TOMBSTONE MUST NOT STOP THE RUN, SO     *
      *    THE ERROR IS RAISED ON THE CRASH-RECORD ITSELF, PMR-STYLE, *
      *    FOR THE DRIVER TO PICK UP LATER.                           *
      *--------------------------------------------------------------*
           MOVE "0340-PARSE-SIGNAL-LINE" TO PARA-NAME.
           MOVE SPACES TO WS-FLD1 WS-FLD2 WS-FLD3 WS-FLD4 WS-FLD5
                          WS-FLD6 WS-FLD7 WS-FLD8 WS-FLD9.
           MOVE ZERO TO WS-SIG-TOKEN-COUNT.
           UNSTRING WS-LINE-TEXT DELIMITED BY ALL SPACE
                   INTO WS-FLD1 WS-FLD2 WS-FLD3 WS-FLD4 WS-FLD5
                        WS-FLD6 WS-FLD7 WS-FLD8 WS-FLD9
                   TALLYING IN WS-SIG-TOKEN-COUNT
           END-UNSTRING.
           MOVE WS-SIG-TOKEN-COUNT TO WS-SIGTOK-DISPLAY.
           DISPLAY "TOMBPARS - SIGNAL LINE TOKEN COUNT "
                   WS-SIGTOK-CHARS UPON CONSOLE.
           IF WS-SIG-TOKEN-COUNT < 9
               SET CR-SIG-PARSE-ERROR TO TRUE
               MOVE "SIGNAL LINE TOO SHORT TO CARRY A FAULT ADDRESS"
                       TO CR-SIG-PARSE-TEXT
               GO TO 0340-EXIT.
           MOVE WS-FLD2 TO WS-VAL.
           MOVE WS-VAL TO CR-SIG-NUMBER.
           PERFORM 0345-STRIP-PUNCT THRU 0345-EXIT.
           MOVE WS-TRIM-RESULT TO CR-SIG-INFORMATION.
           MOVE WS-FLD6 TO WS-FLD3.
           PERFORM 0345-STRIP-PUNCT THRU 0345-EXIT.
           MOVE WS-TRIM-RESULT TO CR-TROUBLE-INFORMATION.
           IF WS-FLD7 = "fault"
               MOVE SPACES TO WS-HEX-FIELD
               MOVE WS-FLD9 TO WS-FLD3
               PERFORM 0366-STRIP-0X-PREFIX THRU 0366-EXIT
               MOVE WS-HEX-FIELD TO CR-FAULT-ADDR-HEX
               PERFORM 0367-CHECK-HEX-DIGITS THRU 0367-EXIT
               CALL "HEXVAL" USING WS-HEX-FIELD, CR-FAULT-ADDRESS.
       0340-EXIT.
           EXIT.

       0345-STRIP-PUNCT.
      *--------------------------------------------------------------*
      *    WS-FLD3 HOLDS A PAREN/COMMA-WRAPPED MNEMONIC LIKE          *
      *    "(SIGABRT)," - STRIP THE LEADING "(" AND ANY TRAILING      *
      *    ")" OR "," CHARACTERS.                                    *
      *--------------------------------------------------------------*
           MOVE WS-FLD3 TO WS-TRIM-RESULT.
           IF WS-TRIM-RESULT (1:1) = "("
               MOVE WS-TRIM-RESULT (2:) TO WS-TRIM-SRC
               MOVE WS-TRIM-SRC TO WS-TRIM-RESULT.
           INSPECT WS-TRIM-RESULT
                   REPLACING ALL ")" BY SPACE
                             ALL "," BY SPACE.
       0345-EXIT.
           EXIT.

       0360-COLLECT-BACKTRACE.
      *--------------------------------------------------------------*
      *    THE backtrace: LINE ITSELF CARRIES NO FRAME - START        *
      *    READING WITH THE VERY NEXT LINE.                           *
      *--------------------------------------------------------------*
           MOVE "0360-COLLECT-BACKTRACE" TO PARA-NAME.
           PERFORM 0210-READ-NEXT-LINE THRU 0210-EXIT.
       0360-LOOP.
           IF NO-MORE-DATA
               GO TO 0360-EXIT.
           IF WS-LINE-TEXT (1:1) NOT = "#"
               MOVE "Y" TO WS-REDISPATCH-SW
               GO TO 0360-EXIT.
           IF CR-FRAME-COUNT < 200
               ADD 1 TO CR-FRAME-COUNT
               SET CR-FRAME-IDX TO CR-FRAME-COUNT
               PERFORM 0365-PARSE-ONE-FRAME THRU 0365-EXIT.
           PERFORM 0210-READ-NEXT-LINE THRU 0210-EXIT.
           GO TO 0360-LOOP.
       0360-EXIT.
           EXIT.

       0365-PARSE-ONE-FRAME.
      *--------------------------------------------------------------*
      *    "#NN pc HHHHHHHHHHHHHHHH  /path/lib.so (symbol+24)"        *
      *    AT MOST 5 WHITESPACE FIELDS - THE 5TH IS EVERYTHING FROM   *
      *    THAT POINT ON, NOT SPLIT ANY FURTHER.                      *
      *--------------------------------------------------------------*
           MOVE SPACES TO WS-FLD1 WS-FLD2 WS-FLD3 WS-FLD4 WS-FLD5.
           MOVE 1 TO WS-PTR.
           UNSTRING WS-LINE-TEXT DELIMITED BY ALL SPACE
                   INTO WS-FLD1 WS-FLD2 WS-FLD3 WS-FLD4
                   WITH POINTER WS-PTR
           END-UNSTRING.
           IF WS-PTR <= 256
               MOVE WS-LINE-TEXT (WS-PTR:) TO WS-FLD5.

           MOVE WS-FLD1 (2:) TO WS-VAL.
           MOVE WS-VAL TO CR-FRAME-INDEX (CR-FRAME-IDX).

           MOVE SPACES TO WS-HEX-FIELD.
           PERFORM 0366-STRIP-0X-PREFIX THRU 0366-EXIT.
           MOVE WS-HEX-FIELD TO CR-FRAME-ADDRESS-HEX (CR-FRAME-IDX).
           PERFORM 0367-CHECK-HEX-DIGITS THRU 0367-EXIT.
           CALL "HEXVAL" USING WS-HEX-FIELD,
                   CR-FRAME-ADDRESS (CR-FRAME-IDX).

           MOVE WS-FLD4 TO CR-FRAME-MAPS-INFO (CR-FRAME-IDX).

           IF WS-FLD5 (1:8) = "BuildId:"
               MOVE SPACES TO CR-FRAME-SYMBOL (CR-FRAME-IDX)
               SET FRAME-ADDR-ABSOLUTE (CR-FRAME-IDX) TO TRUE
           ELSE
               PERFORM 0387-STRIP-TRAILING-PAREN THRU 0387-EXIT
               MOVE WS-TRIM-RESULT TO CR-FRAME-SYMBOL (CR-FRAME-IDX)
               IF CR-FRAME-SYMBOL (CR-FRAME-IDX) = SPACES
                   SET FRAME-ADDR-ABSOLUTE (CR-FRAME-IDX) TO TRUE
               ELSE
                   SET FRAME-ADDR-OFFSET (CR-FRAME-IDX) TO TRUE.
       0365-EXIT.
           EXIT.

       0366-STRIP-0X-PREFIX.
           IF WS-FLD3 (1:2) = "0x" OR WS-FLD3 (1:2) = "0X"
               MOVE WS-FLD3 (3:) TO WS-HEX-FIELD
           ELSE
               MOVE WS-FLD3 TO WS-HEX-FIELD.
       0366-EXIT.
           EXIT.

       0367-CHECK-HEX-DIGITS.
      *--------------------------------------------------------------*
      *    SCANS WS-HEX-FIELD UP TO THE FIRST TRAILING SPACE - ANY    *
      *    BYTE THAT IS NOT '0' THRU '9' OR 'A' THRU 'F' MEANS THE    *
      *    FAULT ADDR/PC COLUMN CAME OFF THE TOMBSTONE GARBLED.       *
      *    HEXVAL STILL GETS CALLED EITHER WAY - IT TREATS A BAD      *
      *    DIGIT AS ZERO AND KEEPS GOING, PER ITS OWN REMARKS - THIS  *
      *    IS JUST AN EARLY WARNING ON THE CONSOLE FOR WHOEVER IS     *
      *    WATCHING THE RUN.                                          *
      *--------------------------------------------------------------*
           MOVE "N" TO WS-HEX-BAD-SW.
           PERFORM 0368-SCAN-ONE-HEX-BYTE THRU 0368-EXIT
                   VARYING WS-HEX-IDX FROM 1 BY 1
                   UNTIL WS-HEX-IDX > 16
                      OR WS-HEX-BYTE (WS-HEX-IDX) = SPACE
                      OR HEX-FIELD-HAS-BAD-DIGIT.
           IF HEX-FIELD-HAS-BAD-DIGIT
               DISPLAY "TOMBPARS - NON-HEX DIGIT IN ADDRESS FIELD "
                       WS-HEX-FIELD UPON CONSOLE.
       0367-EXIT.
           EXIT.

       0368-SCAN-ONE-HEX-BYTE.
           IF WS-HEX-BYTE (WS-HEX-IDX) NOT = SPACE
              AND WS-HEX-BYTE (WS-HEX-IDX) IS NOT HEX-DIGIT-VALID
               MOVE "Y" TO WS-HEX-BAD-SW.
       0368-EXIT.
           EXIT.

       0387-STRIP-TRAILING-PAREN.
      *--------------------------------------------------------------*
      *    WHEN THE 5TH FIELD IS WRAPPED IN A SINGLE PAIR OF          *
      *    PARENTHESES, "(symbolname+24)", STRIP THE OPEN AND THE     *
      *    LAST CLOSE PAREN ON THE LINE.  ANYTHING ELSE PASSES        *
      *    THROUGH UNCHANGED.                                         *
      *--------------------------------------------------------------*
           MOVE WS-FLD5 TO WS-TRIM-RESULT.
           IF WS-FLD5 (1:1) = "("
               MOVE WS-FLD5 (2:) TO WS-TRIM-SRC
               MOVE WS-TRIM-SRC TO WS-TRIM-RESULT
               MOVE WS-TRIM-RESULT TO WS-LINE-AREA
               MOVE ZERO TO WS-LAST-PAREN-POS
               PERFORM 0388-FIND-LAST-PAREN THRU 0388-EXIT
                       VARYING WS-SUB FROM 1 BY 1
                       UNTIL WS-SUB > 160
               IF WS-LAST-PAREN-POS > 1
                   MOVE SPACES TO WS-TRIM-RESULT
                   MOVE WS-TRIM-SRC (1:WS-LAST-PAREN-POS - 1)
                           TO WS-TRIM-RESULT.
       0387-EXIT.
           EXIT.

       0388-FIND-LAST-PAREN.
           IF WS-SUB <= 160
               IF WS-TRIM-SRC (WS-SUB:1) = ")"
                   MOVE WS-SUB TO WS-LAST-PAREN-POS.
       0388-EXIT.
           EXIT.

       0380-COLLECT-OPEN-FILES.
      *--------------------------------------------------------------*
      *    "open files:" LINE CARRIES NO FD OF ITS OWN - WALK THE     *
      *    FOLLOWING LINES UNTIL BLANK, Maps:, memory map, OR ***.    *
      *--------------------------------------------------------------*
           MOVE "0380-COLLECT-OPEN-FILES" TO PARA-NAME.
           PERFORM 0210-READ-NEXT-LINE THRU 0210-EXIT.
       0380-LOOP.
           IF NO-MORE-DATA
               GO TO 0380-EXIT.
           IF WS-LINE-TEXT = SPACES
              OR WS-LINE-TEXT (1:5) = "Maps:"
              OR WS-LINE-TEXT (1:10) = "memory map"
              OR WS-LINE-TEXT (1:3) = "***"
               MOVE "Y" TO WS-REDISPATCH-SW
               GO TO 0380-EXIT.
           IF WS-LINE-TEXT (1:3) = "fd "
               IF CR-FD-COUNT < 100
                   ADD 1 TO CR-FD-COUNT
                   SET CR-FD-IDX TO CR-FD-COUNT
                   PERFORM 0385-PARSE-ONE-FD THRU 0385-EXIT.
           PERFORM 0210-READ-NEXT-LINE THRU 0210-EXIT.
           GO TO 0380-LOOP.
       0380-EXIT.
           EXIT.

       0385-PARSE-ONE-FD.
      *--------------------------------------------------------------*
      *    "fd N: /path/to/file (deleted)" - NUMBER IS BETWEEN        *
      *    "fd " AND THE FIRST ":", PATH IS THE REMAINDER WITH ANY    *
      *    TRAILING " (...)" ANNOTATION REMOVED.                      *
      *--------------------------------------------------------------*
           MOVE SPACES TO WS-FD-NUM-TXT WS-FD-PATH-RAW.
           UNSTRING WS-LINE-TEXT (4:) DELIMITED BY ":"
                   INTO WS-FD-NUM-TXT WS-FD-PATH-RAW
           END-UNSTRING.
           MOVE WS-FD-NUM-TXT TO CR-FD-NUMBER (CR-FD-IDX).
           MOVE WS-FD-PATH-RAW TO WS-TRIM-SRC.
           COMPUTE WS-TRIM-POS = 1.
           PERFORM 0306-SKIP-ONE-SPACE THRU 0306-EXIT
                   UNTIL WS-LINE-BYTE (WS-TRIM-POS) NOT = SPACE
                      OR WS-TRIM-POS >= 128.
           MOVE SPACES TO WS-TRIM-RESULT.
           MOVE WS-FD-PATH-RAW (WS-TRIM-POS:) TO WS-TRIM-RESULT.
           MOVE WS-TRIM-RESULT TO WS-LINE-AREA.
           MOVE ZERO TO WS-LAST-PAREN-POS.
           PERFORM 0389-FIND-LAST-OPEN-PAREN THRU 0389-EXIT
                   VARYING WS-SUB FROM 2 BY 1
                   UNTIL WS-SUB > 128.
           IF WS-LAST-PAREN-POS > 1
               MOVE WS-TRIM-RESULT (1:WS-LAST-PAREN-POS - 2)
                       TO CR-FD-PATH (CR-FD-IDX)
           ELSE
               MOVE WS-TRIM-RESULT TO CR-FD-PATH (CR-FD-IDX).
       0385-EXIT.
           EXIT.

       0389-FIND-LAST-OPEN-PAREN.
           IF WS-SUB <= 128
               IF WS-LINE-BYTE (WS-SUB) = "(" AND
                  WS-LINE-BYTE (WS-SUB - 1) = SPACE
                   MOVE WS-SUB TO WS-LAST-PAREN-POS.
       0389-EXIT.
           EXIT.

       0800-CLOSE-FILES.
           MOVE "0800-CLOSE-FILES" TO PARA-NAME.
           IF TOMB-FILE-OK
               CLOSE TOMB-FILE.
       0800-EXIT.
           EXIT.
