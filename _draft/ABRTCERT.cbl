       IDENTIFICATION DIVISION.
       PROGRAM-ID.  ABRTCERT.
       AUTHOR. D. KOWALSKI.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/08/89.
       DATE-COMPILED. 06/08/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          SMALL CALLED UTILITY - THE SHOP'S ONE-QUESTION
      *          "CERTIFICATION" CHECK FOR A TOMBSTONE: IS FRAME #0 OF
      *          THE BACKTRACE ITSELF AN abort() FRAME?  THIS IS A
      *          MUCH NARROWER TEST THAN SIGMATCH'S RULE 2 (WHICH
      *          SCANS EVERY FRAME FOR AN ABORT SYMBOL PLUS A C
      *          LIBRARY REFERENCE) - ABRTCERT ONLY LOOKS AT THE TOP
      *          FRAME'S SYMBOL TEXT, CASE-SENSITIVE, NOTHING ELSE.
      *          CALLERS USE IT TO DECIDE WHETHER A CRASH-RECORD IS
      *          WORTH HANDING TO SIGMATCH AT ALL.
      *
      ******************************************************************
      *CHANGE LOG.
      *
      *   DATE      BY     REQUEST#    DESCRIPTION
      * --------   -----   --------    ---------------------------------
      * 06/08/89    DK     CR-0121     ORIGINAL PROGRAM.
      * 01/06/97    KLW    CR-0293     CENTURY-WINDOW REVIEW FOR Y2K -
      *                                NO DATE FIELDS IN THIS PROGRAM,
      *                                NO CHANGES REQUIRED.  SIGNED OFF.
      * 08/19/00    TGD    CR-0318     CLARIFIED REMARKS AFTER THE LAB
      *                                CONFUSED THIS ROUTINE WITH
      *                                SIGMATCH RULE 2 - THEY ARE NOT
      *                                THE SAME CHECK.
      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-CT-ABORT-WORD        PIC 9(2)   COMP VALUE ZERO.
           05  FILLER                  PIC X(06)  VALUE SPACES.

       COPY CRSHREC.

       LINKAGE SECTION.
       01  LK-CRASH-RECORD             PIC X(80689).
       01  LK-CERTIFIED-SW             PIC X(1).
           88  LK-CERTIFIED-TRUE-ABORT     VALUE "Y".

       PROCEDURE DIVISION USING LK-CRASH-RECORD, LK-CERTIFIED-SW.
       0000-MAINLINE.
           PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
           PERFORM 0200-CERTIFY-ABORT THRU 0200-EXIT.
           MOVE CRASH-RECORD TO LK-CRASH-RECORD.
           GOBACK.

       0100-HOUSEKEEPING.
           MOVE LK-CRASH-RECORD TO CRASH-RECORD.
           MOVE "N" TO LK-CERTIFIED-SW.
       0100-EXIT.
           EXIT.

       0200-CERTIFY-ABORT.
      *--------------------------------------------------------------*
      *    AN EMPTY BACKTRACE OR A BLANK TOP-FRAME SYMBOL CANNOT BE   *
      *    CERTIFIED - FALSE IN BOTH CASES, NO ERROR RAISED.          *
      *--------------------------------------------------------------*
           IF CR-FRAME-COUNT = ZERO
               GO TO 0200-EXIT.
           IF CR-FRAME-SYMBOL (1) = SPACES
               GO TO 0200-EXIT.
           MOVE ZERO TO WS-CT-ABORT-WORD.
           INSPECT CR-FRAME-SYMBOL (1) TALLYING WS-CT-ABORT-WORD
                   FOR ALL "abort".
           IF WS-CT-ABORT-WORD > 0
               SET LK-CERTIFIED-TRUE-ABORT TO TRUE
               SET CERTIFIED-TRUE-ABORT TO TRUE.
       0200-EXIT.
           EXIT.
