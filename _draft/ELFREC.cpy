      ******************************************************************
      *  ELFREC                                                        *
      *  ELF HEADER SCAN BUFFER, MAGIC-NUMBER RESULT AND DECODED       *
      *  HEADER INFORMATION RECORD.  USED BY TSFTDET (MAGIC-NUMBER     *
      *  CLASSIFICATION) AND ELFHDR (64-BYTE HEADER DECODE).           *
      ******************************************************************
       01  ELF-HEADER-BUFFER.
           05  EH-RAW-BYTES            PIC X(64)   VALUE LOW-VALUES.

       01  ELF-HEADER-BYTE-TBL REDEFINES ELF-HEADER-BUFFER.
           05  EH-BYTE  OCCURS 64 TIMES INDEXED BY EH-BYTE-IDX
                               PIC X(1).

       01  ELF-HEADER-FIELDS REDEFINES ELF-HEADER-BUFFER.
           05  EH-MAGIC                PIC X(4).
           05  EH-CLASS                PIC X(1).
           05  EH-DATA                 PIC X(1).
           05  EH-IDENT-REST           PIC X(10).
           05  EH-TYPE-HALF            PIC X(2).
           05  EH-MACHINE-HALF         PIC X(2).
           05  FILLER                  PIC X(44).
      *--------------------------------------------------------------*
      *    DECODED ELF HEADER - ONE PER VALID 64-BYTE HEADER READ     *
      *--------------------------------------------------------------*
       01  ELF-HEADER-INFO.
           05  EHI-IS-64-BIT           PIC X(1)    VALUE "N".
               88  EHI-64-BIT              VALUE "Y".
           05  EHI-IS-LITTLE-ENDIAN    PIC X(1)    VALUE "N".
               88  EHI-LITTLE-ENDIAN       VALUE "Y".
           05  EHI-FILE-TYPE-NAME      PIC X(32)   VALUE SPACES.
           05  EHI-ARCHITECTURE-NAME   PIC X(32)   VALUE SPACES.
           05  EHI-VALID-SW            PIC X(1)    VALUE "N".
               88  EHI-HEADER-VALID        VALUE "Y".
           05  FILLER                  PIC X(15)   VALUE SPACES.
      *--------------------------------------------------------------*
      *    MAGIC-NUMBER CLASSIFICATION RESULT                        *
      *--------------------------------------------------------------*
       01  FILE-TYPE-RESULT.
           05  FTR-DETECTED-TYPE       PIC X(8)    VALUE SPACES.
               88  FTR-TYPE-ELF            VALUE "ELF".
               88  FTR-TYPE-ZIP            VALUE "ZIP".
               88  FTR-TYPE-TXT            VALUE "TXT".
               88  FTR-TYPE-UNKNOWN        VALUE "UNKNOWN".
           05  FTR-IS-TOMBSTONE        PIC X(1)    VALUE "N".
               88  FTR-TOMBSTONE-FILE      VALUE "Y".
           05  FILLER                  PIC X(20)   VALUE SPACES.
