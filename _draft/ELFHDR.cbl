       IDENTIFICATION DIVISION.
       PROGRAM-ID.  ELFHDR.
       AUTHOR. D. KOWALSKI.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/02/89.
       DATE-COMPILED. 04/02/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM READS THE FIRST 64 BYTES OF A FILE THAT
      *          TSFTDET HAS ALREADY CLASSIFIED AS ELF, VALIDATES THE
      *          MAGIC NUMBER, AND DECODES THE CLASS (32/64-BIT),
      *          ENDIANNESS, FILE TYPE, AND TARGET MACHINE OUT OF THE
      *          IDENTIFICATION BLOCK AND THE E_TYPE/E_MACHINE
      *          HALFWORDS.  A SHORT OR BADLY-MAGICKED HEADER IS
      *          REJECTED - NO ELF-HEADER-INFO RECORD IS BUILT FOR IT,
      *          AND THE SKIP IS LOGGED BY THE CALLING DRIVER.
      *
      ******************************************************************
      *CHANGE LOG.
      *
      *   DATE      BY     REQUEST#    DESCRIPTION
      * --------   -----   --------    ---------------------------------
      * 04/02/89    DK     CR-0105     ORIGINAL PROGRAM - 64-BYTE ELF
      *                                HEADER CLASS/ENDIAN DECODE.
      * 06/14/89    DK     CR-0109     ADDED E_TYPE DECODE TABLE.
      * 09/01/89    DK     CR-0117     ADDED E_MACHINE DECODE TABLE FOR
      *                                X86/ARM/MIPS/POWERPC.
      * 03/20/92    TGD    CR-0168     ADDED AARCH64 (183) AND X86_64
      *                                (62) TO THE MACHINE TABLE - THE
      *                                OLD TABLE ONLY KNEW 32-BIT CODES.
      * 08/11/94    MM     CR-0224     ADDED RISC-V (243) TO THE MACHINE
      *                                TABLE PER LAB REQUEST.
      * 01/06/97    KLW    CR-0289     CENTURY-WINDOW REVIEW FOR Y2K -
      *                                NO DATE FIELDS IN THIS PROGRAM,
      *                                NO CHANGES REQUIRED.  SIGNED OFF.
      * 04/11/02    RHM    CR-0348     SWITCHED THE SELECT CLAUSE TO
      *                                ASSIGN TO DYNAMIC, MATCHING THE
      *                                REST OF THE TOMBSTONE SUITE.
      * 11/10/05    TLH    CR-0374     DROPPED THE SPECIAL-NAMES CLASS
      *                                HEX-DIGIT-VALID CLAUSE - THIS
      *                                PROGRAM DECODES THE HEADER AS
      *                                PACKED BINARY FIELDS, IT NEVER
      *                                TESTS A CHARACTER FOR BEING A
      *                                HEX DIGIT.  LEFTOVER COPY-PASTE
      *                                FROM THE TOMBSTONE SUITE'S
      *                                COMMON BOILERPLATE.
      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ELF-FILE
                  ASSIGN       TO DYNAMIC LK-FILE-NAME
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE  IS SEQUENTIAL
                  FILE STATUS  IS ELF-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  ELF-FILE
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 1 TO 64 CHARACTERS
                   DEPENDING ON WS-HDR-BYTES-READ
           DATA RECORD IS ELF-FILE-REC.
       01  ELF-FILE-REC                PIC X(64).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  ELF-FILE-STATUS         PIC X(2).
               88  ELF-FILE-OK             VALUE "00".
               88  ELF-FILE-SHORT-REC      VALUE "04".
               88  ELF-FILE-EOF            VALUE "10".
               88  ELF-FILE-NOT-FOUND      VALUE "35".
           05  FILLER                  PIC X(2)   VALUE SPACES.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-HDR-BYTES-READ       PIC 9(4)   COMP VALUE ZERO.
           05  FILLER                  PIC X(4)   VALUE SPACES.

      *--------------------------------------------------------------*
      *    E_TYPE/E_MACHINE HALFWORD WORK AREA.  THE TWO RAW BYTES    *
      *    ARE COPIED IN, SWAPPED INTO BIG-ENDIAN (HIGH-BYTE-FIRST)   *
      *    ORDER WHEN THE HEADER SAYS LITTLE-ENDIAN, AND THE BINARY   *
      *    VALUE IS THEN PICKED UP THROUGH THE COMP REDEFINITION -    *
      *    NO BYTE-AT-A-TIME ARITHMETIC REQUIRED.                    *
      *--------------------------------------------------------------*
       01  WS-HALFWORD-AREA.
           05  WS-HALFWORD-SRC         PIC X(2)   VALUE LOW-VALUES.
       01  WS-HALFWORD-VAL REDEFINES WS-HALFWORD-AREA
                                       PIC S9(4)  COMP.
       01  WS-SWAP-AREA                PIC X(2)   VALUE LOW-VALUES.

      *--------------------------------------------------------------*
      *    WORKING COPY OF THE 64-BYTE HEADER, OVERLAID THREE WAYS -  *
      *    AS A STRAIGHT BUFFER, AS A BYTE TABLE FOR ORD() LOOKUPS,   *
      *    AND AS THE NAMED IDENTIFICATION/E_TYPE/E_MACHINE FIELDS.   *
      *--------------------------------------------------------------*
       COPY ELFREC.
       COPY ABENDREC.

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW            PIC X(01)  VALUE "Y".
               88  NO-MORE-DATA            VALUE "N".
           05  FILLER                  PIC X(03)  VALUE SPACES.

       LINKAGE SECTION.
       01  LK-FILE-NAME                PIC X(40).
       01  LK-ELF-HEADER-INFO          PIC X(114).

       PROCEDURE DIVISION USING LK-FILE-NAME, LK-ELF-HEADER-INFO.
       0000-MAINLINE.
           PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
           PERFORM 0200-READ-ELF-HEADER THRU 0200-EXIT.
           IF EHI-HEADER-VALID
               PERFORM 0220-DECODE-EI-CLASS THRU 0220-EXIT
               PERFORM 0230-DECODE-EI-DATA THRU 0230-EXIT
               PERFORM 0240-DECODE-E-TYPE THRU 0240-EXIT
               PERFORM 0250-DECODE-E-MACHINE THRU 0250-EXIT.
           PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
           MOVE ELF-HEADER-INFO TO LK-ELF-HEADER-INFO.
           GOBACK.

       0100-HOUSEKEEPING.
           MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
           INITIALIZE ELF-HEADER-INFO.
           MOVE "N" TO EHI-IS-64-BIT EHI-IS-LITTLE-ENDIAN EHI-VALID-SW.
           MOVE "Y" TO MORE-DATA-SW.
           OPEN INPUT ELF-FILE.
           IF NOT ELF-FILE-OK AND NOT ELF-FILE-NOT-FOUND
               MOVE "** PROBLEM OPENING ELF CANDIDATE" TO ABEND-REASON
               MOVE ELF-FILE-STATUS TO EXPECTED-VAL
               GO TO 1000-ABEND-RTN.
       0100-EXIT.
           EXIT.

       0200-READ-ELF-HEADER.
      *--------------------------------------------------------------*
      *    A HEADER SHORTER THAN 64 BYTES, OR ONE WHOSE FIRST 4 BYTES *
      *    ARE NOT THE ELF MAGIC, IS REJECTED - NO RECORD EMITTED.    *
      *--------------------------------------------------------------*
           MOVE "0200-READ-ELF-HEADER" TO PARA-NAME.
           IF ELF-FILE-NOT-FOUND
               GO TO 0200-EXIT.
           INITIALIZE ELF-HEADER-BUFFER.
           READ ELF-FILE INTO ELF-HEADER-BUFFER
               AT END
                   MOVE "N" TO MORE-DATA-SW
           END-READ.
           IF NOT ELF-FILE-OK AND NOT ELF-FILE-EOF
                                AND NOT ELF-FILE-SHORT-REC
               MOVE "** PROBLEM READING ELF CANDIDATE" TO ABEND-REASON
               MOVE ELF-FILE-STATUS TO EXPECTED-VAL
               GO TO 1000-ABEND-RTN.
           IF WS-HDR-BYTES-READ < 64
               GO TO 0200-EXIT.
           IF EH-MAGIC NOT = X"7F454C46"
               GO TO 0200-EXIT.
           SET EHI-HEADER-VALID TO TRUE.
       0200-EXIT.
           EXIT.

       0220-DECODE-EI-CLASS.
      *--------------------------------------------------------------*
      *    EI_CLASS IS A SINGLE BYTE - 1 MEANS ELFCLASS32, 2 MEANS    *
      *    ELFCLASS64.  COMPARED DIRECTLY AGAINST THE HEX LITERAL,    *
      *    NO NEED TO CONVERT THE BYTE TO A WORKING NUMBER FIRST.     *
      *--------------------------------------------------------------*
           MOVE "0220-DECODE-EI-CLASS" TO PARA-NAME.
           IF EH-CLASS = X"02"
               SET EHI-64-BIT TO TRUE
           ELSE
               MOVE "N" TO EHI-IS-64-BIT.
       0220-EXIT.
           EXIT.

       0230-DECODE-EI-DATA.
      *--------------------------------------------------------------*
      *    EI_DATA IS A SINGLE BYTE - 1 MEANS LITTLE-ENDIAN (LSB),    *
      *    2 MEANS BIG-ENDIAN (MSB).  SAME DIRECT HEX COMPARE.        *
      *--------------------------------------------------------------*
           MOVE "0230-DECODE-EI-DATA" TO PARA-NAME.
           IF EH-DATA = X"01"
               SET EHI-LITTLE-ENDIAN TO TRUE
           ELSE
               MOVE "N" TO EHI-IS-LITTLE-ENDIAN.
       0230-EXIT.
           EXIT.

       0240-DECODE-E-TYPE.
           MOVE "0240-DECODE-E-TYPE" TO PARA-NAME.
           MOVE EH-TYPE-HALF TO WS-HALFWORD-SRC.
           PERFORM 0260-HALFWORD-TO-BINARY THRU 0260-EXIT.
           EVALUATE WS-HALFWORD-VAL
               WHEN 0
                   MOVE "No file type"         TO EHI-FILE-TYPE-NAME
               WHEN 1
                   MOVE "Relocatable file (.o)" TO EHI-FILE-TYPE-NAME
               WHEN 2
                   MOVE "Executable file"       TO EHI-FILE-TYPE-NAME
               WHEN 3
                   MOVE "Shared object (.so)"   TO EHI-FILE-TYPE-NAME
               WHEN 4
                   MOVE "Core dump file"        TO EHI-FILE-TYPE-NAME
               WHEN OTHER
                   MOVE "Unknown"               TO EHI-FILE-TYPE-NAME
           END-EVALUATE.
       0240-EXIT.
           EXIT.

       0250-DECODE-E-MACHINE.
           MOVE "0250-DECODE-E-MACHINE" TO PARA-NAME.
           MOVE EH-MACHINE-HALF TO WS-HALFWORD-SRC.
           PERFORM 0260-HALFWORD-TO-BINARY THRU 0260-EXIT.
           EVALUATE WS-HALFWORD-VAL
               WHEN 3
                   MOVE "x86 (32-bit)"     TO EHI-ARCHITECTURE-NAME
               WHEN 62
                   MOVE "x86_64 (64-bit)"  TO EHI-ARCHITECTURE-NAME
               WHEN 40
                   MOVE "ARM (32-bit)"     TO EHI-ARCHITECTURE-NAME
               WHEN 183
                   MOVE "AArch64 (64-bit)" TO EHI-ARCHITECTURE-NAME
               WHEN 8
                   MOVE "MIPS"             TO EHI-ARCHITECTURE-NAME
               WHEN 20
                   MOVE "PowerPC (32-bit)" TO EHI-ARCHITECTURE-NAME
               WHEN 21
                   MOVE "PowerPC (64-bit)" TO EHI-ARCHITECTURE-NAME
               WHEN 243
                   MOVE "RISC-V"           TO EHI-ARCHITECTURE-NAME
               WHEN OTHER
                   MOVE "Unknown"          TO EHI-ARCHITECTURE-NAME
           END-EVALUATE.
       0250-EXIT.
           EXIT.

       0260-HALFWORD-TO-BINARY.
      *--------------------------------------------------------------*
      *    WS-HALFWORD-SRC HOLDS THE TWO RAW HEADER BYTES IN FILE     *
      *    ORDER.  COMP STORAGE ON THIS MACHINE IS HIGH-ORDER-BYTE-   *
      *    FIRST, SO A LITTLE-ENDIAN HEADER NEEDS ITS BYTES REVERSED  *
      *    BEFORE WS-HALFWORD-VAL IS READ BACK THROUGH THE REDEFINES. *
      *    A BIG-ENDIAN HEADER IS ALREADY IN THE RIGHT ORDER.         *
      *--------------------------------------------------------------*
           MOVE "0260-HALFWORD-TO-BINARY" TO PARA-NAME.
           IF EHI-LITTLE-ENDIAN
               MOVE WS-HALFWORD-SRC (2:1) TO WS-SWAP-AREA (1:1)
               MOVE WS-HALFWORD-SRC (1:1) TO WS-SWAP-AREA (2:1)
               MOVE WS-SWAP-AREA TO WS-HALFWORD-SRC.
       0260-EXIT.
           EXIT.

       0800-CLOSE-FILES.
           MOVE "0800-CLOSE-FILES" TO PARA-NAME.
           IF NOT ELF-FILE-NOT-FOUND
               CLOSE ELF-FILE.
       0800-EXIT.
           EXIT.

       1000-ABEND-RTN.
           DISPLAY ABEND-REC UPON CONSOLE.
           MOVE 16 TO RETURN-CODE.
           GOBACK.
